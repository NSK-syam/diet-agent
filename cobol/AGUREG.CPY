000100* ---------------------------------------------------------------*        
000200*   AGUREG.CPY  -  LAYOUT DEL DETALLE DE AGUA (WATERLOG)                  
000300*   Un registro por carga de agua, ordenado por WS-AGU-USUARIO y          
000400*   WS-AGU-FECHA.  Vaso estandar = 250 ML (ver DAYSTAT).                  
000500* ---------------------------------------------------------------*        
000600*   270702 RGB  ALTA INICIAL DEL LAYOUT.                                  
000700*   090999 CPD  AJUSTE Y2K - FECHA PASA A 9(08) AAAAMMDD.                 
000800* ---------------------------------------------------------------*        
000900  01  WS-AGU-REGISTRO.                                                    
001000      05  WS-AGU-USUARIO                PIC 9(06).                        
001100      05  WS-AGU-FECHA                  PIC 9(08).                        
001200      05  WS-AGU-FECHA-R REDEFINES WS-AGU-FECHA.                          
001300          10  WS-AGU-FECHA-AAAA         PIC 9(04).                        
001400          10  WS-AGU-FECHA-MM           PIC 9(02).                        
001500          10  WS-AGU-FECHA-DD           PIC 9(02).                        
001600      05  WS-AGU-CANT-ML                PIC 9(05).                        
001700      05  FILLER                        PIC X(02).                        
001800* ---------------------------------------------------------------*        
