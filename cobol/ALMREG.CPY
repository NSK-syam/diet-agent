000100* ---------------------------------------------------------------*        
000200*   ALMREG.CPY  -  LAYOUT DEL DETALLE DE ALIMENTOS (FOODLOG)              
000300*   Un registro por comida cargada por el usuario, ordenado por           
000400*   WS-ALM-USUARIO y WS-ALM-FECHA.  Base: ex-CONSUMOS.CPY.                
000500* ---------------------------------------------------------------*        
000600*   270702 RGB  ALTA INICIAL A PARTIR DEL LAYOUT DE CONSUMOS.             
000700*   150804 REQ-0512 NBG  SE AGREGAN MACROS (PROTEINA/CARBS/GRASA).        
000800*   090999 CPD  AJUSTE Y2K - FECHA PASA A 9(08) AAAAMMDD.                 
000900* ---------------------------------------------------------------*        
001000  01  WS-ALM-REGISTRO.                                                    
001100      05  WS-ALM-USUARIO                PIC 9(06).                        
001200      05  WS-ALM-FECHA                  PIC 9(08).                        
001300      05  WS-ALM-FECHA-R REDEFINES WS-ALM-FECHA.                          
001400          10  WS-ALM-FECHA-AAAA         PIC 9(04).                        
001500          10  WS-ALM-FECHA-MM           PIC 9(02).                        
001600          10  WS-ALM-FECHA-DD           PIC 9(02).                        
001700      05  WS-ALM-TIPO-COMIDA            PIC X(01).                        
001800          88  WS-ALM-ES-DESAYUNO        VALUE 'B'.                        
001900          88  WS-ALM-ES-ALMUERZO        VALUE 'L'.                        
002000          88  WS-ALM-ES-CENA            VALUE 'D'.                        
002100          88  WS-ALM-ES-COLACION        VALUE 'S'.                        
002200          88  WS-ALM-ES-OTRO            VALUE 'O'.                        
002300      05  WS-ALM-DESCRIPCION            PIC X(30).                        
002400      05  WS-ALM-CALORIAS               PIC 9(05).                        
002500      05  WS-ALM-PROTEINA               PIC 9(03).                        
002600      05  WS-ALM-CARBS                  PIC 9(04).                        
002700      05  WS-ALM-GRASA                  PIC 9(03).                        
002800      05  FILLER                        PIC X(02).                        
002900* ---------------------------------------------------------------*        
