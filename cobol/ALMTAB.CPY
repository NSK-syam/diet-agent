000100* ---------------------------------------------------------------*        
000200*   ALMTAB.CPY  -  TABLA DE PALABRAS CLAVE PARA ESTIMAR ALIMENTOS         
000300*   Usada por FOODEST cuando la carga de comida no trae calorias.         
000400*   El orden de las entradas ES SIGNIFICATIVO: se busca la PRIMERA        
000500*   palabra clave contenida en la descripcion (en minusculas).            
000600*   No alterar el orden sin revisar FOODEST.                              
000700* ---------------------------------------------------------------*        
000800*   270702 RGB  ALTA INICIAL DE LA TABLA DE PALABRAS CLAVE.               
000900*   090999 CPD  AJUSTE Y2K - SIN CAMBIOS DE LAYOUT, SOLO REVISION.        
001000*   151105 REQ-0655 NBG  SE AGREGAN ENTRADAS DE COMIDA RAPIDA.            
001100* ---------------------------------------------------------------*        
001200  01  WS-ALT-FILLERS.                                                     
001300      05  FILLER PIC X(27) VALUE "CHICKEN     001650310000004".           
001400      05  FILLER PIC X(27) VALUE "BEEF        002500260000015".           
001500      05  FILLER PIC X(27) VALUE "FISH        001500250000005".           
001600      05  FILLER PIC X(27) VALUE "EGG         000780060001005".           
001700      05  FILLER PIC X(27) VALUE "TOFU        000800080002004".           
001800      05  FILLER PIC X(27) VALUE "RICE        002000040045000".           
001900      05  FILLER PIC X(27) VALUE "BREAD       000800030015001".           
002000      05  FILLER PIC X(27) VALUE "PASTA       002200080043001".           
002100      05  FILLER PIC X(27) VALUE "POTATO      001600040037000".           
002200      05  FILLER PIC X(27) VALUE "OATMEAL     001500050027003".           
002300      05  FILLER PIC X(27) VALUE "MILK        001500080012008".           
002400      05  FILLER PIC X(27) VALUE "YOGURT      001000100006003".           
002500      05  FILLER PIC X(27) VALUE "CHEESE      001100070000009".           
002600      05  FILLER PIC X(27) VALUE "SALAD       000500020010000".           
002700      05  FILLER PIC X(27) VALUE "VEGETABLES  000500020010000".           
002800      05  FILLER PIC X(27) VALUE "BROCCOLI    000550040011001".           
002900      05  FILLER PIC X(27) VALUE "APPLE       000950000025000".           
003000      05  FILLER PIC X(27) VALUE "BANANA      001050010027000".           
003100      05  FILLER PIC X(27) VALUE "ORANGE      000620010015000".           
003200      05  FILLER PIC X(27) VALUE "SANDWICH    003500150040015".           
003300      05  FILLER PIC X(27) VALUE "BURGER      005000250040025".           
003400      05  FILLER PIC X(27) VALUE "PIZZA       002850120036010".           
003500      05  FILLER PIC X(27) VALUE "SALAD BOWL  003000150030012".           
003600      05  FILLER PIC X(27) VALUE "SMOOTHIE    002500080045005".           
003700      05  FILLER PIC X(27) VALUE "NUTS        001700050006015".           
003800      05  FILLER PIC X(27) VALUE "PROTEIN BAR 002000200020008".           
003900      05  FILLER PIC X(27) VALUE "COOKIE      001500020020007".           
004000  01  WS-ALT-TABLA REDEFINES WS-ALT-FILLERS.                              
004100      05  WS-ALT-PALABRA OCCURS 27 TIMES                                  
004200                  INDEXED BY WS-ALT-IDX.                                  
004300          10  WS-ALT-CLAVE       PIC X(12).                               
004400          10  WS-ALT-CAL         PIC 9(05).                               
004500          10  WS-ALT-PROT        PIC 9(03).                               
004600          10  WS-ALT-CARB        PIC 9(04).                               
004700          10  WS-ALT-GRASA       PIC 9(03).                               
004800* ---------------------------------------------------------------*        
004900*   VALORES POR DEFECTO CUANDO NINGUNA PALABRA CLAVE COINCIDE.            
005000* ---------------------------------------------------------------*        
005100  77  WS-ALT-DEF-CAL              PIC 9(05) VALUE 200.                    
005200  77  WS-ALT-DEF-PROT             PIC 9(03) VALUE 10.                     
005300  77  WS-ALT-DEF-CARB             PIC 9(04) VALUE 25.                     
005400  77  WS-ALT-DEF-GRASA            PIC 9(03) VALUE 8.                      
005500* ---------------------------------------------------------------*        
