000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  DATCALC                                               
000300*    AUTOR       :  R. BALSIMELLI                                         
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  05/03/1989                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    050389 RGB  ALTA INICIAL. RUTINA DE DIFERENCIA DE FECHAS EN          
001200*                DIAS, TOMADA DEL CALCULO DE PLAZO FIJO, PARA USO         
001300*                GENERAL DEL SISTEMA DE DIETA.                            
001400*    120691 RGB  SE AJUSTA EL CALCULO DEL SIGLO PARA AAAA DE 4            
001500*                POSICIONES (ANTES TOMABA SOLO LAS DOS ULTIMAS).          
001600*    220999 CPD  REVISION Y2K - SIN CAMBIOS, LA RUTINA YA TRABAJA         
001700*                CON AAAA COMPLETO DESDE 1991, SE DEJA CONSTANCIA.        
001800*    140603 REQ-0447 NBG  SE PROBO CONTRA STRKUPD SIN NOVEDAD.            
001900* ---------------------------------------------------------------*        
002000  IDENTIFICATION DIVISION.                                                
002100  PROGRAM-ID. DATCALC.                                                    
002200  AUTHOR. R. BALSIMELLI.                                                  
002300  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002400  DATE-WRITTEN. 05/03/1989.                                               
002500  DATE-COMPILED.                                                          
002600  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002700* ---------------------------------------------------------------*        
002800  ENVIRONMENT DIVISION.                                                   
002900  CONFIGURATION SECTION.                                                  
003000  SPECIAL-NAMES.                                                          
003100      C01 IS TOP-OF-FORM.                                                 
003200* ---------------------------------------------------------------*        
003300  DATA DIVISION.                                                          
003400  WORKING-STORAGE SECTION.                                                
003500*    COMPONENTES DE LA FECHA 1, VISTOS TAMBIEN COMO 9(08) UNICO           
003600  01  WS-FECHA-1-GRP.                                                     
003700      05  WS-ANIO-1                 PIC 9(04).                            
003800      05  WS-MES-1                  PIC 9(02).                            
003900      05  WS-DIA-1                  PIC 9(02).                            
004000      05  FILLER                    PIC X(02).                            
004100  01  WS-FECHA-1-NUM REDEFINES WS-FECHA-1-GRP.                            
004200      05  WS-FECHA-1-N              PIC 9(08).                            
004300      05  FILLER                    PIC X(02).                            
004400*    COMPONENTES DE LA FECHA 2, VISTOS TAMBIEN COMO 9(08) UNICO           
004500  01  WS-FECHA-2-GRP.                                                     
004600      05  WS-ANIO-2                 PIC 9(04).                            
004700      05  WS-MES-2                  PIC 9(02).                            
004800      05  WS-DIA-2                  PIC 9(02).                            
004900      05  FILLER                    PIC X(02).                            
005000  01  WS-FECHA-2-NUM REDEFINES WS-FECHA-2-GRP.                            
005100      05  WS-FECHA-2-N              PIC 9(08).                            
005200      05  FILLER                    PIC X(02).                            
005300*    RUTINA DE NUMERO DE DIA JULIANO (ALGORITMO CIVIL A SERIAL)           
005400  01  WS-VAR-CALCULO.                                                     
005500      05  WS-SERIAL-1               PIC S9(08) COMP.                      
005600      05  WS-SERIAL-2               PIC S9(08) COMP.                      
005700      05  WS-AAAA-AUX               PIC S9(06) COMP.                      
005800      05  WS-MM-AUX                 PIC S9(04) COMP.                      
005900      05  WS-A-AUX                  PIC S9(04) COMP.                      
006000      05  FILLER                    PIC X(04).                            
006100*    AREA DE DIFERENCIA, CON VISTA DISPLAY PARA TRAZA DE DEBUG            
006200  01  WS-DIF-DIAS-AREA.                                                   
006300      05  WS-DIF-DIAS-COMP          PIC S9(06) COMP.                      
006400      05  FILLER                    PIC X(04).                            
006500  01  WS-DIF-DIAS-VISTA REDEFINES WS-DIF-DIAS-AREA.                       
006600      05  WS-DIF-DIAS-D             PIC S9(06).                           
006700      05  FILLER                    PIC X(02).                            
006800* ---------------------------------------------------------------*        
006900  LINKAGE SECTION.                                                        
007000  01  LK-DATCALC.                                                         
007100      05  LK-DATCALC-FECHA-1        PIC 9(08).                            
007200      05  LK-DATCALC-FECHA-2        PIC 9(08).                            
007300      05  LK-DATCALC-DIF-DIAS       PIC S9(06) COMP.                      
007400* ---------------------------------------------------------------*        
007500  PROCEDURE DIVISION USING LK-DATCALC.                                    
007600* ---------------------------------------------------------------*        
007700      PERFORM 1000-INICIAR-RUTINA                                         
007800         THRU 1000-INICIAR-RUTINA-FIN.                                    
007900                                                                          
008000      PERFORM 2000-CALCULAR-SERIALES                                      
008100         THRU 2000-CALCULAR-SERIALES-FIN.                                 
008200                                                                          
008300      PERFORM 2900-CALCULAR-DIFERENCIA                                    
008400         THRU 2900-CALCULAR-DIFERENCIA-FIN.                               
008500                                                                          
008600      EXIT PROGRAM.                                                       
008700* ---------------------------------------------------------------*        
008800  1000-INICIAR-RUTINA.                                                    
008900                                                                          
009000      MOVE LK-DATCALC-FECHA-1        TO WS-FECHA-1-N.                     
009100      MOVE LK-DATCALC-FECHA-2        TO WS-FECHA-2-N.                     
009200                                                                          
009300  1000-INICIAR-RUTINA-FIN.                                                
009400      EXIT.                                                               
009500* ---------------------------------------------------------------*        
009600*    CONVIERTE AAAAMMDD A NUMERO DE DIA JULIANO (BASE GREGORIANA)         
009700* ---------------------------------------------------------------*        
009800  2000-CALCULAR-SERIALES.                                                 
009900                                                                          
010000      COMPUTE WS-A-AUX = (14 - WS-MES-1) / 12.                            
010100      COMPUTE WS-AAAA-AUX = WS-ANIO-1 + 4800 - WS-A-AUX.                  
010200      COMPUTE WS-MM-AUX = WS-MES-1 + (12 * WS-A-AUX) - 3.                 
010300      COMPUTE WS-SERIAL-1 =                                               
010400              WS-DIA-1                                                    
010500            + ((153 * WS-MM-AUX) + 2) / 5                                 
010600            + (365 * WS-AAAA-AUX)                                         
010700            + (WS-AAAA-AUX / 4)                                           
010800            - (WS-AAAA-AUX / 100)                                         
010900            + (WS-AAAA-AUX / 400)                                         
011000            - 32045.                                                      
011100                                                                          
011200      COMPUTE WS-A-AUX = (14 - WS-MES-2) / 12.                            
011300      COMPUTE WS-AAAA-AUX = WS-ANIO-2 + 4800 - WS-A-AUX.                  
011400      COMPUTE WS-MM-AUX = WS-MES-2 + (12 * WS-A-AUX) - 3.                 
011500      COMPUTE WS-SERIAL-2 =                                               
011600              WS-DIA-2                                                    
011700            + ((153 * WS-MM-AUX) + 2) / 5                                 
011800            + (365 * WS-AAAA-AUX)                                         
011900            + (WS-AAAA-AUX / 4)                                           
012000            - (WS-AAAA-AUX / 100)                                         
012100            + (WS-AAAA-AUX / 400)                                         
012200            - 32045.                                                      
012300                                                                          
012400  2000-CALCULAR-SERIALES-FIN.                                             
012500      EXIT.                                                               
012600* ---------------------------------------------------------------*        
012700  2900-CALCULAR-DIFERENCIA.                                               
012800                                                                          
012900      COMPUTE WS-DIF-DIAS-COMP = WS-SERIAL-2 - WS-SERIAL-1.               
013000      MOVE WS-DIF-DIAS-COMP           TO LK-DATCALC-DIF-DIAS.             
013100                                                                          
013200  2900-CALCULAR-DIFERENCIA-FIN.                                           
013300      EXIT.                                                               
013400* ---------------------------------------------------------------*        
