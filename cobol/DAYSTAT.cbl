000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  DAYSTAT                                               
000300*    AUTOR       :  N. GOMEZ                                              
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  22/08/1991                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    220891 NBG  ALTA INICIAL. INDICADOR DE CONSUMO DE BALANCEADOR        
001200*                CONTRA LO PROGRAMADO PARA EL LOTE DEL DIA.               
001300*    220999 CPD  REVISION Y2K - SIN IMPACTO, LA RUTINA NO MANEJA          
001400*                FECHAS.                                                  
001500*    140603 REQ-0447 RGB  SE REESCRIBE PARA EL SISTEMA DE                 
001600*                SEGUIMIENTO DE DIETA: ESTADO NOCTURNO DEL DIA,           
001700*                RECORDATORIO DE AGUA Y SUGERENCIA DE COLACION.           
001800* ---------------------------------------------------------------*        
001900  IDENTIFICATION DIVISION.                                                
002000  PROGRAM-ID. DAYSTAT.                                                    
002100  AUTHOR. N. GOMEZ.                                                       
002200  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002300  DATE-WRITTEN. 22/08/1991.                                               
002400  DATE-COMPILED.                                                          
002500  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002600* ---------------------------------------------------------------*        
002700  ENVIRONMENT DIVISION.                                                   
002800  CONFIGURATION SECTION.                                                  
002900  SPECIAL-NAMES.                                                          
003000      C01 IS TOP-OF-FORM.                                                 
003100* ---------------------------------------------------------------*        
003200  DATA DIVISION.                                                          
003300  WORKING-STORAGE SECTION.                                                
003400  01  WS-CONTADORES.                                                      
003500      05  WS-PORCENTAJE-AUX          PIC S9(05) COMP.                     
003600      05  WS-REMANENTE-AGUA          PIC S9(05) COMP.                     
003700      05  WS-VASOS-AUX               PIC S9(03) COMP.                     
003800      05  WS-REMANENTE-CAL           PIC S9(05) COMP.                     
003900      05  WS-DIF-CAL-AUX             PIC S9(05) COMP.                     
004000      05  FILLER                     PIC X(04).                           
004100  01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES PIC X(22).                
004200  01  WS-DESVIACION.                                                      
004300      05  WS-DESVIACION-MIL          PIC S9(05) COMP.                     
004400      05  FILLER                     PIC X(04).                           
004500  01  WS-DESVIACION-ALT REDEFINES WS-DESVIACION PIC X(08).                
004600  01  WS-BANDERAS.                                                        
004700      05  WS-EN-META                 PIC X(01) VALUE 'N'.                 
004800          88  WS-EN-META-SI          VALUE 'Y'.                           
004900          88  WS-EN-META-NO          VALUE 'N'.                           
005000      05  FILLER                     PIC X(03).                           
005100  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
005200* ---------------------------------------------------------------*        
005300  LINKAGE SECTION.                                                        
005400  01  LK-DAYSTAT.                                                         
005500      05  LK-DS-CAL-CONSUMIDAS       PIC 9(05).                           
005600      05  LK-DS-CAL-TARGET           PIC 9(05).                           
005700      05  LK-DS-PROT-CONSUMIDAS      PIC 9(04).                           
005800      05  LK-DS-PROT-TARGET          PIC 9(03).                           
005900      05  LK-DS-CARB-CONSUMIDAS      PIC 9(04).                           
006000      05  LK-DS-CARB-TARGET          PIC 9(04).                           
006100      05  LK-DS-GRASA-CONSUMIDAS     PIC 9(04).                           
006200      05  LK-DS-GRASA-TARGET         PIC 9(03).                           
006300      05  LK-DS-AGUA-ML              PIC 9(05).                           
006400      05  LK-DS-COMIDAS-LOGUEADAS    PIC 9(02).                           
006500      05  LK-DS-EN-META              PIC X(01).                           
006600          88  LK-DS-EN-META-SI       VALUE 'Y'.                           
006700          88  LK-DS-EN-META-NO       VALUE 'N'.                           
006800      05  LK-DS-COD-ESTADO           PIC X(11).                           
006900      05  LK-DS-VASOS-AGUA           PIC 9(02).                           
007000      05  LK-DS-COLACION-KCAL        PIC 9(03).                           
007100* ---------------------------------------------------------------*        
007200  PROCEDURE DIVISION USING LK-DAYSTAT.                                    
007300* ---------------------------------------------------------------*        
007400      PERFORM 2000-EVALUAR-EN-META                                        
007500         THRU 2000-EVALUAR-EN-META-FIN.                                   
007600                                                                          
007700      PERFORM 2100-CALCULAR-PORCENTAJE                                    
007800         THRU 2100-CALCULAR-PORCENTAJE-FIN.                               
007900                                                                          
008000      PERFORM 2150-ASIGNAR-CODIGO-ESTADO                                  
008100         THRU 2150-ASIGNAR-CODIGO-ESTADO-FIN.                             
008200                                                                          
008300      PERFORM 2200-CALCULAR-RECORDATORIO                                  
008400         THRU 2200-CALCULAR-RECORDATORIO-FIN.                             
008500                                                                          
008600      PERFORM 2300-SUGERIR-COLACION                                       
008700         THRU 2300-SUGERIR-COLACION-FIN.                                  
008800                                                                          
008900      EXIT PROGRAM.                                                       
009000* ---------------------------------------------------------------*        
009100*    REGLA DE NEGOCIO 3.1 - DENTRO DE META (SE REPITE AQUI PARA EL        
009200*    CODIGO DE ESTADO, EL LOTE PRINCIPAL YA LA CALCULO PARA LA            
009300*    REGISTRACION DEL DIA).                                               
009400* ---------------------------------------------------------------*        
009500  2000-EVALUAR-EN-META.                                                   
009600                                                                          
009700      SET WS-EN-META-NO TO TRUE.                                          
009800      MOVE ZERO                       TO WS-DESVIACION-MIL.               
009900                                                                          
010000      IF LK-DS-CAL-TARGET > ZERO                                          
010100          COMPUTE WS-DIF-CAL-AUX =                                        
010200                  LK-DS-CAL-CONSUMIDAS - LK-DS-CAL-TARGET                 
010300          IF WS-DIF-CAL-AUX < ZERO                                        
010400              COMPUTE WS-DIF-CAL-AUX = WS-DIF-CAL-AUX * -1                
010500          END-IF                                                          
010600          COMPUTE WS-DESVIACION-MIL =                                     
010700                  (WS-DIF-CAL-AUX * 1000) / LK-DS-CAL-TARGET              
010800      END-IF.                                                             
010900                                                                          
011000      IF WS-DESVIACION-MIL NOT > 150                                      
011100         AND LK-DS-COMIDAS-LOGUEADAS NOT < 2                              
011200          SET WS-EN-META-SI  TO TRUE                                      
011300          SET LK-DS-EN-META-SI TO TRUE                                    
011400      ELSE                                                                
011500          SET LK-DS-EN-META-NO TO TRUE                                    
011600      END-IF.                                                             
011700                                                                          
011800  2000-EVALUAR-EN-META-FIN.                                               
011900      EXIT.                                                               
012000* ---------------------------------------------------------------*        
012100*    REGLA DE NEGOCIO 6.1 - PORCENTAJE DE CALORIAS CONSUMIDAS             
012200* ---------------------------------------------------------------*        
012300  2100-CALCULAR-PORCENTAJE.                                               
012400                                                                          
012500      IF LK-DS-CAL-TARGET = ZERO                                          
012600          MOVE ZERO                   TO WS-PORCENTAJE-AUX                
012700      ELSE                                                                
012800          COMPUTE WS-PORCENTAJE-AUX ROUNDED =                             
012900                  (LK-DS-CAL-CONSUMIDAS * 100) / LK-DS-CAL-TARGET         
013000      END-IF.                                                             
013100                                                                          
013200  2100-CALCULAR-PORCENTAJE-FIN.                                           
013300      EXIT.                                                               
013400* ---------------------------------------------------------------*        
013500  2150-ASIGNAR-CODIGO-ESTADO.                                             
013600                                                                          
013700      EVALUATE TRUE                                                       
013800          WHEN LK-DS-EN-META-SI                                           
013900              MOVE 'ON-TRACK'          TO LK-DS-COD-ESTADO                
014000          WHEN LK-DS-COMIDAS-LOGUEADAS = ZERO                             
014100              MOVE 'NO-LOGS'           TO LK-DS-COD-ESTADO                
014200          WHEN WS-PORCENTAJE-AUX < 80                                     
014300              MOVE 'UNDER-TARGET'      TO LK-DS-COD-ESTADO                
014400          WHEN OTHER                                                      
014500              MOVE 'OVER-TARGET'       TO LK-DS-COD-ESTADO                
014600      END-EVALUATE.                                                       
014700                                                                          
014800  2150-ASIGNAR-CODIGO-ESTADO-FIN.                                         
014900      EXIT.                                                               
015000* ---------------------------------------------------------------*        
015100*    REGLA DE NEGOCIO 6.2 - RECORDATORIO DE AGUA CONTRA 2500 ML           
015200* ---------------------------------------------------------------*        
015300  2200-CALCULAR-RECORDATORIO.                                             
015400                                                                          
015500      MOVE ZERO                       TO LK-DS-VASOS-AGUA.                
015600                                                                          
015700      IF LK-DS-AGUA-ML < 2500                                             
015800          COMPUTE WS-REMANENTE-AGUA = 2500 - LK-DS-AGUA-ML                
015900          COMPUTE WS-VASOS-AUX = WS-REMANENTE-AGUA / 250                  
016000          MOVE WS-VASOS-AUX            TO LK-DS-VASOS-AGUA                
016100      END-IF.                                                             
016200                                                                          
016300  2200-CALCULAR-RECORDATORIO-FIN.                                         
016400      EXIT.                                                               
016500* ---------------------------------------------------------------*        
016600*    REGLA DE NEGOCIO 2.6 - TAMANO DE COLACION SUGERIDA                   
016700* ---------------------------------------------------------------*        
016800  2300-SUGERIR-COLACION.                                                  
016900                                                                          
017000      COMPUTE WS-REMANENTE-CAL =                                          
017100              LK-DS-CAL-TARGET - LK-DS-CAL-CONSUMIDAS.                    
017200                                                                          
017300      EVALUATE TRUE                                                       
017400          WHEN WS-REMANENTE-CAL > 300                                     
017500              MOVE 200                 TO LK-DS-COLACION-KCAL             
017600          WHEN WS-REMANENTE-CAL > 150                                     
017700              MOVE 100                 TO LK-DS-COLACION-KCAL             
017800          WHEN OTHER                                                      
017900              MOVE 50                  TO LK-DS-COLACION-KCAL             
018000      END-EVALUATE.                                                       
018100                                                                          
018200  2300-SUGERIR-COLACION-FIN.                                              
018300      EXIT.                                                               
018400* ---------------------------------------------------------------*        
