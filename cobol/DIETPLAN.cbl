000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  DIETPLAN                                              
000300*    AUTOR       :  N. GOMEZ                                              
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  15/11/2005                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    151105 REQ-0655 NBG  ALTA INICIAL.  LOTE DE ARMADO DE PLAN           
001200*                DE COMIDAS DEL SISTEMA DE SEGUIMIENTO DE DIETA:          
001300*                DISTRIBUCION Y SELECCION CONTRA MENUTAB (MEALSEL)        
001400*                Y ACTUALIZACION DE LA RACHA DE PLAN (STRKUPD).           
001500*    200410 REQ-0601 RGB  SE TRANSMITE EL OBJETIVO DE AYUNO               
001600*                INTERMITENTE A MEALSEL SIN CAMBIOS EN ESTE LOTE.         
001700* ---------------------------------------------------------------*        
001800  IDENTIFICATION DIVISION.                                                
001900  PROGRAM-ID. DIETPLAN.                                                   
002000  AUTHOR. N. GOMEZ.                                                       
002100  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002200  DATE-WRITTEN. 15/11/2005.                                               
002300  DATE-COMPILED.                                                          
002400  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002500* ---------------------------------------------------------------*        
002600  ENVIRONMENT DIVISION.                                                   
002700  CONFIGURATION SECTION.                                                  
002800  SPECIAL-NAMES.                                                          
002900      C01 IS TOP-OF-FORM.                                                 
003000  INPUT-OUTPUT SECTION.                                                   
003100  FILE-CONTROL.                                                           
003200      SELECT ENT-USUARIOS                                                 
003300          ASSIGN TO USERS                                                 
003400          ORGANIZATION IS LINE SEQUENTIAL                                 
003500          FILE STATUS IS FS-USUARIOS.                                     
003600                                                                          
003700      SELECT ENT-OBJETIVOS                                                
003800          ASSIGN TO TARGETS                                               
003900          ORGANIZATION IS LINE SEQUENTIAL                                 
004000          FILE STATUS IS FS-OBJETIVOS.                                    
004100                                                                          
004200      SELECT SAL-PLANES                                                   
004300          ASSIGN TO MEALPLAN                                              
004400          ORGANIZATION IS LINE SEQUENTIAL                                 
004500          FILE STATUS IS FS-PLANES.                                       
004600                                                                          
004700*    RACHAS-VIEJO/RACHAS-NUEVO SON LA FOTO ANTERIOR Y LA FOTO             
004800*    ACTUALIZADA DEL MAESTRO DE RACHAS (STREAKS); EL PASO                 
004900*    SIGUIENTE DEL LOTE NOCTURNO RENOMBRA RACHAS-NUEVO A                  
005000*    RACHAS-VIEJO PARA EL PROXIMO PROCESO (VER JCL DE PRODUCCION).        
005100      SELECT ENT-RACHAS                                                   
005200          ASSIGN TO STREAKS-VIEJO                                         
005300          ORGANIZATION IS LINE SEQUENTIAL                                 
005400          FILE STATUS IS FS-RACHAS-VIEJO.                                 
005500                                                                          
005600      SELECT SAL-RACHAS                                                   
005700          ASSIGN TO STREAKS-NUEVO                                         
005800          ORGANIZATION IS LINE SEQUENTIAL                                 
005900          FILE STATUS IS FS-RACHAS-NUEVO.                                 
006000* ---------------------------------------------------------------*        
006100  DATA DIVISION.                                                          
006200  FILE SECTION.                                                           
006300  FD ENT-USUARIOS.                                                        
006400      COPY USRREG.                                                        
006500                                                                          
006600  FD ENT-OBJETIVOS.                                                       
006700      COPY OBJREG.                                                        
006800                                                                          
006900  FD SAL-PLANES.                                                          
007000      COPY PLNREG.                                                        
007100                                                                          
007200  FD ENT-RACHAS.                                                          
007300      COPY RACREG.                                                        
007400                                                                          
007500  FD SAL-RACHAS.                                                          
007600  01  WS-SAL-RACHAS-REG                PIC X(27).                         
007700* ---------------------------------------------------------------*        
007800  WORKING-STORAGE SECTION.                                                
007900  01  WS-STATUS-ARCHIVOS.                                                 
008000      05  FS-USUARIOS                  PIC X(02).                         
008100          88  FS-USUARIOS-OK           VALUE '00'.                        
008200          88  FS-USUARIOS-EOF          VALUE '10'.                        
008300      05  FS-OBJETIVOS                 PIC X(02).                         
008400          88  FS-OBJETIVOS-OK          VALUE '00'.                        
008500      05  FS-PLANES                    PIC X(02).                         
008600          88  FS-PLANES-OK             VALUE '00'.                        
008700      05  FS-RACHAS-VIEJO              PIC X(02).                         
008800          88  FS-RACHAS-VIEJO-OK       VALUE '00'.                        
008900          88  FS-RACHAS-VIEJO-EOF      VALUE '10'.                        
009000      05  FS-RACHAS-NUEVO              PIC X(02).                         
009100          88  FS-RACHAS-NUEVO-OK       VALUE '00'.                        
009200*    BANDERAS DE FIN DE ARCHIVO Y DE RESULTADO DE BUSQUEDA                
009300  01  WS-BANDERAS.                                                        
009400      05  WS-FIN-USUARIOS              PIC X(01) VALUE 'N'.               
009500          88  WS-FIN-USUARIOS-SI       VALUE 'Y'.                         
009600          88  WS-FIN-USUARIOS-NO       VALUE 'N'.                         
009700      05  WS-FIN-RACHAS-VIEJO          PIC X(01) VALUE 'N'.               
009800          88  WS-FIN-RACHAS-VIEJO-SI   VALUE 'Y'.                         
009900      05  WS-RACHA-HALLADA             PIC X(01) VALUE 'N'.               
010000          88  WS-RACHA-HALLADA-SI      VALUE 'Y'.                         
010100          88  WS-RACHA-HALLADA-NO      VALUE 'N'.                         
010200      05  FILLER                       PIC X(01).                         
010300  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
010400*    FECHA DE PROCESO DEL LOTE (SE USA COMO FECHA DEL PLAN)               
010500  01  WS-FECHA-PROCESO                 PIC 9(08).                         
010600*    TABLA EN MEMORIA CON LA FOTO COMPLETA DEL MAESTRO DE RACHAS,         
010700*    RELEIDA DE RACHAS-VIEJO Y VOLCADA COMPLETA A RACHAS-NUEVO.           
010800  01  WS-TABLA-RACHAS.                                                    
010900      05  WS-TAB-RAC-ENTRADA OCCURS 500 TIMES.                            
011000          10  WS-TAB-RAC-USUARIO      PIC 9(06).                          
011100          10  WS-TAB-RAC-TIPO         PIC X(01).                          
011200          10  WS-TAB-RAC-ACTUAL       PIC 9(04).                          
011300          10  WS-TAB-RAC-MAXIMA       PIC 9(04).                          
011400          10  WS-TAB-RAC-ULT-FECHA    PIC 9(08).                          
011500          10  FILLER                  PIC X(04).                          
011600*    WS-RAC-REGISTRO (DEL FD ENT-RACHAS, YA CERRADO) SE REUTILIZA         
011700*    COMO AREA DE TRABAJO PARA LA LLAMADA A STRKUPD.                      
011800  01  LK-STRKUPD-AREA.                                                    
011900      05  LK-STRK-EXISTE               PIC X(01).                         
012000          88  LK-STRK-EXISTE-SI        VALUE 'Y'.                         
012100          88  LK-STRK-EXISTE-NO        VALUE 'N'.                         
012200      05  LK-STRK-FECHA-EVENTO         PIC 9(08).                         
012300*    CONTADORES E INDICES DE TRABAJO DEL LOTE                             
012400  01  WS-CONTADORES.                                                      
012500      05  WS-CONT-LEIDOS               PIC S9(06) COMP.                   
012600      05  WS-CONT-NOTIFICADOS          PIC S9(06) COMP.                   
012700      05  WS-CONT-PLANES               PIC S9(06) COMP.                   
012800      05  WS-CANT-RACHAS                PIC S9(04) COMP.                  
012900      05  WS-SUB-RAC                    PIC S9(04) COMP.                  
013000      05  FILLER                        PIC X(02).                        
013100  01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES PIC X(18).                
013200*    VISTA EDITADA PARA EL DISPLAY DE CIERRE DE LOTE                      
013300  01  WS-AREA-TOTALES.                                                    
013400      05  WS-TOTAL-EDITADO             PIC ZZZ,ZZ9.                       
013500  01  WS-AREA-TOTALES-ALT REDEFINES WS-AREA-TOTALES PIC X(07).            
013600* ---------------------------------------------------------------*        
013700  PROCEDURE DIVISION.                                                     
013800* ---------------------------------------------------------------*        
013900      PERFORM 1000-INICIAR-PROGRAMA                                       
014000         THRU 1000-INICIAR-PROGRAMA-FIN.                                  
014100                                                                          
014200      PERFORM 2000-PROCESAR-USUARIOS                                      
014300         THRU 2000-PROCESAR-USUARIOS-FIN                                  
014400          UNTIL WS-FIN-USUARIOS-SI.                                       
014500                                                                          
014600      PERFORM 3000-FINALIZAR-PROGRAMA                                     
014700         THRU 3000-FINALIZAR-PROGRAMA-FIN.                                
014800                                                                          
014900      STOP RUN.                                                           
015000* ---------------------------------------------------------------*        
015100  1000-INICIAR-PROGRAMA.                                                  
015200                                                                          
015300      MOVE ZERO TO WS-CONT-LEIDOS      WS-CONT-NOTIFICADOS                
015400                   WS-CONT-PLANES      WS-CANT-RACHAS.                    
015500      SET WS-FIN-USUARIOS-NO           TO TRUE.                           
015600      ACCEPT WS-FECHA-PROCESO          FROM DATE YYYYMMDD.                
015700                                                                          
015800      OPEN INPUT  ENT-USUARIOS.                                           
015900      IF NOT FS-USUARIOS-OK                                               
016000          DISPLAY 'DIETPLAN - ERROR AL ABRIR USERS - FS='                 
016100                  FS-USUARIOS                                             
016200          STOP RUN                                                        
016300      END-IF.                                                             
016400                                                                          
016500      OPEN INPUT  ENT-OBJETIVOS.                                          
016600      IF NOT FS-OBJETIVOS-OK                                              
016700          DISPLAY 'DIETPLAN - ERROR AL ABRIR TARGETS - FS='               
016800                  FS-OBJETIVOS                                            
016900          STOP RUN                                                        
017000      END-IF.                                                             
017100                                                                          
017200      OPEN OUTPUT SAL-PLANES.                                             
017300      IF NOT FS-PLANES-OK                                                 
017400          DISPLAY 'DIETPLAN - ERROR AL ABRIR MEALPLAN - FS='              
017500                  FS-PLANES                                               
017600          STOP RUN                                                        
017700      END-IF.                                                             
017800                                                                          
017900      OPEN INPUT  ENT-RACHAS.                                             
018000      IF NOT FS-RACHAS-VIEJO-OK                                           
018100          DISPLAY 'DIETPLAN - ERROR AL ABRIR STREAKS-VIEJO - FS='         
018200                  FS-RACHAS-VIEJO                                         
018300          STOP RUN                                                        
018400      END-IF.                                                             
018500                                                                          
018600      OPEN OUTPUT SAL-RACHAS.                                             
018700      IF NOT FS-RACHAS-NUEVO-OK                                           
018800          DISPLAY 'DIETPLAN - ERROR AL ABRIR STREAKS-NUEVO - FS='         
018900                  FS-RACHAS-NUEVO                                         
019000          STOP RUN                                                        
019100      END-IF.                                                             
019200                                                                          
019300      PERFORM 1100-CARGAR-RACHAS                                          
019400         THRU 1100-CARGAR-RACHAS-FIN                                      
019500          UNTIL WS-FIN-RACHAS-VIEJO-SI.                                   
019600                                                                          
019700      CLOSE ENT-RACHAS.                                                   
019800                                                                          
019900      PERFORM 2100-LEER-USUARIO                                           
020000         THRU 2100-LEER-USUARIO-FIN.                                      
020100                                                                          
020200  1000-INICIAR-PROGRAMA-FIN.                                              
020300      EXIT.                                                               
020400* ---------------------------------------------------------------*        
020500  1100-CARGAR-RACHAS.                                                     
020600                                                                          
020700      READ ENT-RACHAS.                                                    
020800      EVALUATE TRUE                                                       
020900          WHEN FS-RACHAS-VIEJO-OK                                         
021000              ADD 1                     TO WS-CANT-RACHAS                 
021100              MOVE WS-RAC-USUARIO                                         
021200                  TO WS-TAB-RAC-USUARIO (WS-CANT-RACHAS)                  
021300              MOVE WS-RAC-TIPO                                            
021400                  TO WS-TAB-RAC-TIPO (WS-CANT-RACHAS)                     
021500              MOVE WS-RAC-ACTUAL                                          
021600                  TO WS-TAB-RAC-ACTUAL (WS-CANT-RACHAS)                   
021700              MOVE WS-RAC-MAXIMA                                          
021800                  TO WS-TAB-RAC-MAXIMA (WS-CANT-RACHAS)                   
021900              MOVE WS-RAC-ULT-FECHA                                       
022000                  TO WS-TAB-RAC-ULT-FECHA                                 
022100                     (WS-CANT-RACHAS)                                     
022200          WHEN FS-RACHAS-VIEJO-EOF                                        
022300              SET WS-FIN-RACHAS-VIEJO-SI TO TRUE                          
022400          WHEN OTHER                                                      
022500              DISPLAY 'DIETPLAN - ERROR AL LEER STREAKS - FS='            
022600                      FS-RACHAS-VIEJO                                     
022700              STOP RUN                                                    
022800      END-EVALUATE.                                                       
022900                                                                          
023000  1100-CARGAR-RACHAS-FIN.                                                 
023100      EXIT.                                                               
023200* ---------------------------------------------------------------*        
023300  2000-PROCESAR-USUARIOS.                                                 
023400                                                                          
023500      IF WS-USR-AVISA-SI                                                  
023600          ADD 1                        TO WS-CONT-NOTIFICADOS             
023700                                                                          
023800          PERFORM 2300-ARMAR-DISTRIBUCION                                 
023900             THRU 2300-ARMAR-DISTRIBUCION-FIN                             
024000                                                                          
024100          PERFORM 2400-SELECCIONAR-COMIDAS                                
024200             THRU 2400-SELECCIONAR-COMIDAS-FIN                            
024300                                                                          
024400          PERFORM 2600-ACTUALIZAR-RACHA-PLAN                              
024500             THRU 2600-ACTUALIZAR-RACHA-PLAN-FIN                          
024600                                                                          
024700          PERFORM 2700-GRABAR-PLAN                                        
024800             THRU 2700-GRABAR-PLAN-FIN                                    
024900      END-IF.                                                             
025000                                                                          
025100      PERFORM 2100-LEER-USUARIO                                           
025200         THRU 2100-LEER-USUARIO-FIN.                                      
025300                                                                          
025400  2000-PROCESAR-USUARIOS-FIN.                                             
025500      EXIT.                                                               
025600* ---------------------------------------------------------------*        
025700*    LOS ARCHIVOS USERS Y TARGETS VIENEN EN EL MISMO ORDEN Y CON          
025800*    UN REGISTRO DE OBJETIVOS POR USUARIO (VER DIETTRGT), POR LO          
025900*    QUE SE LEEN EN PARALELO SIN NECESIDAD DE COTEJO POR CLAVE.           
026000* ---------------------------------------------------------------*        
026100  2100-LEER-USUARIO.                                                      
026200                                                                          
026300      READ ENT-USUARIOS.                                                  
026400      EVALUATE TRUE                                                       
026500          WHEN FS-USUARIOS-OK                                             
026600              ADD 1                     TO WS-CONT-LEIDOS                 
026700              READ ENT-OBJETIVOS                                          
026800              IF NOT FS-OBJETIVOS-OK                                      
026900                  DISPLAY 'DIETPLAN - ERROR AL LEER TARGETS - FS='        
027000                          FS-OBJETIVOS                                    
027100                  STOP RUN                                                
027200              END-IF                                                      
027300              IF WS-OBJ-USUARIO NOT = WS-USR-ID                           
027400                  DISPLAY 'DIETPLAN - USERS/TARGETS DESALINEADOS'         
027500                  STOP RUN                                                
027600              END-IF                                                      
027700          WHEN FS-USUARIOS-EOF                                            
027800              SET WS-FIN-USUARIOS-SI    TO TRUE                           
027900          WHEN OTHER                                                      
028000              DISPLAY 'DIETPLAN - ERROR AL LEER USERS - FS='              
028100                      FS-USUARIOS                                         
028200              STOP RUN                                                    
028300      END-EVALUATE.                                                       
028400                                                                          
028500  2100-LEER-USUARIO-FIN.                                                  
028600      EXIT.                                                               
028700* ---------------------------------------------------------------*        
028800*    REGLA DE NEGOCIO 2.1 - DISTRIBUCION DE CALORIAS POR COMIDA           
028900* ---------------------------------------------------------------*        
029000  2300-ARMAR-DISTRIBUCION.                                                
029100                                                                          
029200      SET LK-MEALSEL-MODO-DISTRIB      TO TRUE.                           
029300      MOVE WS-USR-TIPO-OBJETIVO        TO LK-MEALSEL-OBJETIVO.            
029400      MOVE WS-USR-FREC-COMIDAS         TO LK-MEALSEL-FRECUENCIA.          
029500      MOVE WS-OBJ-CALORIAS             TO LK-MEALSEL-CAL-TARGET.          
029600                                                                          
029700      CALL 'MEALSEL' USING LK-MEALSEL.                                    
029800                                                                          
029900  2300-ARMAR-DISTRIBUCION-FIN.                                            
030000      EXIT.                                                               
030100* ---------------------------------------------------------------*        
030200*    REGLAS DE NEGOCIO 2.2 A 2.5 - UNA LLAMADA A MEALSEL EN MODO          
030300*    'S' POR CADA COMIDA CON CALORIAS ASIGNADAS EN LA DISTRIBUCION        
030400* ---------------------------------------------------------------*        
030500  2400-SELECCIONAR-COMIDAS.                                               
030600                                                                          
030700      MOVE SPACES                      TO WS-PLN-DESAYUNO-NOM             
030800                                           WS-PLN-ALMUERZO-NOM            
030900                                           WS-PLN-CENA-NOM                
031000                                           WS-PLN-COLACION-NOM.           
031100      MOVE ZERO                        TO WS-PLN-DESAYUNO-CAL             
031200                                           WS-PLN-ALMUERZO-CAL            
031300                                           WS-PLN-CENA-CAL                
031400                                           WS-PLN-COLACION-CAL            
031500                                           WS-PLN-TOTAL-CALORIAS          
031600                                           WS-PLN-TOTAL-PROTEINA          
031700                                           WS-PLN-TOTAL-CARBS             
031800                                           WS-PLN-TOTAL-GRASA.            
031900                                                                          
032000      IF LK-MEALSEL-DIST-DESAYUNO > ZERO                                  
032100          MOVE 'B'                     TO LK-MEALSEL-TIPO-COMIDA          
032200          MOVE LK-MEALSEL-DIST-DESAYUNO                                   
032300                                        TO LK-MEALSEL-CAL-RESTANTE        
032400          PERFORM 2410-CALL-SELECCION                                     
032500             THRU 2410-CALL-SELECCION-FIN                                 
032600          MOVE LK-MEALSEL-NOM-SEL       TO WS-PLN-DESAYUNO-NOM            
032700          MOVE LK-MEALSEL-CAL-SEL       TO WS-PLN-DESAYUNO-CAL            
032800          PERFORM 2420-ACUMULAR-TOTALES                                   
032900             THRU 2420-ACUMULAR-TOTALES-FIN                               
033000      END-IF.                                                             
033100                                                                          
033200      IF LK-MEALSEL-DIST-ALMUERZO > ZERO                                  
033300          MOVE 'L'                     TO LK-MEALSEL-TIPO-COMIDA          
033400          MOVE LK-MEALSEL-DIST-ALMUERZO                                   
033500                                        TO LK-MEALSEL-CAL-RESTANTE        
033600          PERFORM 2410-CALL-SELECCION                                     
033700             THRU 2410-CALL-SELECCION-FIN                                 
033800          MOVE LK-MEALSEL-NOM-SEL       TO WS-PLN-ALMUERZO-NOM            
033900          MOVE LK-MEALSEL-CAL-SEL       TO WS-PLN-ALMUERZO-CAL            
034000          PERFORM 2420-ACUMULAR-TOTALES                                   
034100             THRU 2420-ACUMULAR-TOTALES-FIN                               
034200      END-IF.                                                             
034300                                                                          
034400      IF LK-MEALSEL-DIST-CENA > ZERO                                      
034500          MOVE 'D'                     TO LK-MEALSEL-TIPO-COMIDA          
034600          MOVE LK-MEALSEL-DIST-CENA                                       
034700                                        TO LK-MEALSEL-CAL-RESTANTE        
034800          PERFORM 2410-CALL-SELECCION                                     
034900             THRU 2410-CALL-SELECCION-FIN                                 
035000          MOVE LK-MEALSEL-NOM-SEL       TO WS-PLN-CENA-NOM                
035100          MOVE LK-MEALSEL-CAL-SEL       TO WS-PLN-CENA-CAL                
035200          PERFORM 2420-ACUMULAR-TOTALES                                   
035300             THRU 2420-ACUMULAR-TOTALES-FIN                               
035400      END-IF.                                                             
035500                                                                          
035600      IF LK-MEALSEL-DIST-COLACION > ZERO                                  
035700          MOVE 'S'                     TO LK-MEALSEL-TIPO-COMIDA          
035800          MOVE LK-MEALSEL-DIST-COLACION                                   
035900                                        TO LK-MEALSEL-CAL-RESTANTE        
036000          PERFORM 2410-CALL-SELECCION                                     
036100             THRU 2410-CALL-SELECCION-FIN                                 
036200          MOVE LK-MEALSEL-NOM-SEL       TO WS-PLN-COLACION-NOM            
036300          MOVE LK-MEALSEL-CAL-SEL       TO WS-PLN-COLACION-CAL            
036400          PERFORM 2420-ACUMULAR-TOTALES                                   
036500             THRU 2420-ACUMULAR-TOTALES-FIN                               
036600      END-IF.                                                             
036700                                                                          
036800  2400-SELECCIONAR-COMIDAS-FIN.                                           
036900      EXIT.                                                               
037000* ---------------------------------------------------------------*        
037100  2410-CALL-SELECCION.                                                    
037200                                                                          
037300      SET LK-MEALSEL-MODO-SELEC        TO TRUE.                           
037400      MOVE WS-USR-COD-RESTRIC          TO LK-MEALSEL-RESTRIC.             
037500      MOVE WS-USR-PREF-COCINA          TO LK-MEALSEL-COCINA.              
037600                                                                          
037700      CALL 'MEALSEL' USING LK-MEALSEL.                                    
037800                                                                          
037900  2410-CALL-SELECCION-FIN.                                                
038000      EXIT.                                                               
038100* ---------------------------------------------------------------*        
038200  2420-ACUMULAR-TOTALES.                                                  
038300                                                                          
038400      ADD LK-MEALSEL-CAL-SEL           TO WS-PLN-TOTAL-CALORIAS.          
038500      ADD LK-MEALSEL-PROT-SEL          TO WS-PLN-TOTAL-PROTEINA.          
038600      ADD LK-MEALSEL-CARB-SEL          TO WS-PLN-TOTAL-CARBS.             
038700      ADD LK-MEALSEL-GRASA-SEL         TO WS-PLN-TOTAL-GRASA.             
038800                                                                          
038900  2420-ACUMULAR-TOTALES-FIN.                                              
039000      EXIT.                                                               
039100* ---------------------------------------------------------------*        
039200*    REGLA DE NEGOCIO 5.1 - RACHA DE SEGUIMIENTO DE PLAN (TIPO P)         
039300* ---------------------------------------------------------------*        
039400  2600-ACTUALIZAR-RACHA-PLAN.                                             
039500                                                                          
039600      SET WS-RACHA-HALLADA-NO          TO TRUE.                           
039700      MOVE 1                            TO WS-SUB-RAC.                    
039800      PERFORM 2610-BUSCAR-RACHA                                           
039900         THRU 2610-BUSCAR-RACHA-FIN                                       
040000        VARYING WS-SUB-RAC FROM 1 BY 1                                    
040100          UNTIL WS-SUB-RAC > WS-CANT-RACHAS                               
040200             OR WS-RACHA-HALLADA-SI.                                      
040300                                                                          
040400      IF WS-RACHA-HALLADA-SI                                              
040500          SET LK-STRK-EXISTE-SI      TO TRUE                              
040600          MOVE WS-TAB-RAC-ACTUAL (WS-SUB-RAC) TO WS-RAC-ACTUAL            
040700          MOVE WS-TAB-RAC-MAXIMA (WS-SUB-RAC) TO WS-RAC-MAXIMA            
040800          MOVE WS-TAB-RAC-ULT-FECHA (WS-SUB-RAC)                          
040900              TO WS-RAC-ULT-FECHA                                         
041000      ELSE                                                                
041100          SET LK-STRK-EXISTE-NO         TO TRUE                           
041200      END-IF.                                                             
041300                                                                          
041400      MOVE WS-USR-ID                    TO WS-RAC-USUARIO.                
041500      MOVE 'P'                          TO WS-RAC-TIPO.                   
041600      MOVE WS-FECHA-PROCESO             TO LK-STRK-FECHA-EVENTO.          
041700                                                                          
041800      CALL 'STRKUPD' USING WS-RAC-REGISTRO, LK-STRKUPD-AREA.              
041900                                                                          
042000      IF WS-RACHA-HALLADA-NO                                              
042100          ADD 1                          TO WS-CANT-RACHAS                
042200          MOVE WS-CANT-RACHAS             TO WS-SUB-RAC                   
042300      END-IF.                                                             
042400                                                                          
042500      MOVE WS-RAC-USUARIO   TO WS-TAB-RAC-USUARIO (WS-SUB-RAC).           
042600      MOVE WS-RAC-TIPO      TO WS-TAB-RAC-TIPO    (WS-SUB-RAC).           
042700      MOVE WS-RAC-ACTUAL    TO WS-TAB-RAC-ACTUAL  (WS-SUB-RAC).           
042800      MOVE WS-RAC-MAXIMA    TO WS-TAB-RAC-MAXIMA  (WS-SUB-RAC).           
042900      MOVE WS-RAC-ULT-FECHA                                               
043000          TO WS-TAB-RAC-ULT-FECHA (WS-SUB-RAC).                           
043100                                                                          
043200  2600-ACTUALIZAR-RACHA-PLAN-FIN.                                         
043300      EXIT.                                                               
043400* ---------------------------------------------------------------*        
043500  2610-BUSCAR-RACHA.                                                      
043600                                                                          
043700      IF WS-TAB-RAC-USUARIO (WS-SUB-RAC) = WS-USR-ID                      
043800         AND WS-TAB-RAC-TIPO (WS-SUB-RAC) = 'P'                           
043900          SET WS-RACHA-HALLADA-SI       TO TRUE                           
044000      END-IF.                                                             
044100                                                                          
044200  2610-BUSCAR-RACHA-FIN.                                                  
044300      EXIT.                                                               
044400* ---------------------------------------------------------------*        
044500  2700-GRABAR-PLAN.                                                       
044600                                                                          
044700      MOVE WS-USR-ID                    TO WS-PLN-USUARIO.                
044800      MOVE WS-FECHA-PROCESO             TO WS-PLN-FECHA.                  
044900                                                                          
045000      WRITE WS-PLN-REGISTRO.                                              
045100      ADD 1                             TO WS-CONT-PLANES.                
045200                                                                          
045300  2700-GRABAR-PLAN-FIN.                                                   
045400      EXIT.                                                               
045500* ---------------------------------------------------------------*        
045600  3000-FINALIZAR-PROGRAMA.                                                
045700                                                                          
045800      MOVE 1                             TO WS-SUB-RAC.                   
045900      PERFORM 3100-GRABAR-RACHA                                           
046000         THRU 3100-GRABAR-RACHA-FIN                                       
046100        VARYING WS-SUB-RAC FROM 1 BY 1                                    
046200          UNTIL WS-SUB-RAC > WS-CANT-RACHAS.                              
046300                                                                          
046400      CLOSE ENT-USUARIOS                                                  
046500            ENT-OBJETIVOS                                                 
046600            SAL-PLANES                                                    
046700            SAL-RACHAS.                                                   
046800                                                                          
046900      MOVE WS-CONT-LEIDOS                TO WS-TOTAL-EDITADO.             
047000      DISPLAY 'DIETPLAN - USUARIOS LEIDOS....: ' WS-TOTAL-EDITADO.        
047100      MOVE WS-CONT-NOTIFICADOS           TO WS-TOTAL-EDITADO.             
047200      DISPLAY 'DIETPLAN - A PLANIFICAR.......: ' WS-TOTAL-EDITADO.        
047300      MOVE WS-CONT-PLANES                TO WS-TOTAL-EDITADO.             
047400      DISPLAY 'DIETPLAN - PLANES GRABADOS....: ' WS-TOTAL-EDITADO.        
047500                                                                          
047600  3000-FINALIZAR-PROGRAMA-FIN.                                            
047700      EXIT.                                                               
047800* ---------------------------------------------------------------*        
047900  3100-GRABAR-RACHA.                                                      
048000                                                                          
048100      MOVE WS-TAB-RAC-USUARIO (WS-SUB-RAC) TO WS-RAC-USUARIO.             
048200      MOVE WS-TAB-RAC-TIPO    (WS-SUB-RAC) TO WS-RAC-TIPO.                
048300      MOVE WS-TAB-RAC-ACTUAL  (WS-SUB-RAC) TO WS-RAC-ACTUAL.              
048400      MOVE WS-TAB-RAC-MAXIMA  (WS-SUB-RAC) TO WS-RAC-MAXIMA.              
048500      MOVE WS-TAB-RAC-ULT-FECHA (WS-SUB-RAC)                              
048600          TO WS-RAC-ULT-FECHA.                                            
048700      MOVE WS-RAC-REGISTRO                 TO WS-SAL-RACHAS-REG.          
048800                                                                          
048900      WRITE WS-SAL-RACHAS-REG.                                            
049000                                                                          
049100  3100-GRABAR-RACHA-FIN.                                                  
049200      EXIT.                                                               
049300* ---------------------------------------------------------------*        
