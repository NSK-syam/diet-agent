000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  DIETPROG                                              
000300*    AUTOR       :  R. GARCIA                                             
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  14/06/2003                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    140603 REQ-0447 RGB  ALTA INICIAL.  LOTE NOCTURNO DEL SISTEMA        
001200*                DE SEGUIMIENTO DE DIETA.  CRUZA FOODLOG Y                
001300*                WATERLOG POR USUARIO/FECHA, ESTIMA LOS CONSUMOS          
001400*                SIN CARGAR (FOODEST), ACTUALIZA LAS RACHAS DE            
001500*                LOGUEO Y DE AGUA (STRKUPD) Y GRABA EL PROGRESO           
001600*                DIARIO.  EL ESTADO NOCTURNO (DAYSTAT) SE MUESTRA         
001700*                POR CONSOLA.                                             
001800*    200410 REQ-0601 RGB  SE DEJA CONSTANCIA: LA RACHA DE PLAN            
001900*                (TIPO P) SE ACTUALIZA DESDE DIETPLAN, NO DESDE           
002000*                ESTE LOTE.                                               
002100* ---------------------------------------------------------------*        
002200  IDENTIFICATION DIVISION.                                                
002300  PROGRAM-ID. DIETPROG.                                                   
002400  AUTHOR. R. GARCIA.                                                      
002500  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002600  DATE-WRITTEN. 14/06/2003.                                               
002700  DATE-COMPILED.                                                          
002800  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002900* ---------------------------------------------------------------*        
003000  ENVIRONMENT DIVISION.                                                   
003100  CONFIGURATION SECTION.                                                  
003200  SPECIAL-NAMES.                                                          
003300      C01 IS TOP-OF-FORM.                                                 
003400  INPUT-OUTPUT SECTION.                                                   
003500  FILE-CONTROL.                                                           
003600      SELECT ENT-ALIMENTOS                                                
003700          ASSIGN TO FOODLOG                                               
003800          ORGANIZATION IS LINE SEQUENTIAL                                 
003900          FILE STATUS IS FS-ALIMENTOS.                                    
004000                                                                          
004100      SELECT ENT-AGUA                                                     
004200          ASSIGN TO WATERLOG                                              
004300          ORGANIZATION IS LINE SEQUENTIAL                                 
004400          FILE STATUS IS FS-AGUA.                                         
004500                                                                          
004600      SELECT ENT-OBJETIVOS                                                
004700          ASSIGN TO TARGETS                                               
004800          ORGANIZATION IS LINE SEQUENTIAL                                 
004900          FILE STATUS IS FS-OBJETIVOS.                                    
005000                                                                          
005100      SELECT SAL-PROGRESO                                                 
005200          ASSIGN TO PROGRESS                                              
005300          ORGANIZATION IS LINE SEQUENTIAL                                 
005400          FILE STATUS IS FS-PROGRESO.                                     
005500                                                                          
005600*    RACHAS-VIEJO/RACHAS-NUEVO - VER DIETPLAN PARA EL DETALLE DEL         
005700*    ESQUEMA DE FOTO ANTERIOR/FOTO NUEVA DEL MAESTRO DE RACHAS.           
005800      SELECT ENT-RACHAS                                                   
005900          ASSIGN TO STREAKS-VIEJO                                         
006000          ORGANIZATION IS LINE SEQUENTIAL                                 
006100          FILE STATUS IS FS-RACHAS-VIEJO.                                 
006200                                                                          
006300      SELECT SAL-RACHAS                                                   
006400          ASSIGN TO STREAKS-NUEVO                                         
006500          ORGANIZATION IS LINE SEQUENTIAL                                 
006600          FILE STATUS IS FS-RACHAS-NUEVO.                                 
006700* ---------------------------------------------------------------*        
006800  DATA DIVISION.                                                          
006900  FILE SECTION.                                                           
007000  FD ENT-ALIMENTOS.                                                       
007100      COPY ALMREG.                                                        
007200                                                                          
007300  FD ENT-AGUA.                                                            
007400      COPY AGUREG.                                                        
007500                                                                          
007600  FD ENT-OBJETIVOS.                                                       
007700      COPY OBJREG.                                                        
007800                                                                          
007900  FD SAL-PROGRESO.                                                        
008000      COPY PRGREG.                                                        
008100                                                                          
008200  FD ENT-RACHAS.                                                          
008300      COPY RACREG.                                                        
008400                                                                          
008500  FD SAL-RACHAS.                                                          
008600  01  WS-SAL-RACHAS-REG                PIC X(27).                         
008700* ---------------------------------------------------------------*        
008800  WORKING-STORAGE SECTION.                                                
008900  01  WS-STATUS-ARCHIVOS.                                                 
009000      05  FS-ALIMENTOS                 PIC X(02).                         
009100          88  FS-ALIMENTOS-OK          VALUE '00'.                        
009200          88  FS-ALIMENTOS-EOF         VALUE '10'.                        
009300      05  FS-AGUA                      PIC X(02).                         
009400          88  FS-AGUA-OK               VALUE '00'.                        
009500          88  FS-AGUA-EOF              VALUE '10'.                        
009600      05  FS-OBJETIVOS                 PIC X(02).                         
009700          88  FS-OBJETIVOS-OK          VALUE '00'.                        
009800          88  FS-OBJETIVOS-EOF         VALUE '10'.                        
009900      05  FS-PROGRESO                  PIC X(02).                         
010000          88  FS-PROGRESO-OK           VALUE '00'.                        
010100      05  FS-RACHAS-VIEJO              PIC X(02).                         
010200          88  FS-RACHAS-VIEJO-OK       VALUE '00'.                        
010300          88  FS-RACHAS-VIEJO-EOF      VALUE '10'.                        
010400      05  FS-RACHAS-NUEVO              PIC X(02).                         
010500          88  FS-RACHAS-NUEVO-OK       VALUE '00'.                        
010600*    BANDERAS DE FIN DE ARCHIVO Y DE RESULTADO DEL DIA                    
010700  01  WS-BANDERAS.                                                        
010800      05  WS-FIN-ALIMENTOS             PIC X(01) VALUE 'N'.               
010900          88  WS-FIN-ALIMENTOS-SI      VALUE 'Y'.                         
011000      05  WS-FIN-AGUA                  PIC X(01) VALUE 'N'.               
011100          88  WS-FIN-AGUA-SI           VALUE 'Y'.                         
011200      05  WS-FIN-PROCESO               PIC X(01) VALUE 'N'.               
011300          88  WS-FIN-PROCESO-SI        VALUE 'Y'.                         
011400      05  WS-RACHA-HALLADA             PIC X(01) VALUE 'N'.               
011500          88  WS-RACHA-HALLADA-SI      VALUE 'Y'.                         
011600          88  WS-RACHA-HALLADA-NO      VALUE 'N'.                         
011700  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
011800  01  WS-BANDERAS2.                                                       
011900      05  WS-LOGUEO-COMIDA             PIC X(01) VALUE 'N'.               
012000          88  WS-LOGUEO-COMIDA-SI      VALUE 'Y'.                         
012100      05  WS-LOGUEO-AGUA               PIC X(01) VALUE 'N'.               
012200          88  WS-LOGUEO-AGUA-SI        VALUE 'Y'.                         
012300      05  FILLER                       PIC X(02).                         
012400  01  WS-BANDERAS2-ALT REDEFINES WS-BANDERAS2 PIC X(04).                  
012500*    CLAVE DE CONTROL DE QUIEBRE VIGENTE (USUARIO+FECHA DEL DIA)          
012600  01  WS-CLAVE-VIGENTE.                                                   
012700      05  WS-CLAVE-USUARIO             PIC 9(06).                         
012800      05  WS-CLAVE-FECHA               PIC 9(08).                         
012900*    CLAVES DE COMPARACION DE LOS DOS ARCHIVOS DE DETALLE, ARMADAS        
013000*    COMO UN SOLO NUMERO PARA PODER DETERMINAR CUAL ES LA MENOR.          
013100  01  WS-CLAVE-ALIMENTO.                                                  
013200      05  WS-CLAVE-ALM-USUARIO         PIC 9(06).                         
013300      05  WS-CLAVE-ALM-FECHA           PIC 9(08).                         
013400  01  WS-CLAVE-ALIMENTO-N REDEFINES WS-CLAVE-ALIMENTO PIC 9(14).          
013500  01  WS-CLAVE-AGUA.                                                      
013600      05  WS-CLAVE-AGU-USUARIO         PIC 9(06).                         
013700      05  WS-CLAVE-AGU-FECHA           PIC 9(08).                         
013800  01  WS-CLAVE-AGUA-N REDEFINES WS-CLAVE-AGUA PIC 9(14).                  
013900*    OBJETIVOS EFECTIVOS DEL USUARIO DEL DIA (REGLA 3.1)                  
014000  01  WS-EFECTIVOS.                                                       
014100      05  WS-EFEC-CAL                  PIC S9(05) COMP.                   
014200      05  WS-EFEC-PROT                 PIC S9(03) COMP.                   
014300      05  WS-EFEC-CARB                 PIC S9(04) COMP.                   
014400      05  WS-EFEC-GRASA                PIC S9(03) COMP.                   
014500      05  WS-EFEC-AGUA                 PIC S9(05) COMP.                   
014600      05  FILLER                       PIC X(04).                         
014700  01  WS-EFECTIVOS-ALT REDEFINES WS-EFECTIVOS PIC X(18).                  
014800*    ACUMULADORES DEL DIA                                                 
014900  01  WS-ACUMULADORES.                                                    
015000      05  WS-ACUM-CAL                  PIC S9(05) COMP.                   
015100      05  WS-ACUM-PROT                 PIC S9(04) COMP.                   
015200      05  WS-ACUM-CARB                 PIC S9(04) COMP.                   
015300      05  WS-ACUM-GRASA                PIC S9(04) COMP.                   
015400      05  WS-ACUM-AGUA                 PIC S9(05) COMP.                   
015500      05  WS-ACUM-COMIDAS              PIC S9(02) COMP.                   
015600      05  WS-DESVIACION-MIL            PIC S9(05) COMP.                   
015700      05  WS-DIF-CAL-AUX               PIC S9(05) COMP.                   
015800      05  FILLER                       PIC X(02).                         
015900*    TABLA EN MEMORIA CON LA FOTO COMPLETA DEL MAESTRO DE RACHAS          
016000  01  WS-TABLA-RACHAS.                                                    
016100      05  WS-TAB-RAC-ENTRADA OCCURS 1000 TIMES.                           
016200          10  WS-TAB-RAC-USUARIO      PIC 9(06).                          
016300          10  WS-TAB-RAC-TIPO         PIC X(01).                          
016400          10  WS-TAB-RAC-ACTUAL       PIC 9(04).                          
016500          10  WS-TAB-RAC-MAXIMA       PIC 9(04).                          
016600          10  WS-TAB-RAC-ULT-FECHA    PIC 9(08).                          
016700          10  FILLER                  PIC X(04).                          
016800  01  LK-STRKUPD-AREA.                                                    
016900      05  LK-STRK-EXISTE               PIC X(01).                         
017000          88  LK-STRK-EXISTE-SI        VALUE 'Y'.                         
017100          88  LK-STRK-EXISTE-NO        VALUE 'N'.                         
017200      05  LK-STRK-FECHA-EVENTO         PIC 9(08).                         
017300*    TIPO DE RACHA QUE SE ESTA ACTUALIZANDO EN EL MOMENTO (L O W)         
017400  01  WS-TIPO-RACHA-ACTUAL             PIC X(01).                         
017500*    AREA DE LLAMADA A DAYSTAT (REGLAS 2.6, 6.1 Y 6.2)                    
017600  01  LK-DAYSTAT.                                                         
017700      05  LK-DS-CAL-CONSUMIDAS         PIC 9(05).                         
017800      05  LK-DS-CAL-TARGET             PIC 9(05).                         
017900      05  LK-DS-PROT-CONSUMIDAS        PIC 9(04).                         
018000      05  LK-DS-PROT-TARGET            PIC 9(03).                         
018100      05  LK-DS-CARB-CONSUMIDAS        PIC 9(04).                         
018200      05  LK-DS-CARB-TARGET            PIC 9(04).                         
018300      05  LK-DS-GRASA-CONSUMIDAS       PIC 9(04).                         
018400      05  LK-DS-GRASA-TARGET           PIC 9(03).                         
018500      05  LK-DS-AGUA-ML                PIC 9(05).                         
018600      05  LK-DS-COMIDAS-LOGUEADAS      PIC 9(02).                         
018700      05  LK-DS-EN-META                PIC X(01).                         
018800          88  LK-DS-EN-META-SI         VALUE 'Y'.                         
018900      05  LK-DS-COD-ESTADO             PIC X(11).                         
019000      05  LK-DS-VASOS-AGUA             PIC 9(02).                         
019100      05  LK-DS-COLACION-KCAL          PIC 9(03).                         
019200*    CONTADORES DE CONTROL PARA EL RESUMEN DE FIN DE LOTE                 
019300  01  WS-CONTADORES.                                                      
019400      05  WS-CONT-DIAS                 PIC S9(06) COMP.                   
019500      05  WS-CONT-COMIDAS              PIC S9(07) COMP.                   
019600      05  WS-CANT-RACHAS                PIC S9(04) COMP.                  
019700      05  WS-SUB-RAC                    PIC S9(04) COMP.                  
019800      05  FILLER                        PIC X(02).                        
019900*    VISTA EDITADA PARA EL DISPLAY DE CIERRE DE LOTE                      
020000  01  WS-AREA-TOTALES.                                                    
020100      05  WS-TOTAL-EDITADO             PIC ZZZ,ZZ9.                       
020200  01  WS-AREA-TOTALES-ALT REDEFINES WS-AREA-TOTALES PIC X(07).            
020300* ---------------------------------------------------------------*        
020400  PROCEDURE DIVISION.                                                     
020500* ---------------------------------------------------------------*        
020600      PERFORM 1000-INICIAR-PROGRAMA                                       
020700         THRU 1000-INICIAR-PROGRAMA-FIN.                                  
020800                                                                          
020900      PERFORM 2000-PROCESAR-PROGRAMA                                      
021000         THRU 2000-PROCESAR-PROGRAMA-FIN                                  
021100          UNTIL WS-FIN-PROCESO-SI.                                        
021200                                                                          
021300      PERFORM 3000-FINALIZAR-PROGRAMA                                     
021400         THRU 3000-FINALIZAR-PROGRAMA-FIN.                                
021500                                                                          
021600      STOP RUN.                                                           
021700* ---------------------------------------------------------------*        
021800  1000-INICIAR-PROGRAMA.                                                  
021900                                                                          
022000      MOVE ZERO TO WS-CONT-DIAS WS-CONT-COMIDAS WS-CANT-RACHAS.           
022100                                                                          
022200      OPEN INPUT  ENT-ALIMENTOS.                                          
022300      IF NOT FS-ALIMENTOS-OK                                              
022400          DISPLAY 'DIETPROG - ERROR AL ABRIR FOODLOG - FS='               
022500                  FS-ALIMENTOS                                            
022600          STOP RUN                                                        
022700      END-IF.                                                             
022800                                                                          
022900      OPEN INPUT  ENT-AGUA.                                               
023000      IF NOT FS-AGUA-OK                                                   
023100          DISPLAY 'DIETPROG - ERROR AL ABRIR WATERLOG - FS='              
023200                  FS-AGUA                                                 
023300          STOP RUN                                                        
023400      END-IF.                                                             
023500                                                                          
023600      OPEN INPUT  ENT-OBJETIVOS.                                          
023700      IF NOT FS-OBJETIVOS-OK                                              
023800          DISPLAY 'DIETPROG - ERROR AL ABRIR TARGETS - FS='               
023900                  FS-OBJETIVOS                                            
024000          STOP RUN                                                        
024100      END-IF.                                                             
024200                                                                          
024300      OPEN OUTPUT SAL-PROGRESO.                                           
024400      IF NOT FS-PROGRESO-OK                                               
024500          DISPLAY 'DIETPROG - ERROR AL ABRIR PROGRESS - FS='              
024600                  FS-PROGRESO                                             
024700          STOP RUN                                                        
024800      END-IF.                                                             
024900                                                                          
025000      OPEN INPUT  ENT-RACHAS.                                             
025100      IF NOT FS-RACHAS-VIEJO-OK                                           
025200          DISPLAY 'DIETPROG - ERROR AL ABRIR STREAKS-VIEJO - FS='         
025300                  FS-RACHAS-VIEJO                                         
025400          STOP RUN                                                        
025500      END-IF.                                                             
025600                                                                          
025700      OPEN OUTPUT SAL-RACHAS.                                             
025800      IF NOT FS-RACHAS-NUEVO-OK                                           
025900          DISPLAY 'DIETPROG - ERROR AL ABRIR STREAKS-NUEVO - FS='         
026000                  FS-RACHAS-NUEVO                                         
026100          STOP RUN                                                        
026200      END-IF.                                                             
026300                                                                          
026400      PERFORM 1100-CARGAR-RACHAS                                          
026500         THRU 1100-CARGAR-RACHAS-FIN                                      
026600          UNTIL WS-FIN-RACHAS-VIEJO-SI.                                   
026700                                                                          
026800      CLOSE ENT-RACHAS.                                                   
026900                                                                          
027000      PERFORM 2200-LEER-ALIMENTO                                          
027100         THRU 2200-LEER-ALIMENTO-FIN.                                     
027200                                                                          
027300      PERFORM 2210-LEER-AGUA                                              
027400         THRU 2210-LEER-AGUA-FIN.                                         
027500                                                                          
027600      PERFORM 2220-LEER-OBJETIVO                                          
027700         THRU 2220-LEER-OBJETIVO-FIN.                                     
027800                                                                          
027900  1000-INICIAR-PROGRAMA-FIN.                                              
028000      EXIT.                                                               
028100* ---------------------------------------------------------------*        
028200  1100-CARGAR-RACHAS.                                                     
028300                                                                          
028400      READ ENT-RACHAS.                                                    
028500      EVALUATE TRUE                                                       
028600          WHEN FS-RACHAS-VIEJO-OK                                         
028700              ADD 1                     TO WS-CANT-RACHAS                 
028800              MOVE WS-RAC-USUARIO                                         
028900                  TO WS-TAB-RAC-USUARIO (WS-CANT-RACHAS)                  
029000              MOVE WS-RAC-TIPO                                            
029100                  TO WS-TAB-RAC-TIPO (WS-CANT-RACHAS)                     
029200              MOVE WS-RAC-ACTUAL                                          
029300                  TO WS-TAB-RAC-ACTUAL (WS-CANT-RACHAS)                   
029400              MOVE WS-RAC-MAXIMA                                          
029500                  TO WS-TAB-RAC-MAXIMA (WS-CANT-RACHAS)                   
029600              MOVE WS-RAC-ULT-FECHA                                       
029700                  TO WS-TAB-RAC-ULT-FECHA                                 
029800                     (WS-CANT-RACHAS)                                     
029900          WHEN FS-RACHAS-VIEJO-EOF                                        
030000              SET WS-FIN-RACHAS-VIEJO-SI TO TRUE                          
030100          WHEN OTHER                                                      
030200              DISPLAY 'DIETPROG - ERROR AL LEER STREAKS - FS='            
030300                      FS-RACHAS-VIEJO                                     
030400              STOP RUN                                                    
030500      END-EVALUATE.                                                       
030600                                                                          
030700  1100-CARGAR-RACHAS-FIN.                                                 
030800      EXIT.                                                               
030900* ---------------------------------------------------------------*        
031000*    CONTROL DE QUIEBRE POR USUARIO+FECHA SOBRE FOODLOG Y                 
031100*    WATERLOG COMBINADOS: SE DETERMINA LA MENOR CLAVE PENDIENTE           
031200*    ENTRE LOS DOS ARCHIVOS, SE ACUMULA TODO LO QUE COINCIDA CON          
031300*    ELLA EN AMBOS Y SE CIERRA EL DIA.                                    
031400* ---------------------------------------------------------------*        
031500  2000-PROCESAR-PROGRAMA.                                                 
031600                                                                          
031700      PERFORM 2250-DETERMINAR-CLAVE                                       
031800         THRU 2250-DETERMINAR-CLAVE-FIN.                                  
031900                                                                          
032000      IF NOT WS-FIN-PROCESO-SI                                            
032100          PERFORM 2300-ACUMULAR-DIA                                       
032200             THRU 2300-ACUMULAR-DIA-FIN                                   
032300                                                                          
032400          PERFORM 2350-BUSCAR-OBJETIVO-USUARIO                            
032500             THRU 2350-BUSCAR-OBJETIVO-USUARIO-FIN                        
032600                                                                          
032700          PERFORM 2600-CERRAR-DIA                                         
032800             THRU 2600-CERRAR-DIA-FIN                                     
032900      END-IF.                                                             
033000                                                                          
033100  2000-PROCESAR-PROGRAMA-FIN.                                             
033200      EXIT.                                                               
033300* ---------------------------------------------------------------*        
033400  2200-LEER-ALIMENTO.                                                     
033500                                                                          
033600      READ ENT-ALIMENTOS.                                                 
033700      EVALUATE TRUE                                                       
033800          WHEN FS-ALIMENTOS-OK                                            
033900              CONTINUE                                                    
034000          WHEN FS-ALIMENTOS-EOF                                           
034100              SET WS-FIN-ALIMENTOS-SI  TO TRUE                            
034200          WHEN OTHER                                                      
034300              DISPLAY 'DIETPROG - ERROR AL LEER FOODLOG - FS='            
034400                      FS-ALIMENTOS                                        
034500              STOP RUN                                                    
034600      END-EVALUATE.                                                       
034700                                                                          
034800  2200-LEER-ALIMENTO-FIN.                                                 
034900      EXIT.                                                               
035000* ---------------------------------------------------------------*        
035100  2210-LEER-AGUA.                                                         
035200                                                                          
035300      READ ENT-AGUA.                                                      
035400      EVALUATE TRUE                                                       
035500          WHEN FS-AGUA-OK                                                 
035600              CONTINUE                                                    
035700          WHEN FS-AGUA-EOF                                                
035800              SET WS-FIN-AGUA-SI       TO TRUE                            
035900          WHEN OTHER                                                      
036000              DISPLAY 'DIETPROG - ERROR AL LEER WATERLOG - FS='           
036100                      FS-AGUA                                             
036200              STOP RUN                                                    
036300      END-EVALUATE.                                                       
036400                                                                          
036500  2210-LEER-AGUA-FIN.                                                     
036600      EXIT.                                                               
036700* ---------------------------------------------------------------*        
036800  2220-LEER-OBJETIVO.                                                     
036900                                                                          
037000      READ ENT-OBJETIVOS.                                                 
037100      EVALUATE TRUE                                                       
037200          WHEN FS-OBJETIVOS-OK                                            
037300              CONTINUE                                                    
037400          WHEN FS-OBJETIVOS-EOF                                           
037500              CONTINUE                                                    
037600          WHEN OTHER                                                      
037700              DISPLAY 'DIETPROG - ERROR AL LEER TARGETS - FS='            
037800                      FS-OBJETIVOS                                        
037900              STOP RUN                                                    
038000      END-EVALUATE.                                                       
038100                                                                          
038200  2220-LEER-OBJETIVO-FIN.                                                 
038300      EXIT.                                                               
038400* ---------------------------------------------------------------*        
038500  2250-DETERMINAR-CLAVE.                                                  
038600                                                                          
038700      IF WS-FIN-ALIMENTOS-SI AND WS-FIN-AGUA-SI                           
038800          SET WS-FIN-PROCESO-SI          TO TRUE                          
038900      ELSE                                                                
039000          IF WS-FIN-ALIMENTOS-SI                                          
039100              MOVE 9999999999999          TO WS-CLAVE-ALIMENTO-N          
039200          ELSE                                                            
039300              MOVE WS-ALM-USUARIO         TO WS-CLAVE-ALM-USUARIO         
039400              MOVE WS-ALM-FECHA           TO WS-CLAVE-ALM-FECHA           
039500          END-IF                                                          
039600                                                                          
039700          IF WS-FIN-AGUA-SI                                               
039800              MOVE 9999999999999          TO WS-CLAVE-AGUA-N              
039900          ELSE                                                            
040000              MOVE WS-AGU-USUARIO         TO WS-CLAVE-AGU-USUARIO         
040100              MOVE WS-AGU-FECHA           TO WS-CLAVE-AGU-FECHA           
040200          END-IF                                                          
040300                                                                          
040400          IF WS-CLAVE-ALIMENTO-N NOT > WS-CLAVE-AGUA-N                    
040500              MOVE WS-CLAVE-ALM-USUARIO   TO WS-CLAVE-USUARIO             
040600              MOVE WS-CLAVE-ALM-FECHA     TO WS-CLAVE-FECHA               
040700          ELSE                                                            
040800              MOVE WS-CLAVE-AGU-USUARIO   TO WS-CLAVE-USUARIO             
040900              MOVE WS-CLAVE-AGU-FECHA     TO WS-CLAVE-FECHA               
041000          END-IF                                                          
041100      END-IF.                                                             
041200                                                                          
041300  2250-DETERMINAR-CLAVE-FIN.                                              
041400      EXIT.                                                               
041500* ---------------------------------------------------------------*        
041600  2300-ACUMULAR-DIA.                                                      
041700                                                                          
041800      MOVE ZERO TO WS-ACUM-CAL   WS-ACUM-PROT WS-ACUM-CARB                
041900                   WS-ACUM-GRASA WS-ACUM-AGUA WS-ACUM-COMIDAS.            
042000      MOVE 'N' TO WS-LOGUEO-COMIDA WS-LOGUEO-AGUA.                        
042100                                                                          
042200      PERFORM 2310-ACUMULAR-UN-ALIMENTO                                   
042300         THRU 2310-ACUMULAR-UN-ALIMENTO-FIN                               
042400          UNTIL WS-FIN-ALIMENTOS-SI                                       
042500             OR WS-ALM-USUARIO NOT = WS-CLAVE-USUARIO                     
042600             OR WS-ALM-FECHA   NOT = WS-CLAVE-FECHA.                      
042700                                                                          
042800      PERFORM 2320-ACUMULAR-UNA-AGUA                                      
042900         THRU 2320-ACUMULAR-UNA-AGUA-FIN                                  
043000          UNTIL WS-FIN-AGUA-SI                                            
043100             OR WS-AGU-USUARIO NOT = WS-CLAVE-USUARIO                     
043200             OR WS-AGU-FECHA   NOT = WS-CLAVE-FECHA.                      
043300                                                                          
043400  2300-ACUMULAR-DIA-FIN.                                                  
043500      EXIT.                                                               
043600* ---------------------------------------------------------------*        
043700*    REGLA DE NEGOCIO 1.6 - SI LA CARGA DE COMIDA NO TRAE                 
043800*    CALORIAS SE ESTIMA CONTRA ALMTAB ANTES DE ACUMULAR.                  
043900* ---------------------------------------------------------------*        
044000  2310-ACUMULAR-UN-ALIMENTO.                                              
044100                                                                          
044200      IF WS-ALM-CALORIAS = ZERO                                           
044300          PERFORM 2400-ESTIMAR-ALIMENTO                                   
044400             THRU 2400-ESTIMAR-ALIMENTO-FIN                               
044500      END-IF.                                                             
044600                                                                          
044700      ADD WS-ALM-CALORIAS                TO WS-ACUM-CAL.                  
044800      ADD WS-ALM-PROTEINA                TO WS-ACUM-PROT.                 
044900      ADD WS-ALM-CARBS                   TO WS-ACUM-CARB.                 
045000      ADD WS-ALM-GRASA                   TO WS-ACUM-GRASA.                
045100      ADD 1                              TO WS-ACUM-COMIDAS.              
045200      MOVE 'Y'                           TO WS-LOGUEO-COMIDA.             
045300                                                                          
045400      PERFORM 2200-LEER-ALIMENTO                                          
045500         THRU 2200-LEER-ALIMENTO-FIN.                                     
045600                                                                          
045700  2310-ACUMULAR-UN-ALIMENTO-FIN.                                          
045800      EXIT.                                                               
045900* ---------------------------------------------------------------*        
046000  2320-ACUMULAR-UNA-AGUA.                                                 
046100                                                                          
046200      ADD WS-AGU-CANT-ML                 TO WS-ACUM-AGUA.                 
046300      MOVE 'Y'                           TO WS-LOGUEO-AGUA.               
046400                                                                          
046500      PERFORM 2210-LEER-AGUA                                              
046600         THRU 2210-LEER-AGUA-FIN.                                         
046700                                                                          
046800  2320-ACUMULAR-UNA-AGUA-FIN.                                             
046900      EXIT.                                                               
047000* ---------------------------------------------------------------*        
047100  2400-ESTIMAR-ALIMENTO.                                                  
047200                                                                          
047300      CALL 'FOODEST' USING WS-ALM-REGISTRO.                               
047400                                                                          
047500  2400-ESTIMAR-ALIMENTO-FIN.                                              
047600      EXIT.                                                               
047700* ---------------------------------------------------------------*        
047800*    AVANZA TARGETS HASTA EMPAREJAR O SUPERAR AL USUARIO VIGENTE.         
047900*    TARGETS TRAE UN REGISTRO POR USUARIO EN EL MISMO ORDEN               
048000*    ASCENDENTE QUE FOODLOG/WATERLOG (VER DIETTRGT), POR LO QUE           
048100*    BASTA CON AVANZAR SIN RETROCEDER.                                    
048200* ---------------------------------------------------------------*        
048300  2350-BUSCAR-OBJETIVO-USUARIO.                                           
048400                                                                          
048500      PERFORM 2220-LEER-OBJETIVO                                          
048600         THRU 2220-LEER-OBJETIVO-FIN                                      
048700          UNTIL FS-OBJETIVOS-EOF                                          
048800             OR WS-OBJ-USUARIO NOT < WS-CLAVE-USUARIO.                    
048900                                                                          
049000  2350-BUSCAR-OBJETIVO-USUARIO-FIN.                                       
049100      EXIT.                                                               
049200* ---------------------------------------------------------------*        
049300*    REGLA DE NEGOCIO 3.1 - OBJETIVOS EFECTIVOS Y DENTRO DE META.         
049400* ---------------------------------------------------------------*        
049500  2600-CERRAR-DIA.                                                        
049600                                                                          
049700      MOVE ZERO TO WS-EFEC-CAL WS-EFEC-PROT WS-EFEC-CARB                  
049800                   WS-EFEC-GRASA WS-EFEC-AGUA.                            
049900                                                                          
050000      IF NOT FS-OBJETIVOS-EOF                                             
050100         AND WS-OBJ-USUARIO = WS-CLAVE-USUARIO                            
050200          MOVE WS-OBJ-CALORIAS            TO WS-EFEC-CAL                  
050300          MOVE WS-OBJ-PROTEINA            TO WS-EFEC-PROT                 
050400          MOVE WS-OBJ-CARBS               TO WS-EFEC-CARB                 
050500          MOVE WS-OBJ-GRASA               TO WS-EFEC-GRASA                
050600          MOVE WS-OBJ-AGUA-ML             TO WS-EFEC-AGUA                 
050700      END-IF.                                                             
050800                                                                          
050900      IF WS-EFEC-CAL   = ZERO  MOVE 2000  TO WS-EFEC-CAL   END-IF.        
051000      IF WS-EFEC-PROT  = ZERO  MOVE 150   TO WS-EFEC-PROT  END-IF.        
051100      IF WS-EFEC-CARB  = ZERO  MOVE 250   TO WS-EFEC-CARB  END-IF.        
051200      IF WS-EFEC-GRASA = ZERO  MOVE 65    TO WS-EFEC-GRASA END-IF.        
051300                                                                          
051400      PERFORM 2650-EVALUAR-EN-META                                        
051500         THRU 2650-EVALUAR-EN-META-FIN.                                   
051600                                                                          
051700      IF WS-LOGUEO-COMIDA-SI                                              
051800          MOVE 'L'                        TO WS-TIPO-RACHA-ACTUAL         
051900          PERFORM 2660-ACTUALIZAR-RACHA                                   
052000             THRU 2660-ACTUALIZAR-RACHA-FIN                               
052100      END-IF.                                                             
052200                                                                          
052300      IF WS-LOGUEO-AGUA-SI                                                
052400          MOVE 'W'                        TO WS-TIPO-RACHA-ACTUAL         
052500          PERFORM 2660-ACTUALIZAR-RACHA                                   
052600             THRU 2660-ACTUALIZAR-RACHA-FIN                               
052700      END-IF.                                                             
052800                                                                          
052900      PERFORM 2680-MOSTRAR-ESTADO-DIA                                     
053000         THRU 2680-MOSTRAR-ESTADO-DIA-FIN.                                
053100                                                                          
053200      PERFORM 2700-GRABAR-PROGRESO                                        
053300         THRU 2700-GRABAR-PROGRESO-FIN.                                   
053400                                                                          
053500  2600-CERRAR-DIA-FIN.                                                    
053600      EXIT.                                                               
053700* ---------------------------------------------------------------*        
053800  2650-EVALUAR-EN-META.                                                   
053900                                                                          
054000      MOVE ZERO                           TO WS-DESVIACION-MIL.           
054100                                                                          
054200      COMPUTE WS-DIF-CAL-AUX = WS-ACUM-CAL - WS-EFEC-CAL.                 
054300      IF WS-DIF-CAL-AUX < ZERO                                            
054400          COMPUTE WS-DIF-CAL-AUX = WS-DIF-CAL-AUX * -1                    
054500      END-IF.                                                             
054600      COMPUTE WS-DESVIACION-MIL =                                         
054700              (WS-DIF-CAL-AUX * 1000) / WS-EFEC-CAL.                      
054800                                                                          
054900      IF WS-DESVIACION-MIL NOT > 150                                      
055000         AND WS-ACUM-COMIDAS NOT < 2                                      
055100          SET WS-PRG-EN-META-SI           TO TRUE                         
055200      ELSE                                                                
055300          SET WS-PRG-EN-META-NO           TO TRUE                         
055400      END-IF.                                                             
055500                                                                          
055600  2650-EVALUAR-EN-META-FIN.                                               
055700      EXIT.                                                               
055800* ---------------------------------------------------------------*        
055900*    REGLA DE NEGOCIO 5.1 - RACHA DE LOGUEO (L) O DE AGUA (W),            
056000*    SEGUN WS-TIPO-RACHA-ACTUAL, PARA EL DIA QUE SE ESTA CERRANDO.        
056100* ---------------------------------------------------------------*        
056200  2660-ACTUALIZAR-RACHA.                                                  
056300                                                                          
056400      SET WS-RACHA-HALLADA-NO             TO TRUE.                        
056500      MOVE 1                              TO WS-SUB-RAC.                  
056600      PERFORM 2670-BUSCAR-RACHA                                           
056700         THRU 2670-BUSCAR-RACHA-FIN                                       
056800        VARYING WS-SUB-RAC FROM 1 BY 1                                    
056900          UNTIL WS-SUB-RAC > WS-CANT-RACHAS                               
057000             OR WS-RACHA-HALLADA-SI.                                      
057100                                                                          
057200      IF WS-RACHA-HALLADA-SI                                              
057300          SET LK-STRK-EXISTE-SI           TO TRUE                         
057400          MOVE WS-TAB-RAC-ACTUAL (WS-SUB-RAC) TO WS-RAC-ACTUAL            
057500          MOVE WS-TAB-RAC-MAXIMA (WS-SUB-RAC) TO WS-RAC-MAXIMA            
057600          MOVE WS-TAB-RAC-ULT-FECHA (WS-SUB-RAC)                          
057700              TO WS-RAC-ULT-FECHA                                         
057800      ELSE                                                                
057900          SET LK-STRK-EXISTE-NO           TO TRUE                         
058000      END-IF.                                                             
058100                                                                          
058200      MOVE WS-CLAVE-USUARIO                TO WS-RAC-USUARIO.             
058300      MOVE WS-TIPO-RACHA-ACTUAL            TO WS-RAC-TIPO.                
058400      MOVE WS-CLAVE-FECHA               TO LK-STRK-FECHA-EVENTO.          
058500                                                                          
058600      CALL 'STRKUPD' USING WS-RAC-REGISTRO, LK-STRKUPD-AREA.              
058700                                                                          
058800      IF WS-RACHA-HALLADA-NO                                              
058900          ADD 1                             TO WS-CANT-RACHAS             
059000          MOVE WS-CANT-RACHAS                TO WS-SUB-RAC                
059100      END-IF.                                                             
059200                                                                          
059300      MOVE WS-RAC-USUARIO   TO WS-TAB-RAC-USUARIO (WS-SUB-RAC).           
059400      MOVE WS-RAC-TIPO      TO WS-TAB-RAC-TIPO    (WS-SUB-RAC).           
059500      MOVE WS-RAC-ACTUAL    TO WS-TAB-RAC-ACTUAL  (WS-SUB-RAC).           
059600      MOVE WS-RAC-MAXIMA    TO WS-TAB-RAC-MAXIMA  (WS-SUB-RAC).           
059700      MOVE WS-RAC-ULT-FECHA                                               
059800          TO WS-TAB-RAC-ULT-FECHA (WS-SUB-RAC).                           
059900                                                                          
060000  2660-ACTUALIZAR-RACHA-FIN.                                              
060100      EXIT.                                                               
060200* ---------------------------------------------------------------*        
060300  2670-BUSCAR-RACHA.                                                      
060400                                                                          
060500      IF WS-TAB-RAC-USUARIO (WS-SUB-RAC) = WS-CLAVE-USUARIO               
060600         AND WS-TAB-RAC-TIPO (WS-SUB-RAC) = WS-TIPO-RACHA-ACTUAL          
060700          SET WS-RACHA-HALLADA-SI          TO TRUE                        
060800      END-IF.                                                             
060900                                                                          
061000  2670-BUSCAR-RACHA-FIN.                                                  
061100      EXIT.                                                               
061200* ---------------------------------------------------------------*        
061300*    UNIDAD 6 - ESTADO NOCTURNO, RECORDATORIO DE AGUA Y TAMANO DE         
061400*    COLACION SUGERIDA (REGLAS 2.6, 6.1 Y 6.2). SE MUESTRA POR            
061500*    CONSOLA, NO GENERA ARCHIVO DE SALIDA PROPIO.                         
061600* ---------------------------------------------------------------*        
061700  2680-MOSTRAR-ESTADO-DIA.                                                
061800                                                                          
061900      MOVE WS-ACUM-CAL                  TO LK-DS-CAL-CONSUMIDAS.          
062000      MOVE WS-EFEC-CAL                  TO LK-DS-CAL-TARGET.              
062100      MOVE WS-ACUM-PROT                 TO LK-DS-PROT-CONSUMIDAS.         
062200      MOVE WS-EFEC-PROT                 TO LK-DS-PROT-TARGET.             
062300      MOVE WS-ACUM-CARB                 TO LK-DS-CARB-CONSUMIDAS.         
062400      MOVE WS-EFEC-CARB                 TO LK-DS-CARB-TARGET.             
062500      MOVE WS-ACUM-GRASA                TO LK-DS-GRASA-CONSUMIDAS.        
062600      MOVE WS-EFEC-GRASA                TO LK-DS-GRASA-TARGET.            
062700      MOVE WS-ACUM-AGUA                  TO LK-DS-AGUA-ML.                
062800      MOVE WS-ACUM-COMIDAS                                                
062900          TO LK-DS-COMIDAS-LOGUEADAS.                                     
063000                                                                          
063100      CALL 'DAYSTAT' USING LK-DAYSTAT.                                    
063200                                                                          
063300      DISPLAY 'DIETPROG - USUARIO ' WS-CLAVE-USUARIO                      
063400              ' DIA ' WS-CLAVE-FECHA                                      
063500              ' ESTADO ' LK-DS-COD-ESTADO                                 
063600              ' VASOS ' LK-DS-VASOS-AGUA                                  
063700              ' COLACION ' LK-DS-COLACION-KCAL.                           
063800                                                                          
063900  2680-MOSTRAR-ESTADO-DIA-FIN.                                            
064000      EXIT.                                                               
064100* ---------------------------------------------------------------*        
064200  2700-GRABAR-PROGRESO.                                                   
064300                                                                          
064400      MOVE WS-CLAVE-USUARIO                TO WS-PRG-USUARIO.             
064500      MOVE WS-CLAVE-FECHA                  TO WS-PRG-FECHA.               
064600      MOVE WS-ACUM-CAL                  TO WS-PRG-CAL-CONSUMIDA.          
064700      MOVE WS-EFEC-CAL                  TO WS-PRG-CAL-OBJETIVO.           
064800      MOVE WS-ACUM-PROT                 TO WS-PRG-PROT-CONSUMIDA.         
064900      MOVE WS-EFEC-PROT                 TO WS-PRG-PROT-OBJETIVO.          
065000      MOVE WS-ACUM-CARB                 TO WS-PRG-CARB-CONSUMIDA.         
065100      MOVE WS-EFEC-CARB                 TO WS-PRG-CARB-OBJETIVO.          
065200      MOVE WS-ACUM-GRASA                TO WS-PRG-GRASA-CONSUMIDA.        
065300      MOVE WS-EFEC-GRASA                TO WS-PRG-GRASA-OBJETIVO.         
065400      MOVE WS-ACUM-AGUA                    TO WS-PRG-AGUA-ML.             
065500      MOVE WS-ACUM-COMIDAS                 TO WS-PRG-COMIDAS-REG.         
065600                                                                          
065700      WRITE WS-PRG-REGISTRO.                                              
065800                                                                          
065900      ADD 1                                TO WS-CONT-DIAS.               
066000      ADD WS-ACUM-COMIDAS                  TO WS-CONT-COMIDAS.            
066100                                                                          
066200  2700-GRABAR-PROGRESO-FIN.                                               
066300      EXIT.                                                               
066400* ---------------------------------------------------------------*        
066500  3000-FINALIZAR-PROGRAMA.                                                
066600                                                                          
066700      MOVE 1                                TO WS-SUB-RAC.                
066800      PERFORM 3100-GRABAR-RACHA                                           
066900         THRU 3100-GRABAR-RACHA-FIN                                       
067000        VARYING WS-SUB-RAC FROM 1 BY 1                                    
067100          UNTIL WS-SUB-RAC > WS-CANT-RACHAS.                              
067200                                                                          
067300      CLOSE ENT-ALIMENTOS                                                 
067400            ENT-AGUA                                                      
067500            ENT-OBJETIVOS                                                 
067600            SAL-PROGRESO                                                  
067700            SAL-RACHAS.                                                   
067800                                                                          
067900      MOVE WS-CONT-DIAS                     TO WS-TOTAL-EDITADO.          
068000      DISPLAY 'DIETPROG - DIAS PROCESADOS....: ' WS-TOTAL-EDITADO.        
068100      MOVE WS-CONT-COMIDAS                  TO WS-TOTAL-EDITADO.          
068200      DISPLAY 'DIETPROG - COMIDAS LOGUEADAS..: ' WS-TOTAL-EDITADO.        
068300                                                                          
068400  3000-FINALIZAR-PROGRAMA-FIN.                                            
068500      EXIT.                                                               
068600* ---------------------------------------------------------------*        
068700  3100-GRABAR-RACHA.                                                      
068800                                                                          
068900      MOVE WS-TAB-RAC-USUARIO (WS-SUB-RAC) TO WS-RAC-USUARIO.             
069000      MOVE WS-TAB-RAC-TIPO    (WS-SUB-RAC) TO WS-RAC-TIPO.                
069100      MOVE WS-TAB-RAC-ACTUAL  (WS-SUB-RAC) TO WS-RAC-ACTUAL.              
069200      MOVE WS-TAB-RAC-MAXIMA  (WS-SUB-RAC) TO WS-RAC-MAXIMA.              
069300      MOVE WS-TAB-RAC-ULT-FECHA (WS-SUB-RAC)                              
069400          TO WS-RAC-ULT-FECHA.                                            
069500      MOVE WS-RAC-REGISTRO                 TO WS-SAL-RACHAS-REG.          
069600                                                                          
069700      WRITE WS-SAL-RACHAS-REG.                                            
069800                                                                          
069900  3100-GRABAR-RACHA-FIN.                                                  
070000      EXIT.                                                               
070100* ---------------------------------------------------------------*        
