000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  DIETTRGT                                              
000300*    AUTOR       :  N. GOMEZ                                              
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  03/02/1994                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    030294 NBG  ALTA INICIAL.  PRIMER LOTE DEL SISTEMA DE                
001200*                SEGUIMIENTO DE DIETA.  RECORRE EL MAESTRO DE             
001300*                USUARIOS Y GRABA LOS OBJETIVOS NUTRICIONALES             
001400*                DIARIOS CALCULADOS POR NUTRCALC.                         
001500*    220999 CPD  REVISION Y2K - SIN IMPACTO, EL LOTE NO MANEJA            
001600*                FECHAS.                                                  
001700*    110603 REQ-0447 RGB  NUTRCALC AHORA RECIBE LOS OBJETIVOS             
001800*                PERSONALIZADOS DEL USUARIO; NO REQUIERE CAMBIOS          
001900*                EN ESTE LOTE, SE DEJA CONSTANCIA.                        
002000* ---------------------------------------------------------------*        
002100  IDENTIFICATION DIVISION.                                                
002200  PROGRAM-ID. DIETTRGT.                                                   
002300  AUTHOR. N. GOMEZ.                                                       
002400  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002500  DATE-WRITTEN. 03/02/1994.                                               
002600  DATE-COMPILED.                                                          
002700  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002800* ---------------------------------------------------------------*        
002900  ENVIRONMENT DIVISION.                                                   
003000  CONFIGURATION SECTION.                                                  
003100  SPECIAL-NAMES.                                                          
003200      C01 IS TOP-OF-FORM.                                                 
003300  INPUT-OUTPUT SECTION.                                                   
003400  FILE-CONTROL.                                                           
003500      SELECT ENT-USUARIOS                                                 
003600          ASSIGN TO USERS                                                 
003700          ORGANIZATION IS LINE SEQUENTIAL                                 
003800          FILE STATUS IS FS-USUARIOS.                                     
003900                                                                          
004000      SELECT SAL-OBJETIVOS                                                
004100          ASSIGN TO TARGETS                                               
004200          ORGANIZATION IS LINE SEQUENTIAL                                 
004300          FILE STATUS IS FS-OBJETIVOS.                                    
004400* ---------------------------------------------------------------*        
004500  DATA DIVISION.                                                          
004600  FILE SECTION.                                                           
004700  FD ENT-USUARIOS.                                                        
004800      COPY USRREG.                                                        
004900                                                                          
005000  FD SAL-OBJETIVOS.                                                       
005100      COPY OBJREG.                                                        
005200* ---------------------------------------------------------------*        
005300  WORKING-STORAGE SECTION.                                                
005400  01  WS-STATUS-ARCHIVOS.                                                 
005500      05  FS-USUARIOS               PIC X(02).                            
005600          88  FS-USUARIOS-OK        VALUE '00'.                           
005700          88  FS-USUARIOS-EOF       VALUE '10'.                           
005800      05  FS-OBJETIVOS              PIC X(02).                            
005900          88  FS-OBJETIVOS-OK       VALUE '00'.                           
006000*    BANDERA DE FIN DE ARCHIVO DE USUARIOS                                
006100  01  WS-BANDERAS.                                                        
006200      05  WS-FIN-USUARIOS           PIC X(01) VALUE 'N'.                  
006300          88  WS-FIN-USUARIOS-SI    VALUE 'Y'.                            
006400          88  WS-FIN-USUARIOS-NO    VALUE 'N'.                            
006500      05  FILLER                    PIC X(03).                            
006600  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
006700*    CONTADORES DE CONTROL PARA EL RESUMEN DE FIN DE LOTE                 
006800  01  WS-CONTADORES.                                                      
006900      05  WS-CONT-LEIDOS            PIC S9(06) COMP.                      
007000      05  WS-CONT-GRABADOS          PIC S9(06) COMP.                      
007100      05  FILLER                    PIC X(04).                            
007200  01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES PIC X(12).                
007300*    VISTA DE TOTALES PARA EL DISPLAY DE CIERRE DE LOTE                   
007400  01  WS-AREA-TOTALES.                                                    
007500      05  WS-TOTAL-EDITADO          PIC ZZZ,ZZ9.                          
007600  01  WS-AREA-TOTALES-ALT REDEFINES WS-AREA-TOTALES PIC X(07).            
007700* ---------------------------------------------------------------*        
007800  PROCEDURE DIVISION.                                                     
007900* ---------------------------------------------------------------*        
008000      PERFORM 1000-INICIAR-PROGRAMA                                       
008100         THRU 1000-INICIAR-PROGRAMA-FIN.                                  
008200                                                                          
008300      PERFORM 2000-PROCESAR-USUARIOS                                      
008400         THRU 2000-PROCESAR-USUARIOS-FIN                                  
008500          UNTIL WS-FIN-USUARIOS-SI.                                       
008600                                                                          
008700      PERFORM 3000-FINALIZAR-PROGRAMA                                     
008800         THRU 3000-FINALIZAR-PROGRAMA-FIN.                                
008900                                                                          
009000      STOP RUN.                                                           
009100* ---------------------------------------------------------------*        
009200  1000-INICIAR-PROGRAMA.                                                  
009300                                                                          
009400      MOVE ZERO                      TO WS-CONT-LEIDOS                    
009500                                         WS-CONT-GRABADOS.                
009600      SET WS-FIN-USUARIOS-NO         TO TRUE.                             
009700                                                                          
009800      OPEN INPUT  ENT-USUARIOS.                                           
009900      EVALUATE TRUE                                                       
010000          WHEN FS-USUARIOS-OK                                             
010100              CONTINUE                                                    
010200          WHEN OTHER                                                      
010300              DISPLAY 'DIETTRGT - ERROR AL ABRIR USERS - FS='             
010400                      FS-USUARIOS                                         
010500              STOP RUN                                                    
010600      END-EVALUATE.                                                       
010700                                                                          
010800      OPEN OUTPUT SAL-OBJETIVOS.                                          
010900      EVALUATE TRUE                                                       
011000          WHEN FS-OBJETIVOS-OK                                            
011100              CONTINUE                                                    
011200          WHEN OTHER                                                      
011300              DISPLAY 'DIETTRGT - ERROR AL ABRIR TARGETS - FS='           
011400                      FS-OBJETIVOS                                        
011500              STOP RUN                                                    
011600      END-EVALUATE.                                                       
011700                                                                          
011800      PERFORM 2100-LEER-USUARIO                                           
011900         THRU 2100-LEER-USUARIO-FIN.                                      
012000                                                                          
012100  1000-INICIAR-PROGRAMA-FIN.                                              
012200      EXIT.                                                               
012300* ---------------------------------------------------------------*        
012400*    REGLA DE NEGOCIO 1.1 A 1.5 - EL CALCULO PROPIO DE LOS                
012500*    OBJETIVOS SE DELEGA POR COMPLETO A NUTRCALC.                         
012600* ---------------------------------------------------------------*        
012700  2000-PROCESAR-USUARIOS.                                                 
012800                                                                          
012900      PERFORM 2300-CALCULAR-OBJETIVOS                                     
013000         THRU 2300-CALCULAR-OBJETIVOS-FIN.                                
013100                                                                          
013200      PERFORM 2500-GRABAR-OBJETIVOS                                       
013300         THRU 2500-GRABAR-OBJETIVOS-FIN.                                  
013400                                                                          
013500      PERFORM 2100-LEER-USUARIO                                           
013600         THRU 2100-LEER-USUARIO-FIN.                                      
013700                                                                          
013800  2000-PROCESAR-USUARIOS-FIN.                                             
013900      EXIT.                                                               
014000* ---------------------------------------------------------------*        
014100  2100-LEER-USUARIO.                                                      
014200                                                                          
014300      READ ENT-USUARIOS.                                                  
014400      EVALUATE TRUE                                                       
014500          WHEN FS-USUARIOS-OK                                             
014600              ADD 1                   TO WS-CONT-LEIDOS                   
014700          WHEN FS-USUARIOS-EOF                                            
014800              SET WS-FIN-USUARIOS-SI  TO TRUE                             
014900          WHEN OTHER                                                      
015000              DISPLAY 'DIETTRGT - ERROR AL LEER USERS - FS='              
015100                      FS-USUARIOS                                         
015200              STOP RUN                                                    
015300      END-EVALUATE.                                                       
015400                                                                          
015500  2100-LEER-USUARIO-FIN.                                                  
015600      EXIT.                                                               
015700* ---------------------------------------------------------------*        
015800  2300-CALCULAR-OBJETIVOS.                                                
015900                                                                          
016000      CALL 'NUTRCALC' USING WS-USR-REGISTRO, WS-OBJ-REGISTRO.             
016100                                                                          
016200  2300-CALCULAR-OBJETIVOS-FIN.                                            
016300      EXIT.                                                               
016400* ---------------------------------------------------------------*        
016500  2500-GRABAR-OBJETIVOS.                                                  
016600                                                                          
016700      WRITE WS-OBJ-REGISTRO.                                              
016800      ADD 1                           TO WS-CONT-GRABADOS.                
016900                                                                          
017000  2500-GRABAR-OBJETIVOS-FIN.                                              
017100      EXIT.                                                               
017200* ---------------------------------------------------------------*        
017300  3000-FINALIZAR-PROGRAMA.                                                
017400                                                                          
017500      CLOSE ENT-USUARIOS                                                  
017600            SAL-OBJETIVOS.                                                
017700                                                                          
017800      MOVE WS-CONT-LEIDOS             TO WS-TOTAL-EDITADO.                
017900      DISPLAY 'DIETTRGT - USUARIOS LEIDOS..: ' WS-TOTAL-EDITADO.          
018000      MOVE WS-CONT-GRABADOS           TO WS-TOTAL-EDITADO.                
018100      DISPLAY 'DIETTRGT - OBJETIVOS GRABADOS: ' WS-TOTAL-EDITADO.         
018200                                                                          
018300  3000-FINALIZAR-PROGRAMA-FIN.                                            
018400      EXIT.                                                               
018500* ---------------------------------------------------------------*        
