000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  DIETWEEK                                              
000300*    AUTOR       :  R. GARCIA                                             
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  18/07/2004                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    180704 REQ-0512 RGB  ALTA INICIAL.  ULTIMO LOTE DE LA NOCHE          
001200*                DEL SISTEMA DE SEGUIMIENTO DE DIETA: ARMA EL             
001300*                INFORME SEMANAL POR USUARIO A PARTIR DE PROGRESS,        
001400*                TARGETS, WEIGHTLOG Y STREAKS, Y LLAMA A RECMND           
001500*                PARA LAS RECOMENDACIONES.                                
001600*    270905 REQ-0655 NBG  SE OMITE EL INFORME PARA LOS USUARIOS           
001700*                CON AVISO DESACTIVADO (WS-USR-AVISA-SI = 'N'),           
001800*                EN LINEA CON EL CRITERIO YA USADO EN DIETPLAN.           
001900*    210307 REQ-0701 CPD  CORRECCION: LOS DIAS CARGADOS SOLO CON          
002000*                AGUA (SIN COMIDAS) CONTABAN COMO "DIA CON COMIDA"        
002100*                PARA RECMND.  AHORA SOLO SUMAN A ESE CONTADOR LOS        
002200*                DIAS CON WS-PRG-COMIDAS-REG MAYOR A CERO; LOS            
002300*                PROMEDIOS Y LA VARIACION DE PESO SIGUEN USANDO           
002400*                TODOS LOS DIAS DE LA VENTANA.                            
002500*    040507 REQ-0713 CPD  CORRECCION GRAVE: A 2300-ACUMULAR-SEMANA        
002600*                LE FALTABA EL AVANCE DE PROGRESS HASTA EL USUARIO        
002700*                VIGENTE (COMO YA TENIAN TARGETS Y WEIGHTLOG).  SI        
002800*                EL PRIMER USUARIO SIN AVISO TENIA REGISTROS EN           
002900*                PROGRESS, EL CURSOR QUEDABA TRABADO Y NINGUN             
003000*                USUARIO POSTERIOR SUMABA NADA.  SE AGREGA EL             
003100*                AVANCE ANTES DE ACUMULAR.                                
003200* ---------------------------------------------------------------*        
003300  IDENTIFICATION DIVISION.                                                
003400  PROGRAM-ID. DIETWEEK.                                                   
003500  AUTHOR. R. GARCIA.                                                      
003600  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
003700  DATE-WRITTEN. 18/07/2004.                                               
003800  DATE-COMPILED.                                                          
003900  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
004000* ---------------------------------------------------------------*        
004100  ENVIRONMENT DIVISION.                                                   
004200  CONFIGURATION SECTION.                                                  
004300  SPECIAL-NAMES.                                                          
004400      C01 IS TOP-OF-FORM.                                                 
004500  INPUT-OUTPUT SECTION.                                                   
004600  FILE-CONTROL.                                                           
004700      SELECT ENT-USUARIOS                                                 
004800          ASSIGN TO USERS                                                 
004900          ORGANIZATION IS LINE SEQUENTIAL                                 
005000          FILE STATUS IS FS-USUARIOS.                                     
005100                                                                          
005200      SELECT ENT-PROGRESO                                                 
005300          ASSIGN TO PROGRESS                                              
005400          ORGANIZATION IS LINE SEQUENTIAL                                 
005500          FILE STATUS IS FS-PROGRESO.                                     
005600                                                                          
005700      SELECT ENT-OBJETIVOS                                                
005800          ASSIGN TO TARGETS                                               
005900          ORGANIZATION IS LINE SEQUENTIAL                                 
006000          FILE STATUS IS FS-OBJETIVOS.                                    
006100                                                                          
006200      SELECT ENT-PESOS                                                    
006300          ASSIGN TO WEIGHTLOG                                             
006400          ORGANIZATION IS LINE SEQUENTIAL                                 
006500          FILE STATUS IS FS-PESOS.                                        
006600                                                                          
006700*    SE LEE LA FOTO DE RACHAS YA ROTADA POR EL PASO DIETPROG DE LA        
006800*    MISMA CORRIDA NOCTURNA (VER COMENTARIO EN DIETPLAN/DIETPROG).        
006900      SELECT ENT-RACHAS                                                   
007000          ASSIGN TO STREAKS-VIEJO                                         
007100          ORGANIZATION IS LINE SEQUENTIAL                                 
007200          FILE STATUS IS FS-RACHAS.                                       
007300                                                                          
007400      SELECT SAL-REPORTE                                                  
007500          ASSIGN TO REPORT                                                
007600          ORGANIZATION IS LINE SEQUENTIAL                                 
007700          FILE STATUS IS FS-REPORTE.                                      
007800* ---------------------------------------------------------------*        
007900  DATA DIVISION.                                                          
008000  FILE SECTION.                                                           
008100  FD ENT-USUARIOS.                                                        
008200      COPY USRREG.                                                        
008300                                                                          
008400  FD ENT-PROGRESO.                                                        
008500      COPY PRGREG.                                                        
008600                                                                          
008700  FD ENT-OBJETIVOS.                                                       
008800      COPY OBJREG.                                                        
008900                                                                          
009000  FD ENT-PESOS.                                                           
009100      COPY PESREG.                                                        
009200                                                                          
009300  FD ENT-RACHAS.                                                          
009400      COPY RACREG.                                                        
009500                                                                          
009600  FD SAL-REPORTE.                                                         
009700  01  WS-REP-LINEA-SALIDA              PIC X(132).                        
009800* ---------------------------------------------------------------*        
009900  WORKING-STORAGE SECTION.                                                
010000  COPY REPLIN.                                                            
010100  01  WS-STATUS-ARCHIVOS.                                                 
010200      05  FS-USUARIOS                  PIC X(02).                         
010300          88  FS-USUARIOS-OK           VALUE '00'.                        
010400          88  FS-USUARIOS-EOF          VALUE '10'.                        
010500      05  FS-PROGRESO                  PIC X(02).                         
010600          88  FS-PROGRESO-OK           VALUE '00'.                        
010700          88  FS-PROGRESO-EOF          VALUE '10'.                        
010800      05  FS-OBJETIVOS                 PIC X(02).                         
010900          88  FS-OBJETIVOS-OK          VALUE '00'.                        
011000          88  FS-OBJETIVOS-EOF         VALUE '10'.                        
011100      05  FS-PESOS                     PIC X(02).                         
011200          88  FS-PESOS-OK              VALUE '00'.                        
011300          88  FS-PESOS-EOF             VALUE '10'.                        
011400      05  FS-RACHAS                    PIC X(02).                         
011500          88  FS-RACHAS-OK             VALUE '00'.                        
011600          88  FS-RACHAS-EOF            VALUE '10'.                        
011700      05  FS-REPORTE                   PIC X(02).                         
011800          88  FS-REPORTE-OK            VALUE '00'.                        
011900*    BANDERAS DE FIN DE ARCHIVO                                           
012000  01  WS-BANDERAS.                                                        
012100      05  WS-FIN-USUARIOS              PIC X(01) VALUE 'N'.               
012200          88  WS-FIN-USUARIOS-SI       VALUE 'Y'.                         
012300      05  WS-RACHA-HALLADA             PIC X(01) VALUE 'N'.               
012400          88  WS-RACHA-HALLADA-SI      VALUE 'Y'.                         
012500          88  WS-RACHA-HALLADA-NO      VALUE 'N'.                         
012600      05  FILLER                       PIC X(02).                         
012700  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
012800*    FECHAS DEL PERIODO DEL INFORME (7 DIAS QUE TERMINAN HOY)             
012900  01  WS-FECHA-PROCESO                 PIC 9(08).                         
013000  01  WS-FECHA-INICIO                  PIC 9(08).                         
013100  01  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO.                        
013200      05  WS-FI-ANIO                   PIC 9(04).                         
013300      05  WS-FI-MES                    PIC 9(02).                         
013400      05  WS-FI-DIA                    PIC 9(02).                         
013500  01  WS-ULT-DIA-MES                   PIC 9(02).                         
013600  01  WS-RESTO-AUX                     PIC 9(02).                         
013700*    AREA DE LLAMADA A DATCALC (DIFERENCIA EN DIAS ENTRE FECHAS)          
013800  01  LK-DATCALC.                                                         
013900      05  LK-DATCALC-FECHA-1           PIC 9(08).                         
014000      05  LK-DATCALC-FECHA-2           PIC 9(08).                         
014100      05  LK-DATCALC-DIF-DIAS          PIC S9(06) COMP.                   
014200*    ACUMULADORES DE LA SEMANA DEL USUARIO VIGENTE                        
014300  01  WS-ACUMULADORES-SEMANA.                                             
014400      05  WS-SUM-CAL                   PIC S9(06) COMP.                   
014500      05  WS-SUM-PROT                  PIC S9(05) COMP.                   
014600      05  WS-SUM-CARB                  PIC S9(05) COMP.                   
014700      05  WS-SUM-GRASA                 PIC S9(05) COMP.                   
014800      05  WS-SUM-AGUA                  PIC S9(06) COMP.                   
014900      05  WS-CANT-DIAS-LOG             PIC S9(02) COMP.                   
015000      05  WS-CANT-DIAS-META            PIC S9(02) COMP.                   
015100      05  FILLER                       PIC X(04).                         
015200  01  WS-PROMEDIOS-SEMANA.                                                
015300      05  WS-AVG-CAL                   PIC S9(05) COMP.                   
015400      05  WS-AVG-PROT                  PIC S9(04) COMP.                   
015500      05  WS-AVG-CARB                  PIC S9(04) COMP.                   
015600      05  WS-AVG-GRASA                 PIC S9(04) COMP.                   
015700      05  WS-AVG-AGUA                  PIC S9(05) COMP.                   
015800      05  FILLER                       PIC X(04).                         
015900  01  WS-PROMEDIOS-SEMANA-ALT REDEFINES WS-PROMEDIOS-SEMANA               
016000                                        PIC X(18).                        
016100*    PESADAS DENTRO DE LA VENTANA DE 7 DIAS                               
016200  01  WS-AREA-PESO.                                                       
016300      05  WS-CANT-PESADAS              PIC S9(02) COMP.                   
016400      05  WS-PESO-PRIMERA               PIC S9(03)V9 COMP.                
016500      05  WS-PESO-ULTIMA                PIC S9(03)V9 COMP.                
016600      05  WS-VAR-PESO                   PIC S9(03)V9 COMP.                
016700      05  WS-HAY-CAMBIO-PESO            PIC X(01).                        
016800          88  WS-HAY-CAMBIO-PESO-SI     VALUE 'Y'.                        
016900          88  WS-HAY-CAMBIO-PESO-NO     VALUE 'N'.                        
017000      05  FILLER                        PIC X(03).                        
017100*    RACHA DE LOGUEO (TIPO L) VIGENTE DEL USUARIO                         
017200  01  WS-RACHA-LOGUEO-ACTUAL            PIC S9(04) COMP.                  
017300*    TABLA EN MEMORIA CON LA FOTO DEL MAESTRO DE RACHAS (SOLO             
017400*    LECTURA - ESTE LOTE NO ACTUALIZA RACHAS).                            
017500  01  WS-TABLA-RACHAS.                                                    
017600      05  WS-TAB-RAC-ENTRADA OCCURS 1000 TIMES.                           
017700          10  WS-TAB-RAC-USUARIO      PIC 9(06).                          
017800          10  WS-TAB-RAC-TIPO         PIC X(01).                          
017900          10  WS-TAB-RAC-ACTUAL       PIC 9(04).                          
018000          10  WS-TAB-RAC-MAXIMA       PIC 9(04).                          
018100          10  WS-TAB-RAC-ULT-FECHA    PIC 9(08).                          
018200          10  FILLER                  PIC X(04).                          
018300  01  LK-RECMND.                                                          
018400      05  LK-RM-OBJETIVO                PIC X(01).                        
018500      05  LK-RM-CAL-PROM                PIC 9(05).                        
018600      05  LK-RM-CAL-TARGET              PIC 9(05).                        
018700      05  LK-RM-PROT-PROM               PIC 9(04).                        
018800      05  LK-RM-PROT-TARGET             PIC 9(03).                        
018900      05  LK-RM-CAMBIO-PESO-HAY         PIC X(01).                        
019000          88  LK-RM-CAMBIO-PESO-SI      VALUE 'Y'.                        
019100          88  LK-RM-CAMBIO-PESO-NO      VALUE 'N'.                        
019200      05  LK-RM-CAMBIO-PESO             PIC S9(03)V9.                     
019300      05  LK-RM-DIAS-CON-COMIDA         PIC 9(01).                        
019400      05  LK-RM-AGUA-PROM               PIC 9(05).                        
019500      05  LK-RM-DIAS-EN-META            PIC 9(01).                        
019600      05  LK-RM-CANT-RECOM              PIC 9(01).                        
019700      05  LK-RM-RECOMENDACION OCCURS 5 TIMES PIC X(30).                   
019800*    SUBINDICES E INDICES DE TRABAJO DEL LOTE                             
019900  01  WS-INDICES.                                                         
020000      05  WS-SUB-RAC                    PIC S9(04) COMP.                  
020100      05  WS-SUB-RECOM                  PIC S9(02) COMP.                  
020200      05  FILLER                        PIC X(02).                        
020300*    CONTADORES DE CONTROL PARA EL RESUMEN DE FIN DE LOTE                 
020400  01  WS-CONTADORES.                                                      
020500      05  WS-CONT-LEIDOS                PIC S9(06) COMP.                  
020600      05  WS-CONT-PLANIF                PIC S9(06) COMP.                  
020700      05  WS-CONT-DIAS-ACUM             PIC S9(07) COMP.                  
020800      05  WS-CONT-COMIDAS-TOT           PIC S9(07) COMP.                  
020900      05  WS-CANT-RACHAS                PIC S9(04) COMP.                  
021000      05  FILLER                        PIC X(02).                        
021100*    VISTA EDITADA PARA EL DISPLAY DE CIERRE DE LOTE                      
021200  01  WS-AREA-TOTALES.                                                    
021300      05  WS-TOTAL-EDITADO             PIC ZZZ,ZZ9.                       
021400  01  WS-AREA-TOTALES-ALT REDEFINES WS-AREA-TOTALES PIC X(07).            
021500* ---------------------------------------------------------------*        
021600  PROCEDURE DIVISION.                                                     
021700* ---------------------------------------------------------------*        
021800      PERFORM 1000-INICIAR-PROGRAMA                                       
021900         THRU 1000-INICIAR-PROGRAMA-FIN.                                  
022000                                                                          
022100      PERFORM 2000-PROCESAR-USUARIOS                                      
022200         THRU 2000-PROCESAR-USUARIOS-FIN                                  
022300          UNTIL WS-FIN-USUARIOS-SI.                                       
022400                                                                          
022500      PERFORM 3000-FINALIZAR-PROGRAMA                                     
022600         THRU 3000-FINALIZAR-PROGRAMA-FIN.                                
022700                                                                          
022800      STOP RUN.                                                           
022900* ---------------------------------------------------------------*        
023000  1000-INICIAR-PROGRAMA.                                                  
023100                                                                          
023200      MOVE ZERO TO WS-CONT-LEIDOS WS-CONT-PLANIF WS-CONT-DIAS-ACUM        
023300                   WS-CONT-COMIDAS-TOT WS-CANT-RACHAS.                    
023400      ACCEPT WS-FECHA-PROCESO       FROM DATE YYYYMMDD.                   
023500                                                                          
023600      OPEN INPUT  ENT-USUARIOS.                                           
023700      IF NOT FS-USUARIOS-OK                                               
023800          DISPLAY 'DIETWEEK - ERROR AL ABRIR USERS - FS='                 
023900                  FS-USUARIOS                                             
024000          STOP RUN                                                        
024100      END-IF.                                                             
024200                                                                          
024300      OPEN INPUT  ENT-PROGRESO.                                           
024400      IF NOT FS-PROGRESO-OK                                               
024500          DISPLAY 'DIETWEEK - ERROR AL ABRIR PROGRESS - FS='              
024600                  FS-PROGRESO                                             
024700          STOP RUN                                                        
024800      END-IF.                                                             
024900                                                                          
025000      OPEN INPUT  ENT-OBJETIVOS.                                          
025100      IF NOT FS-OBJETIVOS-OK                                              
025200          DISPLAY 'DIETWEEK - ERROR AL ABRIR TARGETS - FS='               
025300                  FS-OBJETIVOS                                            
025400          STOP RUN                                                        
025500      END-IF.                                                             
025600                                                                          
025700      OPEN INPUT  ENT-PESOS.                                              
025800      IF NOT FS-PESOS-OK                                                  
025900          DISPLAY 'DIETWEEK - ERROR AL ABRIR WEIGHTLOG - FS='             
026000                  FS-PESOS                                                
026100          STOP RUN                                                        
026200      END-IF.                                                             
026300                                                                          
026400      OPEN INPUT  ENT-RACHAS.                                             
026500      IF NOT FS-RACHAS-OK                                                 
026600          DISPLAY 'DIETWEEK - ERROR AL ABRIR STREAKS - FS='               
026700                  FS-RACHAS                                               
026800          STOP RUN                                                        
026900      END-IF.                                                             
027000                                                                          
027100      OPEN OUTPUT SAL-REPORTE.                                            
027200      IF NOT FS-REPORTE-OK                                                
027300          DISPLAY 'DIETWEEK - ERROR AL ABRIR REPORT - FS='                
027400                  FS-REPORTE                                              
027500          STOP RUN                                                        
027600      END-IF.                                                             
027700                                                                          
027800      PERFORM 1100-CARGAR-RACHAS                                          
027900         THRU 1100-CARGAR-RACHAS-FIN                                      
028000          UNTIL FS-RACHAS-EOF.                                            
028100                                                                          
028200      CLOSE ENT-RACHAS.                                                   
028300                                                                          
028400      MOVE WS-FECHA-PROCESO             TO WS-FECHA-INICIO.               
028500      PERFORM 2050-RESTAR-UN-DIA                                          
028600         THRU 2050-RESTAR-UN-DIA-FIN                                      
028700         6 TIMES.                                                         
028800                                                                          
028900      PERFORM 2210-LEER-PROGRESO                                          
029000         THRU 2210-LEER-PROGRESO-FIN.                                     
029100                                                                          
029200      PERFORM 2220-LEER-OBJETIVO                                          
029300         THRU 2220-LEER-OBJETIVO-FIN.                                     
029400                                                                          
029500      PERFORM 2230-LEER-PESO                                              
029600         THRU 2230-LEER-PESO-FIN.                                         
029700                                                                          
029800      PERFORM 2900-IMPRIMIR-TITULO                                        
029900         THRU 2900-IMPRIMIR-TITULO-FIN.                                   
030000                                                                          
030100      PERFORM 2100-LEER-USUARIO                                           
030200         THRU 2100-LEER-USUARIO-FIN.                                      
030300                                                                          
030400  1000-INICIAR-PROGRAMA-FIN.                                              
030500      EXIT.                                                               
030600* ---------------------------------------------------------------*        
030700  1100-CARGAR-RACHAS.                                                     
030800                                                                          
030900      READ ENT-RACHAS.                                                    
031000      IF FS-RACHAS-OK                                                     
031100          ADD 1                          TO WS-CANT-RACHAS                
031200          MOVE WS-RAC-USUARIO                                             
031300              TO WS-TAB-RAC-USUARIO (WS-CANT-RACHAS)                      
031400          MOVE WS-RAC-TIPO                                                
031500              TO WS-TAB-RAC-TIPO (WS-CANT-RACHAS)                         
031600          MOVE WS-RAC-ACTUAL                                              
031700              TO WS-TAB-RAC-ACTUAL (WS-CANT-RACHAS)                       
031800          MOVE WS-RAC-MAXIMA                                              
031900              TO WS-TAB-RAC-MAXIMA (WS-CANT-RACHAS)                       
032000          MOVE WS-RAC-ULT-FECHA                                           
032100              TO WS-TAB-RAC-ULT-FECHA (WS-CANT-RACHAS)                    
032200      ELSE                                                                
032300          IF NOT FS-RACHAS-EOF                                            
032400              DISPLAY 'DIETWEEK - ERROR AL LEER STREAKS - FS='            
032500                      FS-RACHAS                                           
032600              STOP RUN                                                    
032700          END-IF                                                          
032800      END-IF.                                                             
032900                                                                          
033000  1100-CARGAR-RACHAS-FIN.                                                 
033100      EXIT.                                                               
033200* ---------------------------------------------------------------*        
033300*    RESTA UN DIA A WS-FECHA-INICIO RESPETANDO FIN DE MES Y AÑOS          
033400*    BISIESTOS - SE INVOCA 6 VECES DESDE EL DIA DE PROCESO PARA           
033500*    OBTENER EL PRIMER DIA DE LA VENTANA DE 7 DIAS DEL INFORME.           
033600* ---------------------------------------------------------------*        
033700  2050-RESTAR-UN-DIA.                                                     
033800                                                                          
033900      IF WS-FI-DIA > 1                                                    
034000          SUBTRACT 1                    FROM WS-FI-DIA                    
034100      ELSE                                                                
034200          IF WS-FI-MES > 1                                                
034300              SUBTRACT 1                FROM WS-FI-MES                    
034400          ELSE                                                            
034500              MOVE 12                    TO WS-FI-MES                     
034600              SUBTRACT 1                FROM WS-FI-ANIO                   
034700          END-IF                                                          
034800          PERFORM 2060-OBTENER-ULT-DIA-MES                                
034900             THRU 2060-OBTENER-ULT-DIA-MES-FIN                            
035000          MOVE WS-ULT-DIA-MES            TO WS-FI-DIA                     
035100      END-IF.                                                             
035200                                                                          
035300  2050-RESTAR-UN-DIA-FIN.                                                 
035400      EXIT.                                                               
035500* ---------------------------------------------------------------*        
035600  2060-OBTENER-ULT-DIA-MES.                                               
035700                                                                          
035800      EVALUATE WS-FI-MES                                                  
035900          WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12        
036000              MOVE 31                    TO WS-ULT-DIA-MES                
036100          WHEN 4  WHEN 6  WHEN 9  WHEN 11                                 
036200              MOVE 30                    TO WS-ULT-DIA-MES                
036300          WHEN OTHER                                                      
036400              DIVIDE WS-FI-ANIO BY 4 GIVING WS-RESTO-AUX                  
036500                     REMAINDER WS-RESTO-AUX                               
036600              IF WS-RESTO-AUX NOT = ZERO                                  
036700                  MOVE 28                TO WS-ULT-DIA-MES                
036800              ELSE                                                        
036900                  DIVIDE WS-FI-ANIO BY 100 GIVING WS-RESTO-AUX            
037000                         REMAINDER WS-RESTO-AUX                           
037100                  IF WS-RESTO-AUX NOT = ZERO                              
037200                      MOVE 29             TO WS-ULT-DIA-MES               
037300                  ELSE                                                    
037400                      DIVIDE WS-FI-ANIO BY 400 GIVING WS-RESTO-AUX        
037500                             REMAINDER WS-RESTO-AUX                       
037600                      IF WS-RESTO-AUX NOT = ZERO                          
037700                          MOVE 28         TO WS-ULT-DIA-MES               
037800                      ELSE                                                
037900                          MOVE 29         TO WS-ULT-DIA-MES               
038000                      END-IF                                              
038100                  END-IF                                                  
038200              END-IF                                                      
038300      END-EVALUATE.                                                       
038400                                                                          
038500  2060-OBTENER-ULT-DIA-MES-FIN.                                           
038600      EXIT.                                                               
038700* ---------------------------------------------------------------*        
038800  2000-PROCESAR-USUARIOS.                                                 
038900                                                                          
039000      IF WS-USR-AVISA-SI                                                  
039100          ADD 1                          TO WS-CONT-PLANIF                
039200                                                                          
039300          PERFORM 2300-ACUMULAR-SEMANA                                    
039400             THRU 2300-ACUMULAR-SEMANA-FIN                                
039500                                                                          
039600          PERFORM 2400-CALCULAR-PROMEDIOS                                 
039700             THRU 2400-CALCULAR-PROMEDIOS-FIN                             
039800                                                                          
039900          PERFORM 2500-CALCULAR-VAR-PESO                                  
040000             THRU 2500-CALCULAR-VAR-PESO-FIN                              
040100                                                                          
040200          PERFORM 2550-BUSCAR-RACHA-LOGUEO                                
040300             THRU 2550-BUSCAR-RACHA-LOGUEO-FIN                            
040400                                                                          
040500          PERFORM 2600-ARMAR-RECOMENDACIONES                              
040600             THRU 2600-ARMAR-RECOMENDACIONES-FIN                          
040700                                                                          
040800          PERFORM 2800-IMPRIMIR-RESUMEN-SEMANAL                           
040900             THRU 2800-IMPRIMIR-RESUMEN-SEMANAL-FIN                       
041000      END-IF.                                                             
041100                                                                          
041200      PERFORM 2100-LEER-USUARIO                                           
041300         THRU 2100-LEER-USUARIO-FIN.                                      
041400                                                                          
041500  2000-PROCESAR-USUARIOS-FIN.                                             
041600      EXIT.                                                               
041700* ---------------------------------------------------------------*        
041800  2100-LEER-USUARIO.                                                      
041900                                                                          
042000      READ ENT-USUARIOS.                                                  
042100      EVALUATE TRUE                                                       
042200          WHEN FS-USUARIOS-OK                                             
042300              ADD 1                      TO WS-CONT-LEIDOS                
042400          WHEN FS-USUARIOS-EOF                                            
042500              SET WS-FIN-USUARIOS-SI     TO TRUE                          
042600          WHEN OTHER                                                      
042700              DISPLAY 'DIETWEEK - ERROR AL LEER USERS - FS='              
042800                      FS-USUARIOS                                         
042900              STOP RUN                                                    
043000      END-EVALUATE.                                                       
043100                                                                          
043200  2100-LEER-USUARIO-FIN.                                                  
043300      EXIT.                                                               
043400* ---------------------------------------------------------------*        
043500  2210-LEER-PROGRESO.                                                     
043600                                                                          
043700      READ ENT-PROGRESO.                                                  
043800      EVALUATE TRUE                                                       
043900          WHEN FS-PROGRESO-OK                                             
044000              CONTINUE                                                    
044100          WHEN FS-PROGRESO-EOF                                            
044200              CONTINUE                                                    
044300          WHEN OTHER                                                      
044400              DISPLAY 'DIETWEEK - ERROR AL LEER PROGRESS - FS='           
044500                      FS-PROGRESO                                         
044600              STOP RUN                                                    
044700      END-EVALUATE.                                                       
044800                                                                          
044900  2210-LEER-PROGRESO-FIN.                                                 
045000      EXIT.                                                               
045100* ---------------------------------------------------------------*        
045200  2220-LEER-OBJETIVO.                                                     
045300                                                                          
045400      READ ENT-OBJETIVOS.                                                 
045500      EVALUATE TRUE                                                       
045600          WHEN FS-OBJETIVOS-OK                                            
045700              CONTINUE                                                    
045800          WHEN FS-OBJETIVOS-EOF                                           
045900              CONTINUE                                                    
046000          WHEN OTHER                                                      
046100              DISPLAY 'DIETWEEK - ERROR AL LEER TARGETS - FS='            
046200                      FS-OBJETIVOS                                        
046300              STOP RUN                                                    
046400      END-EVALUATE.                                                       
046500                                                                          
046600  2220-LEER-OBJETIVO-FIN.                                                 
046700      EXIT.                                                               
046800* ---------------------------------------------------------------*        
046900  2230-LEER-PESO.                                                         
047000                                                                          
047100      READ ENT-PESOS.                                                     
047200      EVALUATE TRUE                                                       
047300          WHEN FS-PESOS-OK                                                
047400              CONTINUE                                                    
047500          WHEN FS-PESOS-EOF                                               
047600              CONTINUE                                                    
047700          WHEN OTHER                                                      
047800              DISPLAY 'DIETWEEK - ERROR AL LEER WEIGHTLOG - FS='          
047900                      FS-PESOS                                            
048000              STOP RUN                                                    
048100      END-EVALUATE.                                                       
048200                                                                          
048300  2230-LEER-PESO-FIN.                                                     
048400      EXIT.                                                               
048500* ---------------------------------------------------------------*        
048600*    REGLA DE NEGOCIO 4.1 - JUNTA LOS DIAS DE PROGRESS, LOS               
048700*    OBJETIVOS Y LAS PESADAS DE LA VENTANA DE 7 DIAS DEL USUARIO.         
048800*    PROGRESS, TARGETS Y WEIGHTLOG VIENEN ORDENADOS POR USUARIO.          
048900* ---------------------------------------------------------------*        
049000  2300-ACUMULAR-SEMANA.                                                   
049100                                                                          
049200      MOVE ZERO TO WS-SUM-CAL WS-SUM-PROT WS-SUM-CARB WS-SUM-GRASA        
049300                   WS-SUM-AGUA WS-CANT-DIAS-LOG WS-CANT-DIAS-META.        
049400                                                                          
049500      PERFORM 2210-LEER-PROGRESO                                          
049600         THRU 2210-LEER-PROGRESO-FIN                                      
049700          UNTIL FS-PROGRESO-EOF                                           
049800             OR WS-PRG-USUARIO NOT < WS-USR-ID.                           
049900                                                                          
050000      PERFORM 2310-ACUMULAR-UN-DIA                                        
050100         THRU 2310-ACUMULAR-UN-DIA-FIN                                    
050200          UNTIL FS-PROGRESO-EOF                                           
050300             OR WS-PRG-USUARIO NOT = WS-USR-ID.                           
050400                                                                          
050500      PERFORM 2220-LEER-OBJETIVO                                          
050600         THRU 2220-LEER-OBJETIVO-FIN                                      
050700          UNTIL FS-OBJETIVOS-EOF                                          
050800             OR WS-OBJ-USUARIO NOT < WS-USR-ID.                           
050900                                                                          
051000      MOVE ZERO                          TO WS-CANT-PESADAS.              
051100                                                                          
051200      PERFORM 2230-LEER-PESO                                              
051300         THRU 2230-LEER-PESO-FIN                                          
051400          UNTIL FS-PESOS-EOF                                              
051500             OR WS-PES-USUARIO NOT < WS-USR-ID.                           
051600                                                                          
051700      PERFORM 2340-ACUMULAR-UNA-PESADA                                    
051800         THRU 2340-ACUMULAR-UNA-PESADA-FIN                                
051900          UNTIL FS-PESOS-EOF                                              
052000             OR WS-PES-USUARIO NOT = WS-USR-ID.                           
052100                                                                          
052200  2300-ACUMULAR-SEMANA-FIN.                                               
052300      EXIT.                                                               
052400* ---------------------------------------------------------------*        
052500  2310-ACUMULAR-UN-DIA.                                                   
052600                                                                          
052700      MOVE WS-PRG-FECHA                  TO LK-DATCALC-FECHA-1.           
052800      MOVE WS-FECHA-PROCESO              TO LK-DATCALC-FECHA-2.           
052900      CALL 'DATCALC' USING LK-DATCALC.                                    
053000                                                                          
053100      IF LK-DATCALC-DIF-DIAS NOT < ZERO                                   
053200         AND LK-DATCALC-DIF-DIAS NOT > 6                                  
053300          ADD WS-PRG-CAL-CONSUMIDA        TO WS-SUM-CAL                   
053400          ADD WS-PRG-PROT-CONSUMIDA       TO WS-SUM-PROT                  
053500          ADD WS-PRG-CARB-CONSUMIDA       TO WS-SUM-CARB                  
053600          ADD WS-PRG-GRASA-CONSUMIDA      TO WS-SUM-GRASA                 
053700          ADD WS-PRG-AGUA-ML              TO WS-SUM-AGUA                  
053800          ADD 1                          TO WS-CONT-DIAS-ACUM             
053900          ADD WS-PRG-COMIDAS-REG          TO WS-CONT-COMIDAS-TOT          
054000          IF WS-PRG-COMIDAS-REG > ZERO                                    
054100              ADD 1                       TO WS-CANT-DIAS-LOG             
054200          END-IF                                                          
054300          IF WS-PRG-EN-META-SI                                            
054400              ADD 1                       TO WS-CANT-DIAS-META            
054500          END-IF                                                          
054600      END-IF.                                                             
054700                                                                          
054800      PERFORM 2210-LEER-PROGRESO                                          
054900         THRU 2210-LEER-PROGRESO-FIN.                                     
055000                                                                          
055100  2310-ACUMULAR-UN-DIA-FIN.                                               
055200      EXIT.                                                               
055300* ---------------------------------------------------------------*        
055400  2340-ACUMULAR-UNA-PESADA.                                               
055500                                                                          
055600      MOVE WS-PES-FECHA                  TO LK-DATCALC-FECHA-1.           
055700      MOVE WS-FECHA-PROCESO              TO LK-DATCALC-FECHA-2.           
055800      CALL 'DATCALC' USING LK-DATCALC.                                    
055900                                                                          
056000      IF LK-DATCALC-DIF-DIAS NOT < ZERO                                   
056100         AND LK-DATCALC-DIF-DIAS NOT > 6                                  
056200          IF WS-CANT-PESADAS = ZERO                                       
056300              MOVE WS-PES-PESO-KG          TO WS-PESO-PRIMERA             
056400          END-IF                                                          
056500          MOVE WS-PES-PESO-KG              TO WS-PESO-ULTIMA              
056600          ADD 1                            TO WS-CANT-PESADAS             
056700      END-IF.                                                             
056800                                                                          
056900      PERFORM 2230-LEER-PESO                                              
057000         THRU 2230-LEER-PESO-FIN.                                         
057100                                                                          
057200  2340-ACUMULAR-UNA-PESADA-FIN.                                           
057300      EXIT.                                                               
057400* ---------------------------------------------------------------*        
057500  2400-CALCULAR-PROMEDIOS.                                                
057600                                                                          
057700      COMPUTE WS-AVG-CAL   ROUNDED = WS-SUM-CAL   / 7.                    
057800      COMPUTE WS-AVG-PROT  ROUNDED = WS-SUM-PROT  / 7.                    
057900      COMPUTE WS-AVG-CARB  ROUNDED = WS-SUM-CARB  / 7.                    
058000      COMPUTE WS-AVG-GRASA ROUNDED = WS-SUM-GRASA / 7.                    
058100      COMPUTE WS-AVG-AGUA  ROUNDED = WS-SUM-AGUA  / 7.                    
058200                                                                          
058300  2400-CALCULAR-PROMEDIOS-FIN.                                            
058400      EXIT.                                                               
058500* ---------------------------------------------------------------*        
058600*    REGLA DE NEGOCIO 4.3 - VARIACION DE PESO EN LA VENTANA.              
058700* ---------------------------------------------------------------*        
058800  2500-CALCULAR-VAR-PESO.                                                 
058900                                                                          
059000      IF WS-CANT-PESADAS NOT < 2                                          
059100          COMPUTE WS-VAR-PESO = WS-PESO-ULTIMA - WS-PESO-PRIMERA          
059200          SET WS-HAY-CAMBIO-PESO-SI      TO TRUE                          
059300      ELSE                                                                
059400          MOVE ZERO                       TO WS-VAR-PESO                  
059500          SET WS-HAY-CAMBIO-PESO-NO      TO TRUE                          
059600      END-IF.                                                             
059700                                                                          
059800  2500-CALCULAR-VAR-PESO-FIN.                                             
059900      EXIT.                                                               
060000* ---------------------------------------------------------------*        
060100  2550-BUSCAR-RACHA-LOGUEO.                                               
060200                                                                          
060300      MOVE ZERO                     TO WS-RACHA-LOGUEO-ACTUAL.            
060400      SET WS-RACHA-HALLADA-NO            TO TRUE.                         
060500      MOVE 1                              TO WS-SUB-RAC.                  
060600      PERFORM 2560-COMPARAR-RACHA                                         
060700         THRU 2560-COMPARAR-RACHA-FIN                                     
060800        VARYING WS-SUB-RAC FROM 1 BY 1                                    
060900          UNTIL WS-SUB-RAC > WS-CANT-RACHAS                               
061000             OR WS-RACHA-HALLADA-SI.                                      
061100                                                                          
061200  2550-BUSCAR-RACHA-LOGUEO-FIN.                                           
061300      EXIT.                                                               
061400* ---------------------------------------------------------------*        
061500  2560-COMPARAR-RACHA.                                                    
061600                                                                          
061700      IF WS-TAB-RAC-USUARIO (WS-SUB-RAC) = WS-USR-ID                      
061800         AND WS-TAB-RAC-TIPO (WS-SUB-RAC) = 'L'                           
061900          SET WS-RACHA-HALLADA-SI         TO TRUE                         
062000          MOVE WS-TAB-RAC-ACTUAL (WS-SUB-RAC)                             
062100              TO WS-RACHA-LOGUEO-ACTUAL                                   
062200      END-IF.                                                             
062300                                                                          
062400  2560-COMPARAR-RACHA-FIN.                                                
062500      EXIT.                                                               
062600* ---------------------------------------------------------------*        
062700*    REGLA DE NEGOCIO 4.2 - RECOMENDACIONES SEMANALES.                    
062800* ---------------------------------------------------------------*        
062900  2600-ARMAR-RECOMENDACIONES.                                             
063000                                                                          
063100      MOVE WS-USR-TIPO-OBJETIVO           TO LK-RM-OBJETIVO.              
063200      MOVE WS-AVG-CAL                     TO LK-RM-CAL-PROM.              
063300      MOVE WS-OBJ-CALORIAS                TO LK-RM-CAL-TARGET.            
063400      MOVE WS-AVG-PROT                    TO LK-RM-PROT-PROM.             
063500      MOVE WS-OBJ-PROTEINA                TO LK-RM-PROT-TARGET.           
063600      IF WS-HAY-CAMBIO-PESO-SI                                            
063700          SET LK-RM-CAMBIO-PESO-SI        TO TRUE                         
063800      ELSE                                                                
063900          SET LK-RM-CAMBIO-PESO-NO        TO TRUE                         
064000      END-IF.                                                             
064100      MOVE WS-VAR-PESO                    TO LK-RM-CAMBIO-PESO.           
064200      MOVE WS-CANT-DIAS-LOG          TO LK-RM-DIAS-CON-COMIDA.            
064300      MOVE WS-AVG-AGUA                    TO LK-RM-AGUA-PROM.             
064400      MOVE WS-CANT-DIAS-META               TO LK-RM-DIAS-EN-META.         
064500                                                                          
064600      CALL 'RECMND' USING LK-RECMND.                                      
064700                                                                          
064800  2600-ARMAR-RECOMENDACIONES-FIN.                                         
064900      EXIT.                                                               
065000* ---------------------------------------------------------------*        
065100  2800-IMPRIMIR-RESUMEN-SEMANAL.                                          
065200                                                                          
065300      MOVE WS-USR-ID                     TO WS-REP-USUARIO.               
065400      MOVE WS-USR-NOMBRE                 TO WS-REP-NOMBRE.                
065500      WRITE WS-REP-LINEA-SALIDA          FROM WS-REP-USUARIO-LIN.         
065600                                                                          
065700      MOVE WS-AVG-CAL                    TO WS-REP-AVG-CAL.               
065800      MOVE WS-AVG-PROT                   TO WS-REP-AVG-PROT.              
065900      WRITE WS-REP-LINEA-SALIDA          FROM WS-REP-CAL-PROT.            
066000                                                                          
066100      MOVE WS-AVG-CARB                   TO WS-REP-AVG-CARB.              
066200      MOVE WS-AVG-GRASA                  TO WS-REP-AVG-GRASA.             
066300      WRITE WS-REP-LINEA-SALIDA          FROM WS-REP-CARB-GRASA.          
066400                                                                          
066500      IF WS-HAY-CAMBIO-PESO-SI                                            
066600          MOVE WS-VAR-PESO                TO WS-REP-VAR-PESO              
066700          WRITE WS-REP-LINEA-SALIDA       FROM WS-REP-PESO-LIN            
066800      END-IF.                                                             
066900                                                                          
067000      MOVE WS-CANT-DIAS-META              TO WS-REP-DIAS-META.            
067100      MOVE WS-RACHA-LOGUEO-ACTUAL         TO WS-REP-RACHA.                
067200      WRITE WS-REP-LINEA-SALIDA          FROM WS-REP-RACHA-LIN.           
067300                                                                          
067400      WRITE WS-REP-LINEA-SALIDA          FROM WS-REP-ENCAB-RECOM.         
067500                                                                          
067600      MOVE 1                              TO WS-SUB-RECOM.                
067700      PERFORM 2810-IMPRIMIR-RECOMENDACION                                 
067800         THRU 2810-IMPRIMIR-RECOMENDACION-FIN                             
067900        VARYING WS-SUB-RECOM FROM 1 BY 1                                  
068000          UNTIL WS-SUB-RECOM > LK-RM-CANT-RECOM.                          
068100                                                                          
068200      WRITE WS-REP-LINEA-SALIDA          FROM WS-REP-SEPARADOR.           
068300                                                                          
068400  2800-IMPRIMIR-RESUMEN-SEMANAL-FIN.                                      
068500      EXIT.                                                               
068600* ---------------------------------------------------------------*        
068700  2810-IMPRIMIR-RECOMENDACION.                                            
068800                                                                          
068900      MOVE LK-RM-RECOMENDACION (WS-SUB-RECOM)                             
069000          TO WS-REP-RECOM-TXTO.                                           
069100      WRITE WS-REP-LINEA-SALIDA FROM WS-REP-RECOM-LIN.                    
069200                                                                          
069300  2810-IMPRIMIR-RECOMENDACION-FIN.                                        
069400      EXIT.                                                               
069500* ---------------------------------------------------------------*        
069600  2900-IMPRIMIR-TITULO.                                                   
069700                                                                          
069800      MOVE WS-FECHA-INICIO                TO WS-REP-PER-DESDE.            
069900      MOVE WS-FECHA-PROCESO               TO WS-REP-PER-HASTA.            
070000      WRITE WS-REP-LINEA-SALIDA           FROM WS-REP-TITULO.             
070100      WRITE WS-REP-LINEA-SALIDA           FROM WS-REP-SEPARADOR.          
070200                                                                          
070300  2900-IMPRIMIR-TITULO-FIN.                                               
070400      EXIT.                                                               
070500* ---------------------------------------------------------------*        
070600  3000-FINALIZAR-PROGRAMA.                                                
070700                                                                          
070800      CLOSE ENT-USUARIOS                                                  
070900            ENT-PROGRESO                                                  
071000            ENT-OBJETIVOS                                                 
071100            ENT-PESOS                                                     
071200            SAL-REPORTE.                                                  
071300                                                                          
071400      MOVE WS-CONT-LEIDOS                 TO WS-TOTAL-EDITADO.            
071500      DISPLAY 'DIETWEEK - USUARIOS LEIDOS....: ' WS-TOTAL-EDITADO.        
071600      MOVE WS-CONT-PLANIF                 TO WS-TOTAL-EDITADO.            
071700      DISPLAY 'DIETWEEK - USUARIOS INFORMADOS: ' WS-TOTAL-EDITADO.        
071800      MOVE WS-CONT-DIAS-ACUM              TO WS-TOTAL-EDITADO.            
071900      DISPLAY 'DIETWEEK - DIAS-USUARIO ACUM..: ' WS-TOTAL-EDITADO.        
072000      MOVE WS-CONT-COMIDAS-TOT            TO WS-TOTAL-EDITADO.            
072100      DISPLAY 'DIETWEEK - COMIDAS LOGUEADAS..: ' WS-TOTAL-EDITADO.        
072200                                                                          
072300  3000-FINALIZAR-PROGRAMA-FIN.                                            
072400      EXIT.                                                               
072500* ---------------------------------------------------------------*        
