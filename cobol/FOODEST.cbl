000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  FOODEST                                               
000300*    AUTOR       :  R. GARCIA                                             
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  14/09/1988                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    140988 RGB  ALTA INICIAL. ESTIMACION DE COSTO DE RACION              
001200*                BALANCEADA POR TIPO DE ALIMENTO PARA HACIENDA.           
001300*    220999 CPD  REVISION Y2K - SIN IMPACTO, LA RUTINA NO MANEJA          
001400*                FECHAS.                                                  
001500*    270702 RGB  SE REESCRIBE PARA EL SISTEMA DE SEGUIMIENTO DE           
001600*                DIETA: ESTIMA CALORIAS Y MACROS POR PALABRA              
001700*                CLAVE CONTRA LA TABLA ALMTAB.                            
001800*    151105 REQ-0655 NBG  SE PROBO CONTRA LAS NUEVAS ENTRADAS DE          
001900*                COMIDA RAPIDA AGREGADAS A ALMTAB.                        
002000* ---------------------------------------------------------------*        
002100  IDENTIFICATION DIVISION.                                                
002200  PROGRAM-ID. FOODEST.                                                    
002300  AUTHOR. R. GARCIA.                                                      
002400  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002500  DATE-WRITTEN. 14/09/1988.                                               
002600  DATE-COMPILED.                                                          
002700  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002800* ---------------------------------------------------------------*        
002900  ENVIRONMENT DIVISION.                                                   
003000  CONFIGURATION SECTION.                                                  
003100  SPECIAL-NAMES.                                                          
003200      C01 IS TOP-OF-FORM.                                                 
003300* ---------------------------------------------------------------*        
003400  DATA DIVISION.                                                          
003500  WORKING-STORAGE SECTION.                                                
003600*    COPIA DE LA DESCRIPCION EN MAYUSCULAS PARA LA BUSQUEDA               
003700  01  WS-AREA-DESCRIPCION.                                                
003800      05  WS-DESC-MAYUS             PIC X(30).                            
003900      05  FILLER                    PIC X(02).                            
004000  01  WS-AREA-DESCRIPCION-ALT REDEFINES WS-AREA-DESCRIPCION               
004100                               PIC X(32).                                 
004200*    BANDERA DE COINCIDENCIA HALLADA EN LA TABLA DE PALABRAS CLAVE        
004300  01  WS-BANDERAS.                                                        
004400      05  WS-ALT-HALLADA            PIC X(01) VALUE 'N'.                  
004500          88  WS-ALT-HALLADA-SI     VALUE 'Y'.                            
004600          88  WS-ALT-HALLADA-NO     VALUE 'N'.                            
004700      05  FILLER                    PIC X(03).                            
004800  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
004900*    INDICES, CONTADORES Y AREA DE MEDICION DE LARGO DE CLAVE             
005000  01  WS-CONTADORES.                                                      
005100      05  WS-SUBI                   PIC S9(04) COMP.                      
005200      05  WS-LARGO-CLAVE            PIC S9(04) COMP.                      
005300      05  WS-VECES-HALLADA          PIC S9(04) COMP.                      
005400      05  FILLER                    PIC X(04).                            
005500  01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES PIC X(10).                
005600*    TABLA DE PALABRAS CLAVE (VER ALMTAB.CPY)                             
005700  COPY ALMTAB.                                                            
005800* ---------------------------------------------------------------*        
005900  LINKAGE SECTION.                                                        
006000  COPY ALMREG.                                                            
006100* ---------------------------------------------------------------*        
006200  PROCEDURE DIVISION USING WS-ALM-REGISTRO.                               
006300* ---------------------------------------------------------------*        
006400      PERFORM 1000-INICIAR-RUTINA                                         
006500         THRU 1000-INICIAR-RUTINA-FIN.                                    
006600                                                                          
006700      PERFORM 2100-BUSCAR-PALABRA-CLAVE                                   
006800         THRU 2100-BUSCAR-PALABRA-CLAVE-FIN.                              
006900                                                                          
007000      IF WS-ALT-HALLADA-SI                                                
007100          MOVE WS-ALT-CAL   (WS-SUBI) TO WS-ALM-CALORIAS                  
007200          MOVE WS-ALT-PROT  (WS-SUBI) TO WS-ALM-PROTEINA                  
007300          MOVE WS-ALT-CARB  (WS-SUBI) TO WS-ALM-CARBS                     
007400          MOVE WS-ALT-GRASA (WS-SUBI) TO WS-ALM-GRASA                     
007500      ELSE                                                                
007600          MOVE WS-ALT-DEF-CAL         TO WS-ALM-CALORIAS                  
007700          MOVE WS-ALT-DEF-PROT        TO WS-ALM-PROTEINA                  
007800          MOVE WS-ALT-DEF-CARB        TO WS-ALM-CARBS                     
007900          MOVE WS-ALT-DEF-GRASA       TO WS-ALM-GRASA                     
008000      END-IF.                                                             
008100                                                                          
008200      EXIT PROGRAM.                                                       
008300* ---------------------------------------------------------------*        
008400  1000-INICIAR-RUTINA.                                                    
008500                                                                          
008600      SET WS-ALT-HALLADA-NO TO TRUE.                                      
008700      MOVE WS-ALM-DESCRIPCION        TO WS-DESC-MAYUS.                    
008800      INSPECT WS-DESC-MAYUS                                               
008900          CONVERTING 'abcdefghijklmnopqrstuvwxyz'                         
009000                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
009100                                                                          
009200  1000-INICIAR-RUTINA-FIN.                                                
009300      EXIT.                                                               
009400* ---------------------------------------------------------------*        
009500*    REGLA DE NEGOCIO 1.6 - ESTIMACION DE ALIMENTO POR PALABRA            
009600*    CLAVE.  SE RECORRE LA TABLA ALMTAB EN ORDEN Y SE USA LA              
009700*    PRIMERA CLAVE CONTENIDA EN LA DESCRIPCION.  SIN COINCIDENCIA         
009800*    SE DEJAN LOS VALORES POR DEFECTO DE LA TABLA.                        
009900* ---------------------------------------------------------------*        
010000  2100-BUSCAR-PALABRA-CLAVE.                                              
010100                                                                          
010200      PERFORM 2110-EVALUAR-ENTRADA                                        
010300         THRU 2110-EVALUAR-ENTRADA-FIN                                    
010400        VARYING WS-SUBI FROM 1 BY 1                                       
010500          UNTIL WS-SUBI > 27                                              
010600             OR WS-ALT-HALLADA-SI.                                        
010700                                                                          
010800  2100-BUSCAR-PALABRA-CLAVE-FIN.                                          
010900      EXIT.                                                               
011000* ---------------------------------------------------------------*        
011100  2110-EVALUAR-ENTRADA.                                                   
011200                                                                          
011300      PERFORM 2120-MEDIR-CLAVE                                            
011400         THRU 2120-MEDIR-CLAVE-FIN.                                       
011500                                                                          
011600      IF WS-LARGO-CLAVE > ZERO                                            
011700          MOVE ZERO                     TO WS-VECES-HALLADA               
011800          INSPECT WS-DESC-MAYUS TALLYING WS-VECES-HALLADA                 
011900              FOR ALL WS-ALT-CLAVE (WS-SUBI) (1:WS-LARGO-CLAVE)           
012000          IF WS-VECES-HALLADA > ZERO                                      
012100              SET WS-ALT-HALLADA-SI TO TRUE                               
012200          END-IF                                                          
012300      END-IF.                                                             
012400                                                                          
012500  2110-EVALUAR-ENTRADA-FIN.                                               
012600      EXIT.                                                               
012700* ---------------------------------------------------------------*        
012800*    MIDE EL LARGO SIGNIFICATIVO DE LA CLAVE (SIN BLANCOS A LA            
012900*    DERECHA), YA QUE LA TABLA GUARDA CADA CLAVE EN 12 POSICIONES.        
013000* ---------------------------------------------------------------*        
013100  2120-MEDIR-CLAVE.                                                       
013200                                                                          
013300      MOVE 12                        TO WS-LARGO-CLAVE.                   
013400      PERFORM 2130-ACORTAR-CLAVE                                          
013500         THRU 2130-ACORTAR-CLAVE-FIN                                      
013600         UNTIL WS-LARGO-CLAVE = ZERO                                      
013700            OR WS-ALT-CLAVE (WS-SUBI)                                     
013800                            (WS-LARGO-CLAVE:1) NOT = SPACE.               
013900                                                                          
014000  2120-MEDIR-CLAVE-FIN.                                                   
014100      EXIT.                                                               
014200* ---------------------------------------------------------------*        
014300  2130-ACORTAR-CLAVE.                                                     
014400                                                                          
014500      SUBTRACT 1 FROM WS-LARGO-CLAVE.                                     
014600                                                                          
014700  2130-ACORTAR-CLAVE-FIN.                                                 
014800      EXIT.                                                               
014900* ---------------------------------------------------------------*        
