000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  MEALSEL                                               
000300*    AUTOR       :  N. GOMEZ                                              
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  05/11/1992                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    051192 NBG  ALTA INICIAL. ARMADO DE MEZCLA DE RACION SEGUN           
001200*                CANTIDAD DE COMIDAS DIARIAS DEL LOTE.                    
001300*    220999 CPD  REVISION Y2K - SIN IMPACTO, LA RUTINA NO MANEJA          
001400*                FECHAS.                                                  
001500*    151105 REQ-0655 NBG  SE REESCRIBE PARA EL SISTEMA DE                 
001600*                SEGUIMIENTO DE DIETA: DISTRIBUCION DE CALORIAS           
001700*                POR COMIDA Y SELECCION DE PLANTILLA CONTRA               
001800*                MENUTAB SEGUN RESTRICCION Y COCINA PREFERIDA.            
001900*    200410 REQ-0601 RGB  SE AGREGA EL AYUNO INTERMITENTE A LA            
002000*                DISTRIBUCION DE CALORIAS POR COMIDA.                     
002100* ---------------------------------------------------------------*        
002200  IDENTIFICATION DIVISION.                                                
002300  PROGRAM-ID. MEALSEL.                                                    
002400  AUTHOR. N. GOMEZ.                                                       
002500  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002600  DATE-WRITTEN. 05/11/1992.                                               
002700  DATE-COMPILED.                                                          
002800  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002900* ---------------------------------------------------------------*        
003000  ENVIRONMENT DIVISION.                                                   
003100  CONFIGURATION SECTION.                                                  
003200  SPECIAL-NAMES.                                                          
003300      C01 IS TOP-OF-FORM.                                                 
003400* ---------------------------------------------------------------*        
003500  DATA DIVISION.                                                          
003600  WORKING-STORAGE SECTION.                                                
003700*    AREA GENERICA DE TRABAJO - RECIBE UNA COPIA DE LA TABLA DEL          
003800*    TIPO DE COMIDA PEDIDO (DESAYUNO/ALMUERZO/CENA/COLACION) PARA         
003900*    QUE LAS RUTINAS DE FILTRO Y BUSQUEDA NO SE REPITAN POR TIPO.         
004000  01  WS-GEN-FILLERS                PIC X(434).                           
004100  01  WS-GEN-TABLA REDEFINES WS-GEN-FILLERS.                              
004200      05  WS-GEN-COMIDA OCCURS 7 TIMES.                                   
004300          10  WS-GEN-COMIDA-NOM     PIC X(31).                            
004400          10  WS-GEN-COMIDA-CAL     PIC 9(04).                            
004500          10  WS-GEN-COMIDA-PROT    PIC 9(03).                            
004600          10  WS-GEN-COMIDA-CARB    PIC 9(03).                            
004700          10  WS-GEN-COMIDA-GRASA   PIC 9(03).                            
004800          10  WS-GEN-COMIDA-COCINA  PIC X(18).                            
004900*    BANDERAS DE SUPERVIVENCIA A LOS FILTROS, UNA POR RENGLON             
005000  01  WS-FLAGS-PASA.                                                      
005100      05  WS-FLAG-PASA OCCURS 7 TIMES PIC X(01).                          
005200  01  WS-FLAGS-PASA-ALT REDEFINES WS-FLAGS-PASA PIC X(07).                
005300*    TABLA DE PALABRAS EXCLUIDAS POR TIPO DE RESTRICCION (2.2)            
005400*    PALABRA(08) FLAG-VEGETARIANO(1) FLAG-VEGANO(1) FLAG-GLUTEN(1)        
005500  01  WS-TABLA-EXCLUSION.                                                 
005600      05  FILLER                    PIC X(11) VALUE 'CHICKEN YYN'.        
005700      05  FILLER                    PIC X(11) VALUE 'BEEF    YYN'.        
005800      05  FILLER                    PIC X(11) VALUE 'FISH    YYN'.        
005900      05  FILLER                    PIC X(11) VALUE 'SALMON  YYN'.        
006000      05  FILLER                    PIC X(11) VALUE 'STEAK   YYN'.        
006100      05  FILLER                    PIC X(11) VALUE 'TURKEY  YYN'.        
006200      05  FILLER                    PIC X(11) VALUE 'MEAT    YYN'.        
006300      05  FILLER                    PIC X(11) VALUE 'EGG     NYN'.        
006400      05  FILLER                    PIC X(11) VALUE 'YOGURT  NYN'.        
006500      05  FILLER                    PIC X(11) VALUE 'CHEESE  NYN'.        
006600      05  FILLER                    PIC X(11) VALUE 'PANEER  NYN'.        
006700      05  FILLER                    PIC X(11) VALUE 'MILK    NYN'.        
006800      05  FILLER                    PIC X(11) VALUE 'BREAD   NNY'.        
006900      05  FILLER                    PIC X(11) VALUE 'TOAST   NNY'.        
007000      05  FILLER                    PIC X(11) VALUE 'PASTA   NNY'.        
007100      05  FILLER                    PIC X(11) VALUE 'NAAN    NNY'.        
007200      05  FILLER                    PIC X(11) VALUE 'ROTI    NNY'.        
007300      05  FILLER                    PIC X(11) VALUE 'WRAP    NNY'.        
007400  01  WS-TABLA-EXCL-R REDEFINES WS-TABLA-EXCLUSION.                       
007500      05  WS-EXC-ENTRADA OCCURS 18 TIMES.                                 
007600          10  WS-EXC-PALABRA        PIC X(08).                            
007700          10  WS-EXC-FLAG-VEGET     PIC X(01).                            
007800          10  WS-EXC-FLAG-VEGANO    PIC X(01).                            
007900          10  WS-EXC-FLAG-GLUTEN    PIC X(01).                            
008000*    AREAS GENERICAS DE COMPARACION DE TEXTO (MAYUSCULAS)                 
008100  01  WS-AREA-COMPARACION.                                                
008200      05  WS-PALABRA-GEN            PIC X(31).                            
008300      05  WS-TEXTO-GEN              PIC X(31).                            
008400      05  FILLER                    PIC X(02).                            
008500*    CONTADORES, INDICES Y ACUMULADORES DE TRABAJO                        
008600  01  WS-CONTADORES.                                                      
008700      05  WS-SUBI                   PIC S9(04) COMP.                      
008800      05  WS-SUBJ                   PIC S9(04) COMP.                      
008900      05  WS-GEN-CANT               PIC S9(04) COMP.                      
009000      05  WS-CANT-PASA              PIC S9(04) COMP.                      
009100      05  WS-LARGO-PALABRA          PIC S9(04) COMP.                      
009200      05  WS-VECES                  PIC S9(04) COMP.                      
009300      05  WS-MEJOR-IDX              PIC S9(04) COMP.                      
009400      05  WS-MEJOR-DIF              PIC S9(06) COMP.                      
009500      05  WS-DIF-ACTUAL             PIC S9(06) COMP.                      
009600      05  FILLER                    PIC X(04).                            
009700*    TABLA DE PLANTILLAS DE COMIDA (VER MENUTAB.CPY)                      
009800  COPY MENUTAB.                                                           
009900* ---------------------------------------------------------------*        
010000  LINKAGE SECTION.                                                        
010100  01  LK-MEALSEL.                                                         
010200      05  LK-MEALSEL-MODO           PIC X(01).                            
010300          88  LK-MEALSEL-MODO-DISTRIB  VALUE 'D'.                         
010400          88  LK-MEALSEL-MODO-SELEC    VALUE 'S'.                         
010500      05  LK-MEALSEL-OBJETIVO       PIC X(01).                            
010600      05  LK-MEALSEL-FRECUENCIA     PIC 9(01).                            
010700      05  LK-MEALSEL-CAL-TARGET     PIC 9(05).                            
010800      05  LK-MEALSEL-DIST-DESAYUNO  PIC 9(04).                            
010900      05  LK-MEALSEL-DIST-ALMUERZO  PIC 9(04).                            
011000      05  LK-MEALSEL-DIST-CENA      PIC 9(04).                            
011100      05  LK-MEALSEL-DIST-COLACION  PIC 9(04).                            
011200      05  LK-MEALSEL-TIPO-COMIDA    PIC X(01).                            
011300      05  LK-MEALSEL-RESTRIC        PIC X(01).                            
011400      05  LK-MEALSEL-COCINA         PIC X(12).                            
011500      05  LK-MEALSEL-CAL-RESTANTE   PIC 9(04).                            
011600      05  LK-MEALSEL-NOM-SEL        PIC X(30).                            
011700      05  LK-MEALSEL-CAL-SEL        PIC 9(04).                            
011800      05  LK-MEALSEL-PROT-SEL       PIC 9(03).                            
011900      05  LK-MEALSEL-CARB-SEL       PIC 9(03).                            
012000      05  LK-MEALSEL-GRASA-SEL      PIC 9(03).                            
012100* ---------------------------------------------------------------*        
012200  PROCEDURE DIVISION USING LK-MEALSEL.                                    
012300* ---------------------------------------------------------------*        
012400      EVALUATE TRUE                                                       
012500          WHEN LK-MEALSEL-MODO-DISTRIB                                    
012600              PERFORM 2100-ARMAR-DISTRIBUCION                             
012700                 THRU 2100-ARMAR-DISTRIBUCION-FIN                         
012800          WHEN LK-MEALSEL-MODO-SELEC                                      
012900              PERFORM 2200-CARGAR-TABLA-GENERICA                          
013000                 THRU 2200-CARGAR-TABLA-GENERICA-FIN                      
013100              PERFORM 2300-FILTRAR-RESTRICCION                            
013200                 THRU 2300-FILTRAR-RESTRICCION-FIN                        
013300              PERFORM 2400-FILTRAR-COCINA                                 
013400                 THRU 2400-FILTRAR-COCINA-FIN                             
013500              PERFORM 2500-BUSCAR-MAS-CERCANO                             
013600                 THRU 2500-BUSCAR-MAS-CERCANO-FIN                         
013700      END-EVALUATE.                                                       
013800                                                                          
013900      EXIT PROGRAM.                                                       
014000* ---------------------------------------------------------------*        
014100*    REGLA DE NEGOCIO 2.1 - DISTRIBUCION DE CALORIAS POR COMIDA           
014200*    EL TRUNCAMIENTO ES EL PROPIO DE COMPUTE SIN ROUNDED.                 
014300* ---------------------------------------------------------------*        
014400  2100-ARMAR-DISTRIBUCION.                                                
014500                                                                          
014600      MOVE ZERO TO LK-MEALSEL-DIST-DESAYUNO                               
014700                   LK-MEALSEL-DIST-ALMUERZO                               
014800                   LK-MEALSEL-DIST-CENA                                   
014900                   LK-MEALSEL-DIST-COLACION.                              
015000                                                                          
015100      IF LK-MEALSEL-OBJETIVO = 'I'                                        
015200          IF LK-MEALSEL-FRECUENCIA NOT < 3                                
015300              COMPUTE LK-MEALSEL-DIST-ALMUERZO =                          
015400                      LK-MEALSEL-CAL-TARGET * 0.45                        
015500              COMPUTE LK-MEALSEL-DIST-CENA =                              
015600                      LK-MEALSEL-CAL-TARGET * 0.45                        
015700              COMPUTE LK-MEALSEL-DIST-COLACION =                          
015800                      LK-MEALSEL-CAL-TARGET * 0.10                        
015900          ELSE                                                            
016000              COMPUTE LK-MEALSEL-DIST-ALMUERZO =                          
016100                      LK-MEALSEL-CAL-TARGET * 0.50                        
016200              COMPUTE LK-MEALSEL-DIST-CENA =                              
016300                      LK-MEALSEL-CAL-TARGET * 0.50                        
016400          END-IF                                                          
016500      ELSE                                                                
016600          EVALUATE LK-MEALSEL-FRECUENCIA                                  
016700              WHEN 1                                                      
016800                  MOVE LK-MEALSEL-CAL-TARGET                              
016900                                      TO LK-MEALSEL-DIST-CENA             
017000              WHEN 2                                                      
017100                  COMPUTE LK-MEALSEL-DIST-ALMUERZO =                      
017200                          LK-MEALSEL-CAL-TARGET * 0.45                    
017300                  COMPUTE LK-MEALSEL-DIST-CENA =                          
017400                          LK-MEALSEL-CAL-TARGET * 0.55                    
017500              WHEN 4                                                      
017600                  COMPUTE LK-MEALSEL-DIST-DESAYUNO =                      
017700                          LK-MEALSEL-CAL-TARGET * 0.20                    
017800                  COMPUTE LK-MEALSEL-DIST-ALMUERZO =                      
017900                          LK-MEALSEL-CAL-TARGET * 0.30                    
018000                  COMPUTE LK-MEALSEL-DIST-CENA =                          
018100                          LK-MEALSEL-CAL-TARGET * 0.35                    
018200                  COMPUTE LK-MEALSEL-DIST-COLACION =                      
018300                          LK-MEALSEL-CAL-TARGET * 0.15                    
018400              WHEN 5 THRU 9                                               
018500                  COMPUTE LK-MEALSEL-DIST-DESAYUNO =                      
018600                          LK-MEALSEL-CAL-TARGET * 0.20                    
018700                  COMPUTE LK-MEALSEL-DIST-ALMUERZO =                      
018800                          LK-MEALSEL-CAL-TARGET * 0.25                    
018900                  COMPUTE LK-MEALSEL-DIST-CENA =                          
019000                          LK-MEALSEL-CAL-TARGET * 0.30                    
019100                  COMPUTE LK-MEALSEL-DIST-COLACION =                      
019200                          LK-MEALSEL-CAL-TARGET * 0.25                    
019300              WHEN OTHER                                                  
019400                  COMPUTE LK-MEALSEL-DIST-DESAYUNO =                      
019500                          LK-MEALSEL-CAL-TARGET * 0.25                    
019600                  COMPUTE LK-MEALSEL-DIST-ALMUERZO =                      
019700                          LK-MEALSEL-CAL-TARGET * 0.35                    
019800                  COMPUTE LK-MEALSEL-DIST-CENA =                          
019900                          LK-MEALSEL-CAL-TARGET * 0.40                    
020000          END-EVALUATE                                                    
020100      END-IF.                                                             
020200                                                                          
020300  2100-ARMAR-DISTRIBUCION-FIN.                                            
020400      EXIT.                                                               
020500* ---------------------------------------------------------------*        
020600*    CARGA EN EL AREA GENERICA LA TABLA DEL TIPO DE COMIDA PEDIDO         
020700* ---------------------------------------------------------------*        
020800  2200-CARGAR-TABLA-GENERICA.                                             
020900                                                                          
021000      MOVE SPACES TO WS-GEN-FILLERS.                                      
021100                                                                          
021200      EVALUATE LK-MEALSEL-TIPO-COMIDA                                     
021300          WHEN 'B'                                                        
021400              MOVE WS-DES-FILLERS TO WS-GEN-FILLERS                       
021500              MOVE 7              TO WS-GEN-CANT                          
021600          WHEN 'L'                                                        
021700              MOVE WS-ALM-FILLERS TO WS-GEN-FILLERS                       
021800              MOVE 7              TO WS-GEN-CANT                          
021900          WHEN 'D'                                                        
022000              MOVE WS-CEN-FILLERS TO WS-GEN-FILLERS                       
022100              MOVE 7              TO WS-GEN-CANT                          
022200          WHEN OTHER                                                      
022300              MOVE WS-COL-FILLERS TO WS-GEN-FILLERS (1:372)               
022400              MOVE 6              TO WS-GEN-CANT                          
022500      END-EVALUATE.                                                       
022600                                                                          
022700      PERFORM 2210-INICIAR-BANDERAS                                       
022800         THRU 2210-INICIAR-BANDERAS-FIN                                   
022900        VARYING WS-SUBI FROM 1 BY 1                                       
023000          UNTIL WS-SUBI > WS-GEN-CANT.                                    
023100                                                                          
023200  2200-CARGAR-TABLA-GENERICA-FIN.                                         
023300      EXIT.                                                               
023400* ---------------------------------------------------------------*        
023500  2210-INICIAR-BANDERAS.                                                  
023600                                                                          
023700      MOVE 'Y'                       TO WS-FLAG-PASA (WS-SUBI).           
023800                                                                          
023900  2210-INICIAR-BANDERAS-FIN.                                              
024000      EXIT.                                                               
024100* ---------------------------------------------------------------*        
024200*    REGLA DE NEGOCIO 2.2 - FILTRO DE RESTRICCION ALIMENTARIA             
024300*    SI EL FILTRO DEJA LA LISTA VACIA SE TOMAN LAS DOS PRIMERAS           
024400*    PLANTILLAS SIN FILTRAR.                                              
024500* ---------------------------------------------------------------*        
024600  2300-FILTRAR-RESTRICCION.                                               
024700                                                                          
024800      IF LK-MEALSEL-RESTRIC = 'V' OR LK-MEALSEL-RESTRIC = 'E'             
024900         OR LK-MEALSEL-RESTRIC = 'G'                                      
025000          PERFORM 2310-EVALUAR-RESTRICCION                                
025100             THRU 2310-EVALUAR-RESTRICCION-FIN                            
025200            VARYING WS-SUBI FROM 1 BY 1                                   
025300              UNTIL WS-SUBI > WS-GEN-CANT                                 
025400      END-IF.                                                             
025500                                                                          
025600      MOVE ZERO TO WS-CANT-PASA.                                          
025700      PERFORM 2320-CONTAR-SUPERVIVIENTES                                  
025800         THRU 2320-CONTAR-SUPERVIVIENTES-FIN                              
025900        VARYING WS-SUBI FROM 1 BY 1                                       
026000          UNTIL WS-SUBI > WS-GEN-CANT.                                    
026100                                                                          
026200      IF WS-CANT-PASA = ZERO                                              
026300          MOVE 'Y'                   TO WS-FLAG-PASA (1)                  
026400          IF WS-GEN-CANT > 1                                              
026500              MOVE 'Y'                TO WS-FLAG-PASA (2)                 
026600          END-IF                                                          
026700      END-IF.                                                             
026800                                                                          
026900  2300-FILTRAR-RESTRICCION-FIN.                                           
027000      EXIT.                                                               
027100* ---------------------------------------------------------------*        
027200  2310-EVALUAR-RESTRICCION.                                               
027300                                                                          
027400      MOVE WS-GEN-COMIDA-NOM (WS-SUBI) TO WS-TEXTO-GEN.                   
027500      INSPECT WS-TEXTO-GEN                                                
027600          CONVERTING 'abcdefghijklmnopqrstuvwxyz'                         
027700                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
027800                                                                          
027900      PERFORM 2311-BUSCAR-PALABRA-EXCLUIDA                                
028000         THRU 2311-BUSCAR-PALABRA-EXCLUIDA-FIN                            
028100        VARYING WS-SUBJ FROM 1 BY 1                                       
028200          UNTIL WS-SUBJ > 18.                                             
028300                                                                          
028400  2310-EVALUAR-RESTRICCION-FIN.                                           
028500      EXIT.                                                               
028600* ---------------------------------------------------------------*        
028700  2311-BUSCAR-PALABRA-EXCLUIDA.                                           
028800                                                                          
028900      IF (LK-MEALSEL-RESTRIC = 'V'                                        
029000          AND WS-EXC-FLAG-VEGET  (WS-SUBJ) = 'Y')                         
029100      OR (LK-MEALSEL-RESTRIC = 'E'                                        
029200          AND WS-EXC-FLAG-VEGANO (WS-SUBJ) = 'Y')                         
029300      OR (LK-MEALSEL-RESTRIC = 'G'                                        
029400          AND WS-EXC-FLAG-GLUTEN (WS-SUBJ) = 'Y')                         
029500          MOVE SPACES               TO WS-PALABRA-GEN                     
029600          MOVE WS-EXC-PALABRA (WS-SUBJ) TO WS-PALABRA-GEN (1:8)           
029700          PERFORM 9100-MEDIR-LARGO-GENERICO                               
029800             THRU 9100-MEDIR-LARGO-GENERICO-FIN                           
029900          IF WS-LARGO-PALABRA > ZERO                                      
030000              PERFORM 9200-CONTAR-OCURRENCIAS                             
030100                 THRU 9200-CONTAR-OCURRENCIAS-FIN                         
030200              IF WS-VECES > ZERO                                          
030300                  MOVE 'N'           TO WS-FLAG-PASA (WS-SUBI)            
030400              END-IF                                                      
030500          END-IF                                                          
030600      END-IF.                                                             
030700                                                                          
030800  2311-BUSCAR-PALABRA-EXCLUIDA-FIN.                                       
030900      EXIT.                                                               
031000* ---------------------------------------------------------------*        
031100  2320-CONTAR-SUPERVIVIENTES.                                             
031200                                                                          
031300      IF WS-FLAG-PASA (WS-SUBI) = 'Y'                                     
031400          ADD 1                      TO WS-CANT-PASA                      
031500      END-IF.                                                             
031600                                                                          
031700  2320-CONTAR-SUPERVIVIENTES-FIN.                                         
031800      EXIT.                                                               
031900* ---------------------------------------------------------------*        
032000*    REGLA DE NEGOCIO 2.3 - FILTRO DE COCINA PREFERIDA                    
032100*    SI EL FILTRO DEJA LA LISTA VACIA SE CONSERVA LA LISTA PREVIA.        
032200* ---------------------------------------------------------------*        
032300  2400-FILTRAR-COCINA.                                                    
032400                                                                          
032500      IF LK-MEALSEL-COCINA NOT = SPACES                                   
032600          MOVE WS-FLAGS-PASA         TO WS-FLAGS-PASA-ALT                 
032700                                                                          
032800          PERFORM 2410-EVALUAR-COCINA                                     
032900             THRU 2410-EVALUAR-COCINA-FIN                                 
033000            VARYING WS-SUBI FROM 1 BY 1                                   
033100              UNTIL WS-SUBI > WS-GEN-CANT                                 
033200                                                                          
033300          MOVE ZERO TO WS-CANT-PASA                                       
033400          PERFORM 2320-CONTAR-SUPERVIVIENTES                              
033500             THRU 2320-CONTAR-SUPERVIVIENTES-FIN                          
033600            VARYING WS-SUBI FROM 1 BY 1                                   
033700              UNTIL WS-SUBI > WS-GEN-CANT                                 
033800                                                                          
033900          IF WS-CANT-PASA = ZERO                                          
034000              MOVE WS-FLAGS-PASA-ALT TO WS-FLAGS-PASA                     
034100          END-IF                                                          
034200      END-IF.                                                             
034300                                                                          
034400  2400-FILTRAR-COCINA-FIN.                                                
034500      EXIT.                                                               
034600* ---------------------------------------------------------------*        
034700  2410-EVALUAR-COCINA.                                                    
034800                                                                          
034900      IF WS-FLAG-PASA (WS-SUBI) = 'Y'                                     
035000          MOVE SPACES               TO WS-TEXTO-GEN                       
035100          MOVE WS-GEN-COMIDA-COCINA (WS-SUBI)                             
035200                                      TO WS-TEXTO-GEN (1:18)              
035300          INSPECT WS-TEXTO-GEN                                            
035400              CONVERTING 'abcdefghijklmnopqrstuvwxyz'                     
035500                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     
035600                                                                          
035700          MOVE SPACES               TO WS-PALABRA-GEN                     
035800          MOVE 'ANY'                TO WS-PALABRA-GEN (1:3)               
035900          MOVE 3                    TO WS-LARGO-PALABRA                   
036000          PERFORM 9200-CONTAR-OCURRENCIAS                                 
036100             THRU 9200-CONTAR-OCURRENCIAS-FIN                             
036200                                                                          
036300          IF WS-VECES = ZERO                                              
036400              MOVE LK-MEALSEL-COCINA TO WS-PALABRA-GEN (1:12)             
036500              INSPECT WS-PALABRA-GEN                                      
036600                  CONVERTING 'abcdefghijklmnopqrstuvwxyz'                 
036700                          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                 
036800              PERFORM 9100-MEDIR-LARGO-GENERICO                           
036900                 THRU 9100-MEDIR-LARGO-GENERICO-FIN                       
037000              IF WS-LARGO-PALABRA > ZERO                                  
037100                  PERFORM 9200-CONTAR-OCURRENCIAS                         
037200                     THRU 9200-CONTAR-OCURRENCIAS-FIN                     
037300              END-IF                                                      
037400              IF WS-VECES = ZERO                                          
037500                  MOVE 'N'           TO WS-FLAG-PASA (WS-SUBI)            
037600              END-IF                                                      
037700          END-IF                                                          
037800      END-IF.                                                             
037900                                                                          
038000  2410-EVALUAR-COCINA-FIN.                                                
038100      EXIT.                                                               
038200* ---------------------------------------------------------------*        
038300*    REGLA DE NEGOCIO 2.5 - PLANTILLA MAS CERCANA A LO RESTANTE           
038400* ---------------------------------------------------------------*        
038500  2500-BUSCAR-MAS-CERCANO.                                                
038600                                                                          
038700      MOVE 99999                     TO WS-MEJOR-DIF.                     
038800      MOVE ZERO                      TO WS-MEJOR-IDX.                     
038900                                                                          
039000      PERFORM 2510-EVALUAR-CANDIDATO                                      
039100         THRU 2510-EVALUAR-CANDIDATO-FIN                                  
039200        VARYING WS-SUBI FROM 1 BY 1                                       
039300          UNTIL WS-SUBI > WS-GEN-CANT.                                    
039400                                                                          
039500      IF WS-MEJOR-IDX = ZERO                                              
039600          MOVE 1                      TO WS-MEJOR-IDX                     
039700      END-IF.                                                             
039800                                                                          
039900      MOVE WS-GEN-COMIDA-NOM (WS-MEJOR-IDX) (1:30)                        
040000                                      TO LK-MEALSEL-NOM-SEL.              
040100      MOVE WS-GEN-COMIDA-CAL (WS-MEJOR-IDX)                               
040200                                      TO LK-MEALSEL-CAL-SEL.              
040300      MOVE WS-GEN-COMIDA-PROT (WS-MEJOR-IDX)                              
040400                                      TO LK-MEALSEL-PROT-SEL.             
040500      MOVE WS-GEN-COMIDA-CARB (WS-MEJOR-IDX)                              
040600                                      TO LK-MEALSEL-CARB-SEL.             
040700      MOVE WS-GEN-COMIDA-GRASA (WS-MEJOR-IDX)                             
040800                                      TO LK-MEALSEL-GRASA-SEL.            
040900                                                                          
041000  2500-BUSCAR-MAS-CERCANO-FIN.                                            
041100      EXIT.                                                               
041200* ---------------------------------------------------------------*        
041300  2510-EVALUAR-CANDIDATO.                                                 
041400                                                                          
041500      IF WS-FLAG-PASA (WS-SUBI) = 'Y'                                     
041600          COMPUTE WS-DIF-ACTUAL =                                         
041700                  WS-GEN-COMIDA-CAL (WS-SUBI)                             
041800                - LK-MEALSEL-CAL-RESTANTE                                 
041900          IF WS-DIF-ACTUAL < ZERO                                         
042000              COMPUTE WS-DIF-ACTUAL = WS-DIF-ACTUAL * -1                  
042100          END-IF                                                          
042200          IF WS-DIF-ACTUAL < WS-MEJOR-DIF                                 
042300              MOVE WS-DIF-ACTUAL      TO WS-MEJOR-DIF                     
042400              MOVE WS-SUBI             TO WS-MEJOR-IDX                    
042500          END-IF                                                          
042600      END-IF.                                                             
042700                                                                          
042800  2510-EVALUAR-CANDIDATO-FIN.                                             
042900      EXIT.                                                               
043000* ---------------------------------------------------------------*        
043100*    RUTINAS GENERICAS DE TEXTO - MIDEN EL LARGO SIGNIFICATIVO DE         
043200*    WS-PALABRA-GEN Y CUENTAN OCURRENCIAS DENTRO DE WS-TEXTO-GEN          
043300* ---------------------------------------------------------------*        
043400  9100-MEDIR-LARGO-GENERICO.                                              
043500                                                                          
043600      MOVE 31                        TO WS-LARGO-PALABRA.                 
043700      PERFORM 9110-ACORTAR-PALABRA                                        
043800         THRU 9110-ACORTAR-PALABRA-FIN                                    
043900         UNTIL WS-LARGO-PALABRA = ZERO                                    
044000            OR WS-PALABRA-GEN (WS-LARGO-PALABRA:1) NOT = SPACE.           
044100                                                                          
044200  9100-MEDIR-LARGO-GENERICO-FIN.                                          
044300      EXIT.                                                               
044400* ---------------------------------------------------------------*        
044500  9110-ACORTAR-PALABRA.                                                   
044600                                                                          
044700      SUBTRACT 1 FROM WS-LARGO-PALABRA.                                   
044800                                                                          
044900  9110-ACORTAR-PALABRA-FIN.                                               
045000      EXIT.                                                               
045100* ---------------------------------------------------------------*        
045200  9200-CONTAR-OCURRENCIAS.                                                
045300                                                                          
045400      MOVE ZERO                      TO WS-VECES.                         
045500      INSPECT WS-TEXTO-GEN TALLYING WS-VECES                              
045600          FOR ALL WS-PALABRA-GEN (1:WS-LARGO-PALABRA).                    
045700                                                                          
045800  9200-CONTAR-OCURRENCIAS-FIN.                                            
045900      EXIT.                                                               
046000* ---------------------------------------------------------------*        
