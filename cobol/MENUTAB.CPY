000100* ---------------------------------------------------------------*        
000200*   MENUTAB.CPY  -  CATALOGO FIJO DE PLANTILLAS DE COMIDAS                
000300*   Tabla de comidas base para armado de plan (ver MEALSEL).              
000400*   Cada renglon: NOMBRE(31) CAL(4) PROT(3) CARB(3) GRASA(3)              
000500*   COCINA(18).  Carga por VALUE + REDEFINES en tabla OCCURS,             
000600*   sin acceso a base de datos.                                           
000700* ---------------------------------------------------------------*        
000800*   151105 REQ-0655 RGB  ALTA INICIAL DEL CATALOGO DE PLANTILLAS.         
000900*   200410 NBG  SE AGREGAN VARIANTES DE COCINA INDIA Y ASIATICA.          
001000* ---------------------------------------------------------------*        
001100  01  WS-DES-FILLERS.                                                     
001200      05  FILLER PIC X(62) VALUE                                          
001300-"Oatmeal with Berries           0350012055008AMERICAN,ANY      ".        
001400      05  FILLER PIC X(62) VALUE                                          
001500-"Scrambled Eggs with Toast      0400020030022AMERICAN,ANY      ".        
001600      05  FILLER PIC X(62) VALUE                                          
001700-"Greek Yogurt Parfait           0300018040008MEDITERRANEAN,ANY ".        
001800      05  FILLER PIC X(62) VALUE                                          
001900-"Avocado Toast                  0320008035018AMERICAN,ANY      ".        
002000      05  FILLER PIC X(62) VALUE                                          
002100-"Idli with Sambar               0280010050004INDIAN            ".        
002200      05  FILLER PIC X(62) VALUE                                          
002300-"Poha                           0250006045006INDIAN            ".        
002400      05  FILLER PIC X(62) VALUE                                          
002500-"Smoothie Bowl                  0380015060010ANY               ".        
002600  01  WS-DES-TABLA REDEFINES WS-DES-FILLERS.                              
002700      05  WS-DES-COMIDA OCCURS 7 TIMES                                    
002800                  INDEXED BY WS-DES-COMIDA-IDX.                           
002900          10  WS-DES-COMIDA-NOM        PIC X(31).                         
003000          10  WS-DES-COMIDA-CAL        PIC 9(04).                         
003100          10  WS-DES-COMIDA-PROT       PIC 9(03).                         
003200          10  WS-DES-COMIDA-CARB       PIC 9(03).                         
003300          10  WS-DES-COMIDA-GRASA      PIC 9(03).                         
003400          10  WS-DES-COMIDA-COCINA     PIC X(18).                         
003500* ---------------------------------------------------------------*        
003600  01  WS-ALM-FILLERS.                                                     
003700      05  FILLER PIC X(62) VALUE                                          
003800-"Grilled Chicken Salad          0450035020025AMERICAN,ANY      ".        
003900      05  FILLER PIC X(62) VALUE                                          
004000-"Quinoa Buddha Bowl             0500018065018ANY               ".        
004100      05  FILLER PIC X(62) VALUE                                          
004200-"Turkey Wrap                    0420028040016AMERICAN,ANY      ".        
004300      05  FILLER PIC X(62) VALUE                                          
004400-"Dal with Rice                  0480016070012INDIAN            ".        
004500      05  FILLER PIC X(62) VALUE                                          
004600-"Mediterranean Bowl             0520022055024MEDITERRANEAN     ".        
004700      05  FILLER PIC X(62) VALUE                                          
004800-"Stir Fry with Tofu             0400020045015ASIAN,ANY         ".        
004900      05  FILLER PIC X(62) VALUE                                          
005000-"Chicken Tikka with Roti        0550035050020INDIAN            ".        
005100  01  WS-ALM-TABLA REDEFINES WS-ALM-FILLERS.                              
005200      05  WS-ALM-COMIDA OCCURS 7 TIMES                                    
005300                  INDEXED BY WS-ALM-COMIDA-IDX.                           
005400          10  WS-ALM-COMIDA-NOM        PIC X(31).                         
005500          10  WS-ALM-COMIDA-CAL        PIC 9(04).                         
005600          10  WS-ALM-COMIDA-PROT       PIC 9(03).                         
005700          10  WS-ALM-COMIDA-CARB       PIC 9(03).                         
005800          10  WS-ALM-COMIDA-GRASA      PIC 9(03).                         
005900          10  WS-ALM-COMIDA-COCINA     PIC X(18).                         
006000* ---------------------------------------------------------------*        
006100  01  WS-CEN-FILLERS.                                                     
006200      05  FILLER PIC X(62) VALUE                                          
006300-"Baked Salmon with Vegetables   0500040025028ANY               ".        
006400      05  FILLER PIC X(62) VALUE                                          
006500-"Chicken Stir Fry               0480035040018ASIAN,ANY         ".        
006600      05  FILLER PIC X(62) VALUE                                          
006700-"Vegetable Curry with Rice      0520014075016INDIAN            ".        
006800      05  FILLER PIC X(62) VALUE                                          
006900-"Grilled Steak with Sweet Potato0600045040028AMERICAN,ANY      ".        
007000      05  FILLER PIC X(62) VALUE                                          
007100-"Pasta Primavera                0480016070014ITALIAN,ANY       ".        
007200      05  FILLER PIC X(62) VALUE                                          
007300-"Fish Tacos                     0450028045018MEXICAN,ANY       ".        
007400      05  FILLER PIC X(62) VALUE                                          
007500-"Palak Paneer with Naan         0550022055026INDIAN            ".        
007600  01  WS-CEN-TABLA REDEFINES WS-CEN-FILLERS.                              
007700      05  WS-CEN-COMIDA OCCURS 7 TIMES                                    
007800                  INDEXED BY WS-CEN-COMIDA-IDX.                           
007900          10  WS-CEN-COMIDA-NOM        PIC X(31).                         
008000          10  WS-CEN-COMIDA-CAL        PIC 9(04).                         
008100          10  WS-CEN-COMIDA-PROT       PIC 9(03).                         
008200          10  WS-CEN-COMIDA-CARB       PIC 9(03).                         
008300          10  WS-CEN-COMIDA-GRASA      PIC 9(03).                         
008400          10  WS-CEN-COMIDA-COCINA     PIC X(18).                         
008500* ---------------------------------------------------------------*        
008600  01  WS-COL-FILLERS.                                                     
008700      05  FILLER PIC X(62) VALUE                                          
008800-"Apple with Almond Butter       0200005025010ANY               ".        
008900      05  FILLER PIC X(62) VALUE                                          
009000-"Greek Yogurt                   0150015010005ANY               ".        
009100      05  FILLER PIC X(62) VALUE                                          
009200-"Mixed Nuts                     0180005008016ANY               ".        
009300      05  FILLER PIC X(62) VALUE                                          
009400-"Hummus with Veggies            0150006015008MEDITERRANEAN,ANY ".        
009500      05  FILLER PIC X(62) VALUE                                          
009600-"Protein Bar                    0200020022008ANY               ".        
009700      05  FILLER PIC X(62) VALUE                                          
009800-"Roasted Chickpeas              0130006020003INDIAN,ANY        ".        
009900  01  WS-COL-TABLA REDEFINES WS-COL-FILLERS.                              
010000      05  WS-COL-COMIDA OCCURS 6 TIMES                                    
010100                  INDEXED BY WS-COL-COMIDA-IDX.                           
010200          10  WS-COL-COMIDA-NOM        PIC X(31).                         
010300          10  WS-COL-COMIDA-CAL        PIC 9(04).                         
010400          10  WS-COL-COMIDA-PROT       PIC 9(03).                         
010500          10  WS-COL-COMIDA-CARB       PIC 9(03).                         
010600          10  WS-COL-COMIDA-GRASA      PIC 9(03).                         
010700          10  WS-COL-COMIDA-COCINA     PIC X(18).                         
010800* ---------------------------------------------------------------*        
