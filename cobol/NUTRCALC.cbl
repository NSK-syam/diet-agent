000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  NUTRCALC                                              
000300*    AUTOR       :  R. GARCIA                                             
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  18/06/1990                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    180690 RGB  ALTA INICIAL. CALCULO DE RACION DIARIA PARA EL           
001200*                PLAN DE ALIMENTACION DE HACIENDA EN ENGORDE.             
001300*    030294 NBG  SE REESCRIBE PARA EL SISTEMA DE SEGUIMIENTO DE           
001400*                DIETA: TMB, GET, CALORIAS, MACROS Y AGUA.                
001500*    220999 CPD  AJUSTE Y2K - SIN IMPACTO, NO SE USAN FECHAS AQUI.        
001600*    110603 REQ-0447 RGB  SE AGREGAN OBJETIVOS PERSONALIZADOS DE          
001700*                CALORIAS Y MACROS DESDE EL MAESTRO DE USUARIOS.          
001800*    210307 REQ-0701 CPD  CORRECCION: LA TMB DE SEXO 'OTRO' SE            
001900*                CALCULABA COMO TMB-MASC MENOS 78, DANDO UN               
002000*                PROMEDIO 5 KCAL POR ENCIMA DEL VALOR CORRECTO            
002100*                (TMB-MASC MENOS 83). SE ARRASTRABA A GET,                
002200*                CALORIAS, MACROS Y AGUA DE ESTOS USUARIOS.               
002300* ---------------------------------------------------------------*        
002400  IDENTIFICATION DIVISION.                                                
002500  PROGRAM-ID. NUTRCALC.                                                   
002600  AUTHOR. R. GARCIA.                                                      
002700  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002800  DATE-WRITTEN. 18/06/1990.                                               
002900  DATE-COMPILED.                                                          
003000  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
003100* ---------------------------------------------------------------*        
003200  ENVIRONMENT DIVISION.                                                   
003300  CONFIGURATION SECTION.                                                  
003400  SPECIAL-NAMES.                                                          
003500      C01 IS TOP-OF-FORM.                                                 
003600* ---------------------------------------------------------------*        
003700  DATA DIVISION.                                                          
003800  WORKING-STORAGE SECTION.                                                
003900*    AREA DE TRABAJO PARA LA FORMULA DE TMB (MIFFLIN-ST JEOR)             
004000  01  WS-AREA-TMB.                                                        
004100      05  WS-TMB-CALC               PIC S9(07)V99 COMP.                   
004200      05  WS-TMB-MASC               PIC S9(07)V99 COMP.                   
004300      05  FILLER                    PIC X(02).                            
004400*    TABLA DE MULTIPLICADORES DE ACTIVIDAD (REGLA 1.2)                    
004500  01  WS-TABLA-ACTIVIDAD.                                                 
004600      05  FILLER                    PIC X(05) VALUE 'S1200'.              
004700      05  FILLER                    PIC X(05) VALUE 'L1375'.              
004800      05  FILLER                    PIC X(05) VALUE 'M1550'.              
004900      05  FILLER                    PIC X(05) VALUE 'A1725'.              
005000      05  FILLER                    PIC X(05) VALUE 'V1900'.              
005100  01  WS-TABLA-ACTIV-R REDEFINES WS-TABLA-ACTIVIDAD.                      
005200      05  WS-ACT-ENTRADA OCCURS 5 TIMES.                                  
005300          10  WS-ACT-COD            PIC X(01).                            
005400          10  WS-ACT-MULT           PIC 9V999.                            
005500*    TABLA DE AJUSTE DE CALORIAS SEGUN OBJETIVO (REGLA 1.3)               
005600  01  WS-TABLA-AJUSTE.                                                    
005700      05  FILLER                    PIC X(05) VALUE 'W0800'.              
005800      05  FILLER                    PIC X(05) VALUE 'G1150'.              
005900      05  FILLER                    PIC X(05) VALUE 'M1000'.              
006000      05  FILLER                    PIC X(05) VALUE 'K0850'.              
006100      05  FILLER                    PIC X(05) VALUE 'I0900'.              
006200  01  WS-TABLA-AJUSTE-R REDEFINES WS-TABLA-AJUSTE.                        
006300      05  WS-AJU-ENTRADA OCCURS 5 TIMES.                                  
006400          10  WS-AJU-COD            PIC X(01).                            
006500          10  WS-AJU-FACTOR         PIC 9V999.                            
006600*    TABLA DE PROPORCION DE MACROS SEGUN OBJETIVO (REGLA 1.4)             
006700  01  WS-TABLA-MACROS.                                                    
006800      05  FILLER                    PIC X(10) VALUE 'W035035030'.         
006900      05  FILLER                    PIC X(10) VALUE 'G030045025'.         
007000      05  FILLER                    PIC X(10) VALUE 'M025050025'.         
007100      05  FILLER                    PIC X(10) VALUE 'K025005070'.         
007200      05  FILLER                    PIC X(10) VALUE 'I030040030'.         
007300  01  WS-TABLA-MACROS-R REDEFINES WS-TABLA-MACROS.                        
007400      05  WS-MAC-ENTRADA OCCURS 5 TIMES.                                  
007500          10  WS-MAC-COD            PIC X(01).                            
007600          10  WS-MAC-PROT           PIC V999.                             
007700          10  WS-MAC-CARB           PIC V999.                             
007800          10  WS-MAC-GRASA          PIC V999.                             
007900*    ACUMULADORES DE TRABAJO PARA CALORIAS, MACROS Y AGUA                 
008000  01  WS-AREA-CALCULO.                                                    
008100      05  WS-GET-CALC               PIC S9(07)V99 COMP.                   
008200      05  WS-CAL-CALC               PIC S9(07)V99 COMP.                   
008300      05  WS-PROT-CALC              PIC S9(07)V99 COMP.                   
008400      05  WS-CARB-CALC              PIC S9(07)V99 COMP.                   
008500      05  WS-GRASA-CALC             PIC S9(07)V99 COMP.                   
008600      05  WS-AGUA-CALC              PIC S9(07)V99 COMP.                   
008700      05  FILLER                    PIC X(04).                            
008800*    INDICES Y CONTADORES DE BUSQUEDA EN TABLA                            
008900  01  WS-CONTADORES.                                                      
009000      05  WS-SUBI                   PIC S9(04) COMP.                      
009100      05  FILLER                    PIC X(02).                            
009200* ---------------------------------------------------------------*        
009300  LINKAGE SECTION.                                                        
009400  COPY USRREG.                                                            
009500  COPY OBJREG.                                                            
009600* ---------------------------------------------------------------*        
009700  PROCEDURE DIVISION USING WS-USR-REGISTRO, WS-OBJ-REGISTRO.              
009800* ---------------------------------------------------------------*        
009900      PERFORM 2100-CALCULAR-TMB                                           
010000         THRU 2100-CALCULAR-TMB-FIN.                                      
010100                                                                          
010200      PERFORM 2200-CALCULAR-GET                                           
010300         THRU 2200-CALCULAR-GET-FIN.                                      
010400                                                                          
010500      PERFORM 2300-CALCULAR-CALORIAS                                      
010600         THRU 2300-CALCULAR-CALORIAS-FIN.                                 
010700                                                                          
010800      PERFORM 2400-CALCULAR-MACROS                                        
010900         THRU 2400-CALCULAR-MACROS-FIN.                                   
011000                                                                          
011100      PERFORM 2500-CALCULAR-AGUA                                          
011200         THRU 2500-CALCULAR-AGUA-FIN.                                     
011300                                                                          
011400      MOVE WS-USR-ID                TO WS-OBJ-USUARIO.                    
011500                                                                          
011600      EXIT PROGRAM.                                                       
011700* ---------------------------------------------------------------*        
011800*    REGLA DE NEGOCIO 1.1 - TASA METAB. BASAL (MIFFLIN-ST JEOR)           
011900*    HOMBRE : 10*PESO + 6.25*ALTURA - 5*EDAD + 5                          
012000*    MUJER  : 10*PESO + 6.25*ALTURA - 5*EDAD - 161                        
012100*    OTRO   : PROMEDIO DE AMBAS FORMULAS (= FORMULA HOMBRE - 83)          
012200* ---------------------------------------------------------------*        
012300  2100-CALCULAR-TMB.                                                      
012400                                                                          
012500      COMPUTE WS-TMB-MASC ROUNDED =                                       
012600              (10 * WS-USR-PESO-KG)                                       
012700            + (6.25 * WS-USR-ALTURA-CM)                                   
012800            - (5 * WS-USR-EDAD)                                           
012900            + 5.                                                          
013000                                                                          
013100      EVALUATE TRUE                                                       
013200          WHEN WS-USR-SEXO-MASC                                           
013300              COMPUTE WS-TMB-CALC ROUNDED = WS-TMB-MASC                   
013400          WHEN WS-USR-SEXO-FEM                                            
013500              COMPUTE WS-TMB-CALC ROUNDED = WS-TMB-MASC - 166             
013600          WHEN OTHER                                                      
013700              COMPUTE WS-TMB-CALC ROUNDED = WS-TMB-MASC - 83              
013800      END-EVALUATE.                                                       
013900                                                                          
014000      MOVE WS-TMB-CALC              TO WS-OBJ-TMB.                        
014100                                                                          
014200  2100-CALCULAR-TMB-FIN.                                                  
014300      EXIT.                                                               
014400* ---------------------------------------------------------------*        
014500*    REGLA DE NEGOCIO 1.2 - GASTO ENERGETICO TOTAL (GET)                  
014600*    GET = TMB REDONDEADA * MULTIPLICADOR DE ACTIVIDAD                    
014700*    NIVEL DESCONOCIDO TOMA EL MULTIPLICADOR SEDENTARIO (1.20)            
014800* ---------------------------------------------------------------*        
014900  2200-CALCULAR-GET.                                                      
015000                                                                          
015100      MOVE 1                         TO WS-SUBI.                          
015200      PERFORM 2210-BUSCAR-ACTIVIDAD                                       
015300         THRU 2210-BUSCAR-ACTIVIDAD-FIN                                   
015400        VARYING WS-SUBI FROM 1 BY 1                                       
015500          UNTIL WS-SUBI > 5                                               
015600             OR WS-ACT-COD (WS-SUBI) = WS-USR-NIVEL-ACTIV.                
015700                                                                          
015800      IF WS-SUBI > 5                                                      
015900          MOVE 1                     TO WS-SUBI                           
016000      END-IF.                                                             
016100                                                                          
016200      COMPUTE WS-GET-CALC ROUNDED =                                       
016300              WS-OBJ-TMB * WS-ACT-MULT (WS-SUBI).                         
016400                                                                          
016500      MOVE WS-GET-CALC               TO WS-OBJ-GET.                       
016600                                                                          
016700  2200-CALCULAR-GET-FIN.                                                  
016800      EXIT.                                                               
016900* ---------------------------------------------------------------*        
017000  2210-BUSCAR-ACTIVIDAD.                                                  
017100                                                                          
017200      CONTINUE.                                                           
017300                                                                          
017400  2210-BUSCAR-ACTIVIDAD-FIN.                                              
017500      EXIT.                                                               
017600* ---------------------------------------------------------------*        
017700*    REGLA DE NEGOCIO 1.3 - CALORIAS OBJETIVO                             
017800*    SI EL USUARIO TRAE UN VALOR PERSONALIZADO SE USA TAL CUAL,           
017900*    SI NO SE APLICA EL FACTOR DE AJUSTE SEGUN EL OBJETIVO.               
018000* ---------------------------------------------------------------*        
018100  2300-CALCULAR-CALORIAS.                                                 
018200                                                                          
018300      IF WS-USR-CAL-OBJETIVO > ZERO                                       
018400          MOVE WS-USR-CAL-OBJETIVO   TO WS-OBJ-CALORIAS                   
018500      ELSE                                                                
018600          MOVE 1                     TO WS-SUBI                           
018700          PERFORM 2310-BUSCAR-AJUSTE                                      
018800             THRU 2310-BUSCAR-AJUSTE-FIN                                  
018900            VARYING WS-SUBI FROM 1 BY 1                                   
019000              UNTIL WS-SUBI > 5                                           
019100                 OR WS-AJU-COD (WS-SUBI) = WS-USR-TIPO-OBJETIVO           
019200                                                                          
019300          IF WS-SUBI > 5                                                  
019400              MOVE 3                 TO WS-SUBI                           
019500          END-IF                                                          
019600                                                                          
019700          COMPUTE WS-CAL-CALC ROUNDED =                                   
019800                  WS-OBJ-GET * WS-AJU-FACTOR (WS-SUBI)                    
019900                                                                          
020000          MOVE WS-CAL-CALC           TO WS-OBJ-CALORIAS                   
020100      END-IF.                                                             
020200                                                                          
020300  2300-CALCULAR-CALORIAS-FIN.                                             
020400      EXIT.                                                               
020500* ---------------------------------------------------------------*        
020600  2310-BUSCAR-AJUSTE.                                                     
020700                                                                          
020800      CONTINUE.                                                           
020900                                                                          
021000  2310-BUSCAR-AJUSTE-FIN.                                                 
021100      EXIT.                                                               
021200* ---------------------------------------------------------------*        
021300*    REGLA DE NEGOCIO 1.4 - REPARTO DE MACRONUTRIENTES                    
021400*    PROT-G = CALORIAS OBJ * RATIO-PROT / 4                               
021500*    CARB-G = CALORIAS OBJ * RATIO-CARB / 4                               
021600*    GRASA-G = CALORIAS OBJ * RATIO-GRASA / 9                             
021700*    OBJETIVO DESCONOCIDO USA LOS RATIOS DE MANTENIMIENTO                 
021800* ---------------------------------------------------------------*        
021900  2400-CALCULAR-MACROS.                                                   
022000                                                                          
022100      MOVE 1                         TO WS-SUBI.                          
022200      PERFORM 2410-BUSCAR-RATIO                                           
022300         THRU 2410-BUSCAR-RATIO-FIN                                       
022400        VARYING WS-SUBI FROM 1 BY 1                                       
022500          UNTIL WS-SUBI > 5                                               
022600             OR WS-MAC-COD (WS-SUBI) = WS-USR-TIPO-OBJETIVO.              
022700                                                                          
022800      IF WS-SUBI > 5                                                      
022900          MOVE 3                     TO WS-SUBI                           
023000      END-IF.                                                             
023100                                                                          
023200      COMPUTE WS-PROT-CALC ROUNDED =                                      
023300          (WS-OBJ-CALORIAS * WS-MAC-PROT (WS-SUBI)) / 4.                  
023400      COMPUTE WS-CARB-CALC ROUNDED =                                      
023500          (WS-OBJ-CALORIAS * WS-MAC-CARB (WS-SUBI)) / 4.                  
023600      COMPUTE WS-GRASA-CALC ROUNDED =                                     
023700          (WS-OBJ-CALORIAS * WS-MAC-GRASA (WS-SUBI)) / 9.                 
023800                                                                          
023900      MOVE WS-PROT-CALC              TO WS-OBJ-PROTEINA.                  
024000      MOVE WS-CARB-CALC              TO WS-OBJ-CARBS.                     
024100      MOVE WS-GRASA-CALC             TO WS-OBJ-GRASA.                     
024200                                                                          
024300  2400-CALCULAR-MACROS-FIN.                                               
024400      EXIT.                                                               
024500* ---------------------------------------------------------------*        
024600  2410-BUSCAR-RATIO.                                                      
024700                                                                          
024800      CONTINUE.                                                           
024900                                                                          
025000  2410-BUSCAR-RATIO-FIN.                                                  
025100      EXIT.                                                               
025200* ---------------------------------------------------------------*        
025300*    REGLA DE NEGOCIO 1.5 - OBJETIVO DE AGUA (EN MILILITROS)              
025400*    BASE = PESO-KG * 30, +500 SI ACTIVO, +1000 SI MUY ACTIVO             
025500* ---------------------------------------------------------------*        
025600  2500-CALCULAR-AGUA.                                                     
025700                                                                          
025800      COMPUTE WS-AGUA-CALC ROUNDED = WS-USR-PESO-KG * 30.                 
025900                                                                          
026000      EVALUATE TRUE                                                       
026100          WHEN WS-USR-ACTIV-ACTIVO                                        
026200              ADD 500                TO WS-AGUA-CALC                      
026300          WHEN WS-USR-ACTIV-MUY-ACTIVO                                    
026400              ADD 1000               TO WS-AGUA-CALC                      
026500          WHEN OTHER                                                      
026600              CONTINUE                                                    
026700      END-EVALUATE.                                                       
026800                                                                          
026900      MOVE WS-AGUA-CALC              TO WS-OBJ-AGUA-ML.                   
027000                                                                          
027100  2500-CALCULAR-AGUA-FIN.                                                 
027200      EXIT.                                                               
027300* ---------------------------------------------------------------*        
