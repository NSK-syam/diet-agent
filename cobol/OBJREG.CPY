000100* ---------------------------------------------------------------*        
000200*   OBJREG.CPY  -  LAYOUT DE OBJETIVOS NUTRICIONALES (TARGETS)            
000300*   Salida de DIETTRGT, un registro por usuario procesado.                
000400* ---------------------------------------------------------------*        
000500*   030803 RGB  ALTA INICIAL DEL LAYOUT.                                  
000600* ---------------------------------------------------------------*        
000700  01  WS-OBJ-REGISTRO.                                                    
000800      05  WS-OBJ-USUARIO                PIC 9(06).                        
000900      05  WS-OBJ-TMB                    PIC 9(05).                        
001000      05  WS-OBJ-GET                    PIC 9(05).                        
001100      05  WS-OBJ-CALORIAS               PIC 9(05).                        
001200      05  WS-OBJ-PROTEINA               PIC 9(03).                        
001300      05  WS-OBJ-CARBS                  PIC 9(04).                        
001400      05  WS-OBJ-GRASA                  PIC 9(03).                        
001500      05  WS-OBJ-AGUA-ML                PIC 9(05).                        
001600      05  FILLER                        PIC X(01).                        
001700* ---------------------------------------------------------------*        
