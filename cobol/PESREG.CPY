000100* ---------------------------------------------------------------*        
000200*   PESREG.CPY  -  LAYOUT DEL DETALLE DE PESO (WEIGHTLOG)                 
000300*   Un registro por pesada informada por el usuario, ordenado por         
000400*   WS-PES-USUARIO y WS-PES-FECHA.                                        
000500* ---------------------------------------------------------------*        
000600*   270702 RGB  ALTA INICIAL DEL LAYOUT.                                  
000700*   090999 CPD  AJUSTE Y2K - FECHA PASA A 9(08) AAAAMMDD.                 
000800* ---------------------------------------------------------------*        
000900  01  WS-PES-REGISTRO.                                                    
001000      05  WS-PES-USUARIO                PIC 9(06).                        
001100      05  WS-PES-FECHA                  PIC 9(08).                        
001200      05  WS-PES-FECHA-R REDEFINES WS-PES-FECHA.                          
001300          10  WS-PES-FECHA-AAAA         PIC 9(04).                        
001400          10  WS-PES-FECHA-MM           PIC 9(02).                        
001500          10  WS-PES-FECHA-DD           PIC 9(02).                        
001600      05  WS-PES-PESO-KG                PIC 9(03)V9.                      
001700      05  FILLER                        PIC X(03).                        
001800* ---------------------------------------------------------------*        
