000100* ---------------------------------------------------------------*        
000200*   PLNREG.CPY  -  LAYOUT DEL PLAN DE COMIDAS DIARIO (MEALPLAN)           
000300*   Salida de DIETPLAN, un registro por usuario y dia planificado.        
000400* ---------------------------------------------------------------*        
000500*   030803 RGB  ALTA INICIAL DEL LAYOUT.                                  
000600*   090999 CPD  AJUSTE Y2K - FECHA PASA A 9(08) AAAAMMDD.                 
000700*   151105 REQ-0655 NBG  SE AGREGA SLOT DE COLACION AL PLAN.              
000800* ---------------------------------------------------------------*        
000900  01  WS-PLN-REGISTRO.                                                    
001000      05  WS-PLN-USUARIO                PIC 9(06).                        
001100      05  WS-PLN-FECHA                  PIC 9(08).                        
001200      05  WS-PLN-FECHA-R REDEFINES WS-PLN-FECHA.                          
001300          10  WS-PLN-FECHA-AAAA         PIC 9(04).                        
001400          10  WS-PLN-FECHA-MM           PIC 9(02).                        
001500          10  WS-PLN-FECHA-DD           PIC 9(02).                        
001600      05  WS-PLN-DESAYUNO-NOM           PIC X(30).                        
001700      05  WS-PLN-DESAYUNO-CAL           PIC 9(04).                        
001800      05  WS-PLN-ALMUERZO-NOM           PIC X(30).                        
001900      05  WS-PLN-ALMUERZO-CAL           PIC 9(04).                        
002000      05  WS-PLN-CENA-NOM               PIC X(30).                        
002100      05  WS-PLN-CENA-CAL               PIC 9(04).                        
002200      05  WS-PLN-COLACION-NOM           PIC X(30).                        
002300      05  WS-PLN-COLACION-CAL           PIC 9(04).                        
002400      05  WS-PLN-TOTAL-CALORIAS         PIC 9(05).                        
002500      05  WS-PLN-TOTAL-PROTEINA         PIC 9(04).                        
002600      05  WS-PLN-TOTAL-CARBS            PIC 9(04).                        
002700      05  WS-PLN-TOTAL-GRASA            PIC 9(04).                        
002800      05  FILLER                        PIC X(02).                        
002900* ---------------------------------------------------------------*        
