000100* ---------------------------------------------------------------*        
000200*   PRGREG.CPY  -  LAYOUT DE PROGRESO DIARIO (PROGRESS)                   
000300*   Salida de DIETPROG, un registro por usuario por dia procesado.        
000400* ---------------------------------------------------------------*        
000500*   030803 RGB  ALTA INICIAL DEL LAYOUT.                                  
000600*   090999 CPD  AJUSTE Y2K - FECHA PASA A 9(08) AAAAMMDD.                 
000700* ---------------------------------------------------------------*        
000800  01  WS-PRG-REGISTRO.                                                    
000900      05  WS-PRG-USUARIO                PIC 9(06).                        
001000      05  WS-PRG-FECHA                  PIC 9(08).                        
001100      05  WS-PRG-FECHA-R REDEFINES WS-PRG-FECHA.                          
001200          10  WS-PRG-FECHA-AAAA         PIC 9(04).                        
001300          10  WS-PRG-FECHA-MM           PIC 9(02).                        
001400          10  WS-PRG-FECHA-DD           PIC 9(02).                        
001500      05  WS-PRG-CAL-CONSUMIDA          PIC 9(05).                        
001600      05  WS-PRG-CAL-OBJETIVO           PIC 9(05).                        
001700      05  WS-PRG-PROT-CONSUMIDA         PIC 9(04).                        
001800      05  WS-PRG-PROT-OBJETIVO          PIC 9(03).                        
001900      05  WS-PRG-CARB-CONSUMIDA         PIC 9(04).                        
002000      05  WS-PRG-CARB-OBJETIVO          PIC 9(04).                        
002100      05  WS-PRG-GRASA-CONSUMIDA        PIC 9(04).                        
002200      05  WS-PRG-GRASA-OBJETIVO         PIC 9(03).                        
002300      05  WS-PRG-AGUA-ML                PIC 9(05).                        
002400      05  WS-PRG-COMIDAS-REG            PIC 9(02).                        
002500      05  WS-PRG-EN-META                PIC X(01).                        
002600          88  WS-PRG-EN-META-SI         VALUE 'Y'.                        
002700          88  WS-PRG-EN-META-NO         VALUE 'N'.                        
002800      05  FILLER                        PIC X(02).                        
002900* ---------------------------------------------------------------*        
