000100* ---------------------------------------------------------------*        
000200*   RACREG.CPY  -  LAYOUT DE RACHAS (STREAKS)                             
000300*   Estado persistente, un registro por usuario y tipo de racha.          
000400*   Clave: WS-RAC-USUARIO + WS-RAC-TIPO.                                  
000500* ---------------------------------------------------------------*        
000600*   030803 RGB  ALTA INICIAL DEL LAYOUT.                                  
000700*   090999 CPD  AJUSTE Y2K - FECHA PASA A 9(08) AAAAMMDD.                 
000800*   200410 REQ-0601 NBG  SE AGREGA TIPO 'P' RACHA DE PLAN.                
000900* ---------------------------------------------------------------*        
001000  01  WS-RAC-REGISTRO.                                                    
001100      05  WS-RAC-USUARIO                PIC 9(06).                        
001200      05  WS-RAC-TIPO                   PIC X(01).                        
001300          88  WS-RAC-TIPO-LOGUEO        VALUE 'L'.                        
001400          88  WS-RAC-TIPO-AGUA          VALUE 'W'.                        
001500          88  WS-RAC-TIPO-PLAN          VALUE 'P'.                        
001600      05  WS-RAC-ACTUAL                 PIC 9(04).                        
001700      05  WS-RAC-MAXIMA                 PIC 9(04).                        
001800      05  WS-RAC-ULT-FECHA              PIC 9(08).                        
001900      05  WS-RAC-ULT-FECHA-R REDEFINES WS-RAC-ULT-FECHA.                  
002000          10  WS-RAC-ULT-FECHA-AAAA     PIC 9(04).                        
002100          10  WS-RAC-ULT-FECHA-MM       PIC 9(02).                        
002200          10  WS-RAC-ULT-FECHA-DD       PIC 9(02).                        
002300      05  FILLER                        PIC X(04).                        
002400* ---------------------------------------------------------------*        
