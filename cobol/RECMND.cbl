000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  RECMND                                                
000300*    AUTOR       :  N. GOMEZ                                              
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  03/02/1993                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    030293 NBG  ALTA INICIAL. LEYENDAS DE ALERTA DE CONSUMO DE           
001200*                BALANCEADOR PARA EL INFORME SEMANAL DE LOTE.             
001300*    220999 CPD  REVISION Y2K - SIN IMPACTO, LA RUTINA NO MANEJA          
001400*                FECHAS.                                                  
001500*    180704 REQ-0512 RGB  SE REESCRIBE PARA EL SISTEMA DE                 
001600*                SEGUIMIENTO DE DIETA: RECOMENDACIONES SEMANALES          
001700*                SEGUN OBJETIVO, PROTEINA, CONSISTENCIA Y AGUA.           
001800*    090207 REQ-0699 NBG  SE AGREGAN LAS LEYENDAS DE REFUERZO             
001900*                POSITIVO AL FRENTE DE LA LISTA.                          
002000* ---------------------------------------------------------------*        
002100  IDENTIFICATION DIVISION.                                                
002200  PROGRAM-ID. RECMND.                                                     
002300  AUTHOR. N. GOMEZ.                                                       
002400  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002500  DATE-WRITTEN. 03/02/1993.                                               
002600  DATE-COMPILED.                                                          
002700  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
002800* ---------------------------------------------------------------*        
002900  ENVIRONMENT DIVISION.                                                   
003000  CONFIGURATION SECTION.                                                  
003100  SPECIAL-NAMES.                                                          
003200      C01 IS TOP-OF-FORM.                                                 
003300* ---------------------------------------------------------------*        
003400  DATA DIVISION.                                                          
003500  WORKING-STORAGE SECTION.                                                
003600*    LISTA DE TRABAJO - HASTA 5 LEYENDAS DE REGLA MAS 1 LUGAR             
003700*    RESERVADO PARA LA LEYENDA DE REFUERZO QUE SE ANTEPONE.               
003800  01  WS-LISTA-TEMP.                                                      
003900      05  WS-RECOM-TEMP OCCURS 6 TIMES PIC X(30).                         
004000  01  WS-LISTA-TEMP-ALT REDEFINES WS-LISTA-TEMP PIC X(180).               
004100  01  WS-CONTADORES.                                                      
004200      05  WS-CANT-TEMP               PIC S9(04) COMP.                     
004300      05  WS-SUBI                    PIC S9(04) COMP.                     
004400      05  WS-UMBRAL-PROT             PIC S9(05) COMP.                     
004500      05  WS-CALDIFF-PCT             PIC S9(05) COMP.                     
004600      05  FILLER                     PIC X(04).                           
004700  01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES PIC X(16).                
004800  01  WS-AREA-TEXTO-NUEVO.                                                
004900      05  WS-TEXTO-NUEVO             PIC X(30).                           
005000  01  WS-AREA-TEXTO-NUEVO-ALT REDEFINES WS-AREA-TEXTO-NUEVO               
005100                                   PIC X(30).                             
005200* ---------------------------------------------------------------*        
005300  LINKAGE SECTION.                                                        
005400  01  LK-RECMND.                                                          
005500      05  LK-RM-OBJETIVO             PIC X(01).                           
005600      05  LK-RM-CAL-PROM             PIC 9(05).                           
005700      05  LK-RM-CAL-TARGET           PIC 9(05).                           
005800      05  LK-RM-PROT-PROM            PIC 9(04).                           
005900      05  LK-RM-PROT-TARGET          PIC 9(03).                           
006000      05  LK-RM-CAMBIO-PESO-HAY      PIC X(01).                           
006100          88  LK-RM-CAMBIO-PESO-SI   VALUE 'Y'.                           
006200          88  LK-RM-CAMBIO-PESO-NO   VALUE 'N'.                           
006300      05  LK-RM-CAMBIO-PESO          PIC S9(03)V9.                        
006400      05  LK-RM-DIAS-CON-COMIDA      PIC 9(01).                           
006500      05  LK-RM-AGUA-PROM            PIC 9(05).                           
006600      05  LK-RM-DIAS-EN-META         PIC 9(01).                           
006700      05  LK-RM-CANT-RECOM           PIC 9(01).                           
006800      05  LK-RM-RECOMENDACION OCCURS 5 TIMES PIC X(30).                   
006900* ---------------------------------------------------------------*        
007000  PROCEDURE DIVISION USING LK-RECMND.                                     
007100* ---------------------------------------------------------------*        
007200      PERFORM 1000-INICIAR-RUTINA                                         
007300         THRU 1000-INICIAR-RUTINA-FIN.                                    
007400                                                                          
007500      EVALUATE LK-RM-OBJETIVO                                             
007600          WHEN 'W'                                                        
007700              PERFORM 2100-REGLA-BAJAR-PESO                               
007800                 THRU 2100-REGLA-BAJAR-PESO-FIN                           
007900          WHEN 'G'                                                        
008000              PERFORM 2200-REGLA-GANAR-MUSCULO                            
008100                 THRU 2200-REGLA-GANAR-MUSCULO-FIN                        
008200      END-EVALUATE.                                                       
008300                                                                          
008400      PERFORM 2300-REGLA-PROTEINA-BAJA                                    
008500         THRU 2300-REGLA-PROTEINA-BAJA-FIN.                               
008600                                                                          
008700      PERFORM 2400-REGLA-CONSISTENCIA                                     
008800         THRU 2400-REGLA-CONSISTENCIA-FIN.                                
008900                                                                          
009000      PERFORM 2500-REGLA-AGUA                                             
009100         THRU 2500-REGLA-AGUA-FIN.                                        
009200                                                                          
009300      PERFORM 2600-REGLA-REFUERZO                                         
009400         THRU 2600-REGLA-REFUERZO-FIN.                                    
009500                                                                          
009600      PERFORM 2700-VOLCAR-A-SALIDA                                        
009700         THRU 2700-VOLCAR-A-SALIDA-FIN.                                   
009800                                                                          
009900      EXIT PROGRAM.                                                       
010000* ---------------------------------------------------------------*        
010100  1000-INICIAR-RUTINA.                                                    
010200                                                                          
010300      MOVE ZERO                       TO WS-CANT-TEMP.                    
010400      MOVE SPACES                     TO WS-LISTA-TEMP-ALT.               
010500      MOVE ZERO                       TO WS-CALDIFF-PCT.                  
010600                                                                          
010700      IF LK-RM-CAL-TARGET > ZERO                                          
010800          COMPUTE WS-CALDIFF-PCT =                                        
010900                  ((LK-RM-CAL-PROM - LK-RM-CAL-TARGET) * 100)             
011000                  / LK-RM-CAL-TARGET                                      
011100      END-IF.                                                             
011200                                                                          
011300  1000-INICIAR-RUTINA-FIN.                                                
011400      EXIT.                                                               
011500* ---------------------------------------------------------------*        
011600*    REGLA DE NEGOCIO 4.2.1 - OBJETIVO BAJAR DE PESO                      
011700* ---------------------------------------------------------------*        
011800  2100-REGLA-BAJAR-PESO.                                                  
011900                                                                          
012000      EVALUATE TRUE                                                       
012100          WHEN WS-CALDIFF-PCT > 10                                        
012200              MOVE 'OVER CALORIE TARGET'  TO WS-TEXTO-NUEVO               
012300              PERFORM 9100-AGREGAR-RECOMENDACION                          
012400                 THRU 9100-AGREGAR-RECOMENDACION-FIN                      
012500          WHEN WS-CALDIFF-PCT < -20                                       
012600              MOVE 'EATING TOO LITTLE'    TO WS-TEXTO-NUEVO               
012700              PERFORM 9100-AGREGAR-RECOMENDACION                          
012800                 THRU 9100-AGREGAR-RECOMENDACION-FIN                      
012900          WHEN LK-RM-CAMBIO-PESO-SI                                       
013000           AND LK-RM-CAMBIO-PESO < -0.5                                   
013100              MOVE 'GOOD LOSS RATE'       TO WS-TEXTO-NUEVO               
013200              PERFORM 9100-AGREGAR-RECOMENDACION                          
013300                 THRU 9100-AGREGAR-RECOMENDACION-FIN                      
013400      END-EVALUATE.                                                       
013500                                                                          
013600  2100-REGLA-BAJAR-PESO-FIN.                                              
013700      EXIT.                                                               
013800* ---------------------------------------------------------------*        
013900*    REGLA DE NEGOCIO 4.2.2 - OBJETIVO GANAR MUSCULO                      
014000* ---------------------------------------------------------------*        
014100  2200-REGLA-GANAR-MUSCULO.                                               
014200                                                                          
014300      IF WS-CALDIFF-PCT < -5                                              
014400          MOVE 'EAT MORE TO BUILD MUSCLE' TO WS-TEXTO-NUEVO               
014500          PERFORM 9100-AGREGAR-RECOMENDACION                              
014600             THRU 9100-AGREGAR-RECOMENDACION-FIN                          
014700      END-IF.                                                             
014800                                                                          
014900      COMPUTE WS-UMBRAL-PROT = (LK-RM-PROT-TARGET * 90) / 100.            
015000      IF LK-RM-PROT-PROM < WS-UMBRAL-PROT                                 
015100          MOVE 'INCREASE PROTEIN'         TO WS-TEXTO-NUEVO               
015200          PERFORM 9100-AGREGAR-RECOMENDACION                              
015300             THRU 9100-AGREGAR-RECOMENDACION-FIN                          
015400      END-IF.                                                             
015500                                                                          
015600  2200-REGLA-GANAR-MUSCULO-FIN.                                           
015700      EXIT.                                                               
015800* ---------------------------------------------------------------*        
015900*    REGLA DE NEGOCIO 4.2.3 - PROTEINA BAJA, CUALQUIER OBJETIVO           
016000* ---------------------------------------------------------------*        
016100  2300-REGLA-PROTEINA-BAJA.                                               
016200                                                                          
016300      COMPUTE WS-UMBRAL-PROT = (LK-RM-PROT-TARGET * 80) / 100.            
016400      IF LK-RM-PROT-PROM < WS-UMBRAL-PROT                                 
016500          MOVE 'PROTEIN LOW'              TO WS-TEXTO-NUEVO               
016600          PERFORM 9100-AGREGAR-RECOMENDACION                              
016700             THRU 9100-AGREGAR-RECOMENDACION-FIN                          
016800      END-IF.                                                             
016900                                                                          
017000  2300-REGLA-PROTEINA-BAJA-FIN.                                           
017100      EXIT.                                                               
017200* ---------------------------------------------------------------*        
017300*    REGLA DE NEGOCIO 4.2.4 - CONSISTENCIA DE REGISTRACION                
017400* ---------------------------------------------------------------*        
017500  2400-REGLA-CONSISTENCIA.                                                
017600                                                                          
017700      IF LK-RM-DIAS-CON-COMIDA < 5                                        
017800          MOVE 'LOG MORE CONSISTENTLY'    TO WS-TEXTO-NUEVO               
017900          PERFORM 9100-AGREGAR-RECOMENDACION                              
018000             THRU 9100-AGREGAR-RECOMENDACION-FIN                          
018100      END-IF.                                                             
018200                                                                          
018300  2400-REGLA-CONSISTENCIA-FIN.                                            
018400      EXIT.                                                               
018500* ---------------------------------------------------------------*        
018600*    REGLA DE NEGOCIO 4.2.5 - PROMEDIO DE AGUA SEMANAL BAJO               
018700* ---------------------------------------------------------------*        
018800  2500-REGLA-AGUA.                                                        
018900                                                                          
019000      IF LK-RM-AGUA-PROM < 1500                                           
019100          MOVE 'DRINK MORE WATER'         TO WS-TEXTO-NUEVO               
019200          PERFORM 9100-AGREGAR-RECOMENDACION                              
019300             THRU 9100-AGREGAR-RECOMENDACION-FIN                          
019400      END-IF.                                                             
019500                                                                          
019600  2500-REGLA-AGUA-FIN.                                                    
019700      EXIT.                                                               
019800* ---------------------------------------------------------------*        
019900*    REGLA DE NEGOCIO 4.2.6 - REFUERZO POSITIVO, SE ANTEPONE AL           
020000*    FRENTE DE LA LISTA UNA VEZ ARMADAS LAS DEMAS LEYENDAS.               
020100* ---------------------------------------------------------------*        
020200  2600-REGLA-REFUERZO.                                                    
020300                                                                          
020400      MOVE SPACES                     TO WS-TEXTO-NUEVO.                  
020500                                                                          
020600      IF LK-RM-DIAS-EN-META NOT < 5                                       
020700          MOVE 'EXCELLENT CONSISTENCY' TO WS-TEXTO-NUEVO                  
020800      ELSE                                                                
020900          IF LK-RM-DIAS-EN-META NOT < 3                                   
021000              MOVE 'GOOD PROGRESS'     TO WS-TEXTO-NUEVO                  
021100          END-IF                                                          
021200      END-IF.                                                             
021300                                                                          
021400      IF WS-TEXTO-NUEVO NOT = SPACES                                      
021500          PERFORM 9200-ANTEPONER-RECOMENDACION                            
021600             THRU 9200-ANTEPONER-RECOMENDACION-FIN                        
021700      END-IF.                                                             
021800                                                                          
021900  2600-REGLA-REFUERZO-FIN.                                                
022000      EXIT.                                                               
022100* ---------------------------------------------------------------*        
022200*    COPIA LA LISTA DE TRABAJO A LA SALIDA, TOPEADA A 5 LEYENDAS.         
022300* ---------------------------------------------------------------*        
022400  2700-VOLCAR-A-SALIDA.                                                   
022500                                                                          
022600      MOVE ZERO                       TO LK-RM-CANT-RECOM.                
022700      MOVE SPACES                     TO LK-RM-RECOMENDACION (1)          
022800                                         LK-RM-RECOMENDACION (2)          
022900                                         LK-RM-RECOMENDACION (3)          
023000                                         LK-RM-RECOMENDACION (4)          
023100                                         LK-RM-RECOMENDACION (5).         
023200                                                                          
023300      PERFORM 2710-COPIAR-RENGLON                                         
023400         THRU 2710-COPIAR-RENGLON-FIN                                     
023500        VARYING WS-SUBI FROM 1 BY 1                                       
023600          UNTIL WS-SUBI > WS-CANT-TEMP                                    
023700             OR WS-SUBI > 5.                                              
023800                                                                          
023900  2700-VOLCAR-A-SALIDA-FIN.                                               
024000      EXIT.                                                               
024100* ---------------------------------------------------------------*        
024200  2710-COPIAR-RENGLON.                                                    
024300                                                                          
024400      MOVE WS-RECOM-TEMP (WS-SUBI)                                        
024500                      TO LK-RM-RECOMENDACION (WS-SUBI).                   
024600      ADD 1                           TO LK-RM-CANT-RECOM.                
024700                                                                          
024800  2710-COPIAR-RENGLON-FIN.                                                
024900      EXIT.                                                               
025000* ---------------------------------------------------------------*        
025100*    AGREGA UNA LEYENDA AL FINAL DE LA LISTA DE TRABAJO                   
025200* ---------------------------------------------------------------*        
025300  9100-AGREGAR-RECOMENDACION.                                             
025400                                                                          
025500      IF WS-CANT-TEMP < 6                                                 
025600          ADD 1                        TO WS-CANT-TEMP                    
025700          MOVE WS-TEXTO-NUEVO                                             
025800                      TO WS-RECOM-TEMP (WS-CANT-TEMP)                     
025900      END-IF.                                                             
026000                                                                          
026100  9100-AGREGAR-RECOMENDACION-FIN.                                         
026200      EXIT.                                                               
026300* ---------------------------------------------------------------*        
026400*    ANTEPONE UNA LEYENDA AL FRENTE DE LA LISTA, CORRIENDO EL             
026500*    RESTO UN LUGAR HACIA ATRAS.                                          
026600* ---------------------------------------------------------------*        
026700  9200-ANTEPONER-RECOMENDACION.                                           
026800                                                                          
026900      IF WS-CANT-TEMP < 6                                                 
027000          ADD 1                        TO WS-CANT-TEMP                    
027100      END-IF.                                                             
027200                                                                          
027300      PERFORM 9210-CORRER-RENGLON                                         
027400         THRU 9210-CORRER-RENGLON-FIN                                     
027500        VARYING WS-SUBI FROM WS-CANT-TEMP BY -1                           
027600          UNTIL WS-SUBI < 2.                                              
027700                                                                          
027800      MOVE WS-TEXTO-NUEVO              TO WS-RECOM-TEMP (1).              
027900                                                                          
028000  9200-ANTEPONER-RECOMENDACION-FIN.                                       
028100      EXIT.                                                               
028200* ---------------------------------------------------------------*        
028300  9210-CORRER-RENGLON.                                                    
028400                                                                          
028500      MOVE WS-RECOM-TEMP (WS-SUBI - 1) TO WS-RECOM-TEMP (WS-SUBI).        
028600                                                                          
028700  9210-CORRER-RENGLON-FIN.                                                
028800      EXIT.                                                               
028900* ---------------------------------------------------------------*        
