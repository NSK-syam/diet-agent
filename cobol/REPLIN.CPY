000100* ---------------------------------------------------------------*        
000200*   REPLIN.CPY  -  LINEAS DE IMPRESION DEL REPORTE SEMANAL                
000300*   Salida de DIETWEEK, impresora de 132 columnas.  Base: ex-             
000400*   RESUMEN.CPY, adaptado de resumen de tarjeta a reporte diario.         
000500* ---------------------------------------------------------------*        
000600*   270702 RGB  ALTA INICIAL A PARTIR DEL LAYOUT DE RESUMEN.              
000700*   090999 CPD  AJUSTE Y2K - PERIODO PASA A 9(08) AAAAMMDD.               
000800*   151105 REQ-0655 NBG  SE AGREGAN LINEAS DE RECOMENDACIONES.            
000900* ---------------------------------------------------------------*        
001000  01  WS-REP-TITULO.                                                      
001100      05  FILLER              PIC X(24)                                   
001200                               VALUE 'DIET AGENT WEEKLY REPORT'.          
001300      05  FILLER              PIC X(11) VALUE SPACES.                     
001400      05  FILLER              PIC X(07) VALUE 'PERIOD '.                  
001500      05  WS-REP-PER-DESDE    PIC 9(08).                                  
001600      05  FILLER              PIC X(03) VALUE ' - '.                      
001700      05  WS-REP-PER-HASTA    PIC 9(08).                                  
001800      05  FILLER              PIC X(71) VALUE SPACES.                     
001900* ---------------------------------------------------------------*        
002000  01  WS-REP-USUARIO-LIN.                                                 
002100      05  FILLER              PIC X(05) VALUE 'USER '.                    
002200      05  WS-REP-USUARIO      PIC 9(06).                                  
002300      05  FILLER              PIC X(02) VALUE SPACES.                     
002400      05  WS-REP-NOMBRE       PIC X(20).                                  
002500      05  FILLER              PIC X(99) VALUE SPACES.                     
002600* ---------------------------------------------------------------*        
002700  01  WS-REP-CAL-PROT.                                                    
002800      05  FILLER              PIC X(15) VALUE '  AVG CALORIES '.          
002900      05  WS-REP-AVG-CAL      PIC ZZZZ9.                                  
003000      05  FILLER              PIC X(05) VALUE SPACES.                     
003100      05  FILLER              PIC X(12) VALUE 'AVG PROTEIN '.             
003200      05  WS-REP-AVG-PROT     PIC ZZ9.                                    
003300      05  FILLER              PIC X(01) VALUE SPACE.                      
003400      05  FILLER              PIC X(01) VALUE 'G'.                        
003500      05  FILLER              PIC X(90) VALUE SPACES.                     
003600* ---------------------------------------------------------------*        
003700  01  WS-REP-CARB-GRASA.                                                  
003800      05  FILLER              PIC X(15) VALUE '  AVG CARBS    '.          
003900      05  WS-REP-AVG-CARB     PIC ZZZ9.                                   
004000      05  FILLER              PIC X(01) VALUE SPACE.                      
004100      05  FILLER              PIC X(01) VALUE 'G'.                        
004200      05  FILLER              PIC X(04) VALUE SPACES.                     
004300      05  FILLER              PIC X(12) VALUE 'AVG FAT     '.             
004400      05  WS-REP-AVG-GRASA    PIC ZZ9.                                    
004500      05  FILLER              PIC X(01) VALUE SPACE.                      
004600      05  FILLER              PIC X(01) VALUE 'G'.                        
004700      05  FILLER              PIC X(90) VALUE SPACES.                     
004800* ---------------------------------------------------------------*        
004900  01  WS-REP-PESO-LIN.                                                    
005000      05  FILLER              PIC X(16) VALUE '  WEIGHT CHANGE '.         
005100      05  WS-REP-VAR-PESO     PIC ---9.9.                                 
005200      05  FILLER              PIC X(01) VALUE SPACE.                      
005300      05  FILLER              PIC X(02) VALUE 'KG'.                       
005400      05  FILLER              PIC X(107) VALUE SPACES.                    
005500* ---------------------------------------------------------------*        
005600  01  WS-REP-RACHA-LIN.                                                   
005700      05  FILLER              PIC X(17) VALUE '  DAYS ON TRACK '.         
005800      05  WS-REP-DIAS-META    PIC 9.                                      
005900      05  FILLER              PIC X(04) VALUE ' / 7'.                     
006000      05  FILLER              PIC X(04) VALUE SPACES.                     
006100      05  FILLER              PIC X(16) VALUE 'LOGGING STREAK  '.         
006200      05  WS-REP-RACHA        PIC ZZZ9.                                   
006300      05  FILLER              PIC X(01) VALUE SPACE.                      
006400      05  FILLER              PIC X(04) VALUE 'DAYS'.                     
006500      05  FILLER              PIC X(81) VALUE SPACES.                     
006600* ---------------------------------------------------------------*        
006700  01  WS-REP-ENCAB-RECOM.                                                 
006800      05  FILLER              PIC X(15) VALUE '  RECOMMENDATIO'.          
006900      05  FILLER              PIC X(03) VALUE 'NS:'.                      
007000      05  FILLER              PIC X(114) VALUE SPACES.                    
007100* ---------------------------------------------------------------*        
007200  01  WS-REP-RECOM-LIN.                                                   
007300      05  FILLER              PIC X(04) VALUE SPACES.                     
007400      05  FILLER              PIC X(02) VALUE '- '.                       
007500      05  WS-REP-RECOM-TXTO   PIC X(40).                                  
007600      05  FILLER              PIC X(86) VALUE SPACES.                     
007700* ---------------------------------------------------------------*        
007800  01  WS-REP-SEPARADOR        PIC X(132) VALUE ALL '-'.                   
007900* ---------------------------------------------------------------*        
