000100* ---------------------------------------------------------------*        
000200*    PROGRAMA    :  STRKUPD                                               
000300*    AUTOR       :  R. GARCIA                                             
000400*    INSTALACION :  DEPTO. SISTEMAS - AGRO SUR S.A.                       
000500*    FEC-ESCRITO :  12/06/1990                                            
000600*    FEC-COMPILA :                                                        
000700*    SEGURIDAD   :  USO INTERNO - SOLO PERSONAL DE SISTEMAS               
000800* ---------------------------------------------------------------*        
000900*    HISTORIAL DE MODIFICACIONES                                          
001000* ---------------------------------------------------------------*        
001100*    120690 RGB  ALTA INICIAL. ACTUALIZACION DE RACHA DE ACTIVIDAD        
001200*                A PARTIR DEL MAESTRO DE TARJETAS DE VISITA.              
001300*    030294 NBG  SE REESCRIBE PARA EL SISTEMA DE SEGUIMIENTO DE           
001400*                DIETA: RACHA DE LOGUEO, DE AGUA Y DE PLAN.               
001500*    220999 CPD  AJUSTE Y2K - FECHAS PASAN A 9(08) AAAAMMDD Y SE          
001600*                DELEGA LA DIFERENCIA DE DIAS A DATCALC.                  
001700*    140603 REQ-0447 RGB  SE AGREGA TIPO 'P' RACHA DE SEGUIMIENTO         
001800*                DE PLAN DE COMIDAS.                                      
001900*    040507 REQ-0713 CPD  SE AGREGAN VISTAS ALTERNATIVAS DE LOS           
002000*                CONTADORES Y DEL AREA DE LLAMADA A DATCALC PARA          
002100*                PODER VOLCARLAS COMPLETAS EN LOS DUMPS DE ABEND.         
002200* ---------------------------------------------------------------*        
002300  IDENTIFICATION DIVISION.                                                
002400  PROGRAM-ID. STRKUPD.                                                    
002500  AUTHOR. R. GARCIA.                                                      
002600  INSTALLATION. DEPTO. SISTEMAS - AGRO SUR S.A.                           
002700  DATE-WRITTEN. 12/06/1990.                                               
002800  DATE-COMPILED.                                                          
002900  SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.                      
003000* ---------------------------------------------------------------*        
003100  ENVIRONMENT DIVISION.                                                   
003200  CONFIGURATION SECTION.                                                  
003300  SPECIAL-NAMES.                                                          
003400      C01 IS TOP-OF-FORM.                                                 
003500* ---------------------------------------------------------------*        
003600  DATA DIVISION.                                                          
003700  WORKING-STORAGE SECTION.                                                
003800  01  WS-BANDERAS.                                                        
003900      05  WS-RAC-EXISTE             PIC X(01) VALUE 'N'.                  
004000          88  WS-RAC-EXISTE-SI      VALUE 'Y'.                            
004100          88  WS-RAC-EXISTE-NO      VALUE 'N'.                            
004200      05  FILLER                    PIC X(03).                            
004300  01  WS-CONTADORES.                                                      
004400      05  WS-BRECHA-DIAS            PIC S9(06) COMP.                      
004500      05  WS-RAC-ACTUAL-AUX         PIC S9(04) COMP.                      
004600      05  WS-RAC-MAXIMA-AUX         PIC S9(04) COMP.                      
004700      05  FILLER                    PIC X(04).                            
004800  01  WS-BANDERAS-ALT REDEFINES WS-BANDERAS PIC X(04).                    
004900  01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES PIC X(12).                
005000*    AREA DE LLAMADA A DATCALC (VER DATCALC.CBL)                          
005100  01  WS-DATCALC-AREA.                                                    
005200      05  WS-DATCALC-FECHA-1        PIC 9(08).                            
005300      05  WS-DATCALC-FECHA-2        PIC 9(08).                            
005400      05  WS-DATCALC-DIF-DIAS       PIC S9(06) COMP.                      
005500  01  WS-DATCALC-AREA-ALT REDEFINES WS-DATCALC-AREA PIC X(20).            
005600* ---------------------------------------------------------------*        
005700  LINKAGE SECTION.                                                        
005800  COPY RACREG.                                                            
005900  01  LK-STRKUPD.                                                         
006000      05  LK-STRK-EXISTE            PIC X(01).                            
006100          88  LK-STRK-EXISTE-SI     VALUE 'Y'.                            
006200          88  LK-STRK-EXISTE-NO     VALUE 'N'.                            
006300      05  LK-STRK-FECHA-EVENTO      PIC 9(08).                            
006400* ---------------------------------------------------------------*        
006500  PROCEDURE DIVISION USING WS-RAC-REGISTRO, LK-STRKUPD.                   
006600* ---------------------------------------------------------------*        
006700      PERFORM 1000-INICIAR-RUTINA                                         
006800         THRU 1000-INICIAR-RUTINA-FIN.                                    
006900                                                                          
007000      PERFORM 2100-EVALUAR-BRECHA                                         
007100         THRU 2100-EVALUAR-BRECHA-FIN.                                    
007200                                                                          
007300      EXIT PROGRAM.                                                       
007400* ---------------------------------------------------------------*        
007500  1000-INICIAR-RUTINA.                                                    
007600                                                                          
007700      IF LK-STRK-EXISTE-SI                                                
007800          SET WS-RAC-EXISTE-SI TO TRUE                                    
007900      ELSE                                                                
008000          SET WS-RAC-EXISTE-NO TO TRUE                                    
008100      END-IF.                                                             
008200                                                                          
008300  1000-INICIAR-RUTINA-FIN.                                                
008400      EXIT.                                                               
008500* ---------------------------------------------------------------*        
008600*    REGLA DE NEGOCIO 5.1 - ACTUALIZACION DE RACHA                        
008700*    SIN REGISTRO PREVIO       -> ACTUAL = MAXIMA = 1                     
008800*    MISMO DIA QUE LA ULTIMA   -> SIN CAMBIOS                             
008900*    DIA SIGUIENTE AL ULTIMO   -> ACTUAL + 1, MAXIMA = MAYOR              
009000*    CUALQUIER OTRA BRECHA     -> ACTUAL = 1, MAXIMA SIN CAMBIOS          
009100* ---------------------------------------------------------------*        
009200  2100-EVALUAR-BRECHA.                                                    
009300                                                                          
009400      IF WS-RAC-EXISTE-NO                                                 
009500          MOVE 1                    TO WS-RAC-ACTUAL                      
009600          MOVE 1                    TO WS-RAC-MAXIMA                      
009700          MOVE LK-STRK-FECHA-EVENTO TO WS-RAC-ULT-FECHA                   
009800      ELSE                                                                
009900          MOVE WS-RAC-ULT-FECHA     TO WS-DATCALC-FECHA-1                 
010000          MOVE LK-STRK-FECHA-EVENTO TO WS-DATCALC-FECHA-2                 
010100          CALL 'DATCALC' USING WS-DATCALC-AREA                            
010200          MOVE WS-DATCALC-DIF-DIAS  TO WS-BRECHA-DIAS                     
010300                                                                          
010400          EVALUATE WS-BRECHA-DIAS                                         
010500              WHEN 0                                                      
010600                  CONTINUE                                                
010700              WHEN 1                                                      
010800                  ADD 1 TO WS-RAC-ACTUAL                                  
010900                  IF WS-RAC-ACTUAL > WS-RAC-MAXIMA                        
011000                      MOVE WS-RAC-ACTUAL TO WS-RAC-MAXIMA                 
011100                  END-IF                                                  
011200                  MOVE LK-STRK-FECHA-EVENTO TO WS-RAC-ULT-FECHA           
011300              WHEN OTHER                                                  
011400                  MOVE 1 TO WS-RAC-ACTUAL                                 
011500                  MOVE LK-STRK-FECHA-EVENTO TO WS-RAC-ULT-FECHA           
011600          END-EVALUATE                                                    
011700      END-IF.                                                             
011800                                                                          
011900  2100-EVALUAR-BRECHA-FIN.                                                
012000      EXIT.                                                               
012100* ---------------------------------------------------------------*        
