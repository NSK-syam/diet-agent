000100* ---------------------------------------------------------------*        
000200*   USRREG.CPY  -  LAYOUT DEL MAESTRO DE USUARIOS (USERS)                 
000300*   Un registro por usuario habilitado en el sistema de dieta.            
000400* ---------------------------------------------------------------*        
000500*   140296 RGB  ALTA INICIAL DEL LAYOUT.                                  
000600*   030897 NBG  SE AGREGA FREC-COMIDAS/COD-RESTRIC AL LAYOUT.             
000700*   220999 CPD  AJUSTE Y2K - WS-USR-AVISO PASA A NIVEL 88.                
000800*   110603 REQ-0447 RGB  SE AGREGAN OBJETIVOS PERSONALIZADOS.             
000900* ---------------------------------------------------------------*        
001000  01  WS-USR-REGISTRO.                                                    
001100      05  WS-USR-ID                        PIC 9(06).                     
001200      05  WS-USR-NOMBRE                    PIC X(20).                     
001300      05  WS-USR-EDAD                      PIC 9(03).                     
001400      05  WS-USR-SEXO                      PIC X(01).                     
001500          88  WS-USR-SEXO-MASC             VALUE 'M'.                     
001600          88  WS-USR-SEXO-FEM              VALUE 'F'.                     
001700          88  WS-USR-SEXO-OTRO             VALUE 'O'.                     
001800      05  WS-USR-ALTURA-CM                 PIC 9(03)V9.                   
001900      05  WS-USR-PESO-KG                   PIC 9(03)V9.                   
002000      05  WS-USR-NIVEL-ACTIV               PIC X(01).                     
002100          88  WS-USR-ACTIV-SEDENTARIO      VALUE 'S'.                     
002200          88  WS-USR-ACTIV-LIVIANO         VALUE 'L'.                     
002300          88  WS-USR-ACTIV-MODERADO        VALUE 'M'.                     
002400          88  WS-USR-ACTIV-ACTIVO          VALUE 'A'.                     
002500          88  WS-USR-ACTIV-MUY-ACTIVO      VALUE 'V'.                     
002600      05  WS-USR-TIPO-OBJETIVO             PIC X(01).                     
002700          88  WS-USR-OBJ-BAJAR-PESO        VALUE 'W'.                     
002800          88  WS-USR-OBJ-GANAR-MUSCULO     VALUE 'G'.                     
002900          88  WS-USR-OBJ-MANTENIMIENTO     VALUE 'M'.                     
003000          88  WS-USR-OBJ-KETO              VALUE 'K'.                     
003100          88  WS-USR-OBJ-AYUNO-INTERM      VALUE 'I'.                     
003200      05  WS-USR-FREC-COMIDAS              PIC 9(01).                     
003300      05  WS-USR-COD-RESTRIC               PIC X(01).                     
003400          88  WS-USR-RESTRIC-NINGUNA       VALUE 'N'.                     
003500          88  WS-USR-RESTRIC-VEGETARIANO   VALUE 'V'.                     
003600          88  WS-USR-RESTRIC-VEGANO        VALUE 'E'.                     
003700          88  WS-USR-RESTRIC-SIN-GLUTEN    VALUE 'G'.                     
003800      05  WS-USR-PREF-COCINA               PIC X(12).                     
003900*     ***  CERO EN LOS TRES CAMPOS SIGUIENTES = CALCULAR DE PERFIL        
004000      05  WS-USR-CAL-OBJETIVO              PIC 9(05).                     
004100      05  WS-USR-PROT-OBJETIVO             PIC 9(03).                     
004200      05  WS-USR-CARB-OBJETIVO             PIC 9(04).                     
004300      05  WS-USR-GRASA-OBJETIVO            PIC 9(03).                     
004400      05  WS-USR-AVISO                     PIC X(01).                     
004500          88  WS-USR-AVISA-SI              VALUE 'Y'.                     
004600      05  FILLER                           PIC X(02).                     
004700* ---------------------------------------------------------------*        
